000100*****************************************************************
000110*
000120*    INTPRES  --  VALUE INTERPOLATION RESULT RECORD LAYOUT
000130*    COPYBOOK FOR INTPCALC.  REQUEST ECHOED BACK WITH THE
000140*    INTERPOLATED AMOUNT, WRITTEN TO INTERP-RESULTS.
000150*
000160*    MAINTENANCE LOG
000170*    DATE       BY   REQ#      DESCRIPTION
000180*    ---------  ---  --------  ---------------------------------
000190*    05-14-1994 SPP  BR-0052   ORIGINAL LAYOUT.                   BR0052OR
000200*
000210 01  INTP-RESULT-RECORD.
000220     05  IO-START-DATE             PIC 9(08).
000230     05  IO-START-AMOUNT           PIC S9(15).
000240     05  IO-END-DATE               PIC 9(08).
000250     05  IO-END-AMOUNT             PIC S9(15).
000260     05  IO-REQ-DATE               PIC 9(08).
000270     05  IO-RESULT-AMOUNT          PIC S9(15).
000280     05  FILLER                    PIC X(01).
