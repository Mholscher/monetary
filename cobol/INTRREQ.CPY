000100*****************************************************************
000110*
000120*    INTRREQ  --  INTEREST REQUEST RECORD LAYOUT
000130*    COPYBOOK FOR INTRCALC.  ONE RECORD PER INTEREST CALCULATION
000140*    REQUEST READ FROM INTEREST-REQUESTS.
000150*
000160*    MAINTENANCE LOG
000170*    DATE       BY   REQ#      DESCRIPTION
000180*    ---------  ---  --------  ---------------------------------
000190*    03-11-1994 SPP  BR-0041   ORIGINAL LAYOUT.                   BR0041OR
000200*    08-22-1996 SPP  BR-0118   ADDED IR-CALC-METHOD FLAG.         BR0118AD
000210*    01-06-1999 RDM  Y2K-0007  CONFIRMED 4-DIGIT CENTURY IN DATE  Y2K0007A
000220*               RDM  Y2K-0007  FIELDS.  NO CHANGE REQUIRED.       Y2K0007B
000230*    07-30-2003 LKT  BR-0290   ADDED REDEFINES FOR CALENDAR MATH. BR0290AD
000240*
000250 01  INTR-REQUEST-RECORD.
000260     05  IR-FROM-DATE              PIC 9(08).
000270     05  IR-FROM-DATE-R REDEFINES IR-FROM-DATE.
000280         10  IR-FROM-YY             PIC 9(04).
000290         10  IR-FROM-MM             PIC 9(02).
000300         10  IR-FROM-DD             PIC 9(02).
000310     05  IR-TO-DATE                PIC 9(08).
000320     05  IR-TO-DATE-R REDEFINES IR-TO-DATE.
000330         10  IR-TO-YY               PIC 9(04).
000340         10  IR-TO-MM               PIC 9(02).
000350         10  IR-TO-DD               PIC 9(02).
000360     05  IR-START-BALANCE          PIC S9(15).
000370     05  IR-INTEREST-FRAC          PIC S9(03)V9(08).
000380     05  IR-CALC-METHOD            PIC X(01).
000390         88  IR-METHOD-ACTUAL-DAYS      VALUE 'D'.
000400         88  IR-METHOD-ACTUAL-PERIODS   VALUE 'P'.
000410     05  FILLER                    PIC X(05).
