000100*****************************************************************
000110*
000120*    INTPREQ  --  VALUE INTERPOLATION REQUEST RECORD LAYOUT
000130*    COPYBOOK FOR INTPCALC.  ONE RECORD PER INTERPOLATION REQUEST
000140*    READ FROM INTERP-REQUESTS.  THE END-OF-INTERVAL AMOUNT IS
000150*    CARRIED HERE AS IP-END-AMOUNT -- REQUIRED BY THE STRAIGHT
000160*    LINE FORMULA AND BY THE FIXED 54-BYTE RECORD LENGTH.
000170*
000180*    MAINTENANCE LOG
000190*    DATE       BY   REQ#      DESCRIPTION
000200*    ---------  ---  --------  ---------------------------------
000210*    05-14-1994 SPP  BR-0052   ORIGINAL LAYOUT.                   BR0052OR
000220*    07-30-2003 LKT  BR-0292   ADDED REDEFINES FOR CALENDAR MATH. BR0292AD
000230*
000240 01  INTP-REQUEST-RECORD.
000250     05  IP-START-DATE             PIC 9(08).
000260     05  IP-START-DATE-R REDEFINES IP-START-DATE.
000270         10  IP-START-YY            PIC 9(04).
000280         10  IP-START-MM            PIC 9(02).
000290         10  IP-START-DD            PIC 9(02).
000300     05  IP-START-AMOUNT           PIC S9(15).
000310     05  IP-END-DATE               PIC 9(08).
000320     05  IP-END-DATE-R REDEFINES IP-END-DATE.
000330         10  IP-END-YY              PIC 9(04).
000340         10  IP-END-MM              PIC 9(02).
000350         10  IP-END-DD              PIC 9(02).
000360     05  IP-END-AMOUNT             PIC S9(15).
000370     05  IP-REQ-DATE               PIC 9(08).
000380     05  IP-REQ-DATE-R REDEFINES IP-REQ-DATE.
000390         10  IP-REQ-YY              PIC 9(04).
000400         10  IP-REQ-MM              PIC 9(02).
000410         10  IP-REQ-DD              PIC 9(02).
