000100*****************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 04-02-1994
000400* Purpose: BUILD THE MONTHLY PAYMENT AND THE FULL INTEREST AND
000500*        : REPAYMENT SCHEDULE FOR A LEVEL-PAYMENT AMORTIZING
000600*        : ANNUITY, FOR THE LOAN AND ASSET ACCOUNTING BACK
000700*        : OFFICE BATCH.
000800*        : NOTE - COMPUTE ROUNDED BELOW IS HALF-AWAY-FROM-ZERO;
000900*        : THE ACCOUNTING MANUAL CALLS FOR HALF-TO-EVEN.  TEST
001000*        : DECKS MUST AVOID EXACT HALF-CENT TIES.
001100*        : INPUT IS ANNU-REQUEST-FILE, ONE RECORD PER ANNUITY
001200*        : SCHEDULE TO BE BUILT; OUTPUT IS THE PRINTED SCHEDULE
001300*        : ON ANNU-REPORT-FILE, HEADER/DETAIL LINES/FOOTER PER
001400*        : REQUEST.  A REQUEST THAT FAILS VALIDATION PRODUCES NO
001500*        : REPORT PAGE AT ALL, NOT A PARTIAL ONE.
001600* Tectonics: COBC
001700*    NON-GOAL: THIS PROGRAM DOES NOT HANDLE BALLOON PAYMENTS,
001800*    RATE CHANGES MID-SCHEDULE, OR SKIP-A-PAYMENT REQUESTS -- ONE
001900*    FIXED RATE AND ONE LEVEL PAYMENT FOR THE WHOLE TERM, PERIOD.
002000*****************************************************************
002100*-----------------------*
002200 IDENTIFICATION DIVISION.
002300*-----------------------*
002400 PROGRAM-ID. ANNUCALC.
002500 AUTHOR. S R PRAJAPATI.
002600 INSTALLATION. INVENTURE GROWTH AND SECURITIES - DP CENTER.
002700 DATE-WRITTEN. 04-02-1994.
002800 DATE-COMPILED.
002900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000*
003100*****************************************************************
003200*    MAINTENANCE LOG
003300*    DATE       BY   REQ#      DESCRIPTION
003400*    ---------  ---  --------  ---------------------------------
003500*    04-02-1994 SPP  BR-0044   ORIGINAL PROGRAM.                  BR0044OR
003600*    09-14-1995 SPP  BR-0070   ADDED THE PRO-RATA LAST PAYMENT    BR0070AD
003700*               SPP  BR-0070   FOOTER LINE.                       BR0070A2
003800*    08-22-1996 SPP  BR-0119   ADDED PRINCIPAL/PERIODS VALIDATION BR0119AD
003900*               SPP  BR-0119   AND THE SKIP-ON-ERROR LOGIC.       BR0119A2
004000*    01-06-1999 RDM  Y2K-0009  REVIEWED FOR 4-DIGIT YEAR USAGE.   Y2K0009A
004100*               RDM  Y2K-0009  NO DATE FIELDS IN THIS PROGRAM.    Y2K0009B
004200*    07-30-2003 LKT  BR-0291   REBUILT THE PER-MONTH COMPOUND     BR0291AD
004300*               LKT  BR-0291   FACTOR WITH THE ** OPERATOR IN     BR0291A2
004400*               LKT  BR-0291   PLACE OF THE OLD TABLE LOOK-UP.    BR0291A3
004500*    11-14-2008 JKW  BR-0356   ADDED RUN-TOTAL DISPLAY AT END OF  BR0356AD
004600*               JKW  BR-0356   RUN.                               BR0356A2
004700*    03-09-2011 MTB  BR-0404   PULLED WS-LAST-MONTH OUT OF THE    BR0404AD
004800*               MTB  BR-0404   SCHEDULE WORK AREA AS A STANDALONE BR0404A2
004900*               MTB  BR-0404   ITEM, PER DP STANDARDS REVIEW.     BR0404A3
005000*    05-02-2011 MTB  BR-0416   WIRED UP THE SIGN TEST ON          BR0416AD
005100*               MTB  BR-0416   WS-REMAINING (THE "LOAN GREW"      BR0416A2
005200*               MTB  BR-0416   CASE), THE AR-RATE-WHOLE DATA-     BR0416A3
005300*               MTB  BR-0416   ENTRY SANITY CHECK, AND THE        BR0416A4
005400*               MTB  BR-0416   AS-MONTHLY-PAYMENT SIGN TEST --    BR0416A5
005500*               MTB  BR-0416   ALL THREE HAD REDEFINES BUT NO     BR0416A6
005600*               MTB  BR-0416   CALLER.                            BR0416A7
005700*    09-14-2011 MTB  BR-0422   NO CODE CHANGE.  CONFIRMED WITH    BR0422AD
005800*               MTB  BR-0422   ACCOUNTING THAT THE LAST-PAYMENT   BR0422A2
005900*               MTB  BR-0422   PRO-RATA METHOD IN 250 IS STILL    BR0422A3
006000*               MTB  BR-0422   CORRECT -- A HELP-DESK TICKET HAD  BR0422A4
006100*               MTB  BR-0422   ASKED WHY THE FINAL PAYMENT DIFFERSBR0422A5
006200*               MTB  BR-0422   FROM THE LEVEL PAYMENT.            BR0422A6
006300*    02-20-2012 MTB  BR-0431   REVIEWED FOR THE INTERNAL CONTROLS BR0431AD
006400*               MTB  BR-0431   AUDIT.  NO CHANGE.                 BR0431A2
006500*    03-02-2016 MTB  BR-0464   BR-0416 ABOVE WAS WRONG FOR TWO OF BR0464AD
006600*               MTB  BR-0464   ITS THREE REDEFINES -- WS-REMAININGBR0464A2
006700*               MTB  BR-0464   AND AS-MONTHLY-PAYMENT ARE COMP-3; BR0464A3
006800*               MTB  BR-0464   A ONE-DIGIT DISPLAY REDEFINES OVER BR0464A4
006900*               MTB  BR-0464   THE FIRST PACKED BYTE NEVER READS  BR0464A5
007000*               MTB  BR-0464   THE SIGN.  BOTH REDEFINES ARE      BR0464A6
007100*               MTB  BR-0464   REMOVED; 245 AND 220 NOW TEST THE  BR0464A7
007200*               MTB  BR-0464   FIELDS THEMSELVES.  ADDED THE      BR0464A8
007300*               MTB  BR-0464   AR-PRINCIPAL-MAGCHK AND AR-PERIODS-BR0464A9
007400*               MTB  BR-0464   HUNDREDS CHECKS IN ANNUREQ TO KEEP BR0464AA
007500*               MTB  BR-0464   THE SAME COUNT OF USEFUL REDEFINES.BR0464AB
007600*****************************************************************
007700*------------------------*
007800 ENVIRONMENT DIVISION.
007900*------------------------*
008000 CONFIGURATION SECTION.
008100*    C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF EACH REQUEST'S
008200*    HEADER LINES -- ONE SCHEDULE PER REPORT PAGE.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600*    BOTH FILES ARE SEQUENTIAL, FIXED-LENGTH.  NO VSAM, NO
008700*    INDEXING -- A STRAIGHT ONE-PASS BATCH STEP LIKE INTRCALC.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT ANNU-REQUEST-FILE ASSIGN TO ANNUREQ
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS IS WS-INFILE-STATUS.
009300*
009400     SELECT ANNU-REPORT-FILE ASSIGN TO ANNURPT
009500         ACCESS IS SEQUENTIAL
009600         FILE STATUS IS WS-OUTFILE-STATUS.
009700*
009800*------------------------*
009900 DATA DIVISION.
010000*------------------------*
010100 FILE SECTION.
010200*
010300*    ONE RECORD PER ANNUITY SCHEDULE TO BE BUILT.
010400 FD  ANNU-REQUEST-FILE
010500     RECORD CONTAINS 31 CHARACTERS
010600     RECORDING MODE IS F.
010700     COPY ANNUREQ.
010800*
010900*    PRINT FILE -- NO FD-LEVEL RECORD LAYOUT OF ITS OWN; EACH
011000*    PARAGRAPH BELOW WRITES FROM ITS OWN 01-LEVEL REPORT LINE.
011100 FD  ANNU-REPORT-FILE
011200     RECORD CONTAINS 132 CHARACTERS
011300     RECORDING MODE IS F.
011400 01  ANNU-PRINT-RECORD               PIC X(132).
011500*
011600 WORKING-STORAGE SECTION.
011700*
011800*    SYSTEM DATE/TIME FOR THE START/END BANNERS ONLY -- NOT USED
011900*    IN ANY CALCULATION.
012000 01  SYSTEM-DATE-AND-TIME.
012100     05  CURRENT-DATE.
012200         10  CURRENT-YEAR           PIC 9(02).
012300         10  CURRENT-MONTH          PIC 9(02).
012400         10  CURRENT-DAY            PIC 9(02).
012500     05  CURRENT-TIME.
012600         10  CURRENT-HOUR           PIC 9(02).
012700         10  CURRENT-MINUTE         PIC 9(02).
012800         10  CURRENT-SECOND         PIC 9(02).
012900         10  CURRENT-HNDSEC         PIC 9(02).
013000*
013100*    FILE STATUS, EOF AND VALIDATION SWITCHES, AND THE TWO-PART
013200*    ERROR MESSAGE WORK AREA -- SAME SHAPE AS INTRCALC'S.
013300 01  WS-FIELDS.
013400     05  WS-INFILE-STATUS           PIC X(02) VALUE SPACES.
013500     05  WS-OUTFILE-STATUS          PIC X(02) VALUE SPACES.
013600     05  WS-REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
013700         88  WS-REQUEST-EOF                   VALUE 'Y'.
013800     05  WS-VALID-REQUEST-SW        PIC X(01) VALUE 'Y'.
013900         88  WS-VALID-REQUEST                 VALUE 'Y'.
014000     05  ERR-MSG-DATA1              PIC X(35) VALUE SPACES.
014100     05  ERR-MSG-DATA2              PIC X(45) VALUE SPACES.
014200*
014300*    RUN-LEVEL COUNTS FOR THE 900 SUMMARY DISPLAY.
014400 01  WS-COUNTERS COMP.
014500     05  WS-READ-RECORD             PIC 9(07) VALUE ZERO.
014600     05  WS-WRITE-RECORD            PIC 9(07) VALUE ZERO.
014700     05  WS-ERROR-RECORD            PIC 9(07) VALUE ZERO.
014800*
014900*    LAST MONTH NUMBER BEFORE THE FINAL, LOAN-CLOSING MONTH --
015000*    LOOP LIMIT FOR 240-GENERATE-SCHEDULE BELOW.  PULLED OUT TO
015100*    ITS OWN 77-LEVEL BY BR-0404 (2011), SAME DP STANDARDS
015200*    REVIEW THAT GAVE INTRCALC ITS WS-AD-QUOT 77-LEVEL.
015300 77  WS-LAST-MONTH                  PIC 9(04) COMP.
015400*
015500*    SCHEDULE-GENERATION WORK AREA.  WS-REMAINING CARRIES THE
015600*    OUTSTANDING BALANCE MONTH TO MONTH; AS-MONTHLY-PAYMENT IS
015700*    SET ONCE BY 220 AND HELD CONSTANT ACROSS THE WHOLE SCHEDULE
015800*    EXCEPT FOR THE PRO-RATA FINAL PAYMENT.
015900*    AS-PERIOD-NO DOUBLES AS BOTH THE VARYING-LOOP CONTROL IN 240
016000*    AND THE PRINTED PERIOD NUMBER ON EACH DETAIL LINE -- ONE
016100*    FIELD, TWO JOBS, SINCE THE TWO NUMBERS ARE ALWAYS THE SAME.
016200 01  WS-SCHEDULE-WORK.
016300     05  AS-PERIOD-NO                PIC 9(04) COMP.
016400*        SEE THE "LOAN GREW" NOTE AT 245 FOR WHAT A NEGATIVE
016500*        SIGN ON THIS FIELD MEANS.  TESTED DIRECTLY (IF
016600*        WS-REMAINING NEGATIVE) -- SEE BR-0464 BELOW FOR WHY
016700*        THERE IS NO REDEFINES SIGN-TEST SUBFIELD HERE ANY MORE.
016800     05  WS-REMAINING                PIC S9(15)       COMP-3.
016900     05  WS-MONTHLY-RATE              PIC S9(03)V9(08)  COMP-3.
017000     05  WS-DISCOUNT-FACTOR           PIC S9(03)V9(08)  COMP-3.
017100     05  WS-COMPOUND-FACTOR           PIC S9(03)V9(10)  COMP-3.
017200*        SEE THE NOTE AT 220 FOR WHAT A NEGATIVE SIGN HERE MEANS.
017300*        TESTED DIRECTLY -- SEE BR-0464 BELOW.
017400     05  AS-MONTHLY-PAYMENT            PIC S9(15)       COMP-3.
017500     05  AS-LAST-PAYMENT                PIC S9(15)     COMP-3.
017600     05  AS-INTEREST                    PIC S9(15)     COMP-3.
017700     05  AS-REPAYMENT                   PIC S9(15)     COMP-3.
017800     05  WS-MONTH-INTEREST               PIC S9(15)    COMP-3.
017900*
018000*    CASH CONTROL TOTAL -- SUM OF SCHEDULED PAYMENTS ACROSS ALL
018100*    REQUESTS THIS RUN, NOT A SUM OF THE FULL REPAYMENT AMOUNTS.
018200*    ONLY THE LEVEL PAYMENT IS ACCUMULATED, ONE ADD PER REQUEST
018300*    FROM 200 -- NOT A RUNNING TOTAL OF EVERY PRINTED DETAIL LINE.
018400 01  WS-RUN-TOTALS.
018500     05  WS-TOTAL-SCHEDULED       PIC S9(15) COMP-3 VALUE ZERO.
018600*
018700*    REPORT LINES - 132 COLUMN PRINT IMAGE.  ONE HEADING GROUP OF
018800*    THREE LINES PER REQUEST (230), A DETAIL LINE PER PERIOD
018900*    (260), AND ONE FOOTER LINE PER REQUEST (270).
019000 01  WS-RPT-HEADING-1.
019100     05  FILLER                     PIC X(03) VALUE SPACES.
019200     05  FILLER                     PIC X(28)
019300         VALUE 'ANNUITY SCHEDULE - PRINCIPAL'.
019400     05  FILLER                     PIC X(01) VALUE SPACE.
019500     05  RPT1-PRINCIPAL             PIC Z(12)9.99-.
019600     05  FILLER                     PIC X(07) VALUE ' RATE: '.
019700     05  RPT1-RATE                  PIC Z9.99999999.
019800     05  FILLER                     PIC X(68) VALUE SPACES.
019900*
020000*    PERIODS/PAYMENT LINE -- RPT2-PAYMENT IS THE LEVEL PAYMENT,
020100*    NOT THE PRO-RATA FINAL PAYMENT (THAT IS THE FOOTER LINE).
020200 01  WS-RPT-HEADING-2.
020300     05  FILLER                     PIC X(03) VALUE SPACES.
020400     05  FILLER                     PIC X(09) VALUE 'PERIODS: '.
020500     05  RPT2-PERIODS               PIC ZZZ9.
020600     05  FILLER                     PIC X(17)
020700         VALUE '  MONTHLY PAYMENT'.
020800     05  FILLER                     PIC X(02) VALUE ': '.
020900     05  RPT2-PAYMENT               PIC Z(12)9.99-.
021000     05  FILLER                     PIC X(80) VALUE SPACES.
021100*
021200 01  WS-RPT-HEADING-3.
021300     05  FILLER                     PIC X(03) VALUE SPACES.
021400     05  FILLER                     PIC X(06) VALUE 'PERIOD'.
021500     05  FILLER                     PIC X(10) VALUE SPACES.
021600     05  FILLER                     PIC X(08) VALUE 'INTEREST'.
021700     05  FILLER                     PIC X(10) VALUE SPACES.
021800     05  FILLER                     PIC X(09) VALUE 'REPAYMENT'.
021900     05  FILLER                     PIC X(86) VALUE SPACES.
022000*
022100*    ONE LINE PER PERIOD -- PERIOD NUMBER, THAT PERIOD'S
022200*    INTEREST PORTION, AND ITS REPAYMENT-OF-PRINCIPAL PORTION.
022300 01  WS-RPT-DETAIL-LINE.
022400     05  FILLER                     PIC X(03) VALUE SPACES.
022500     05  RPTD-PERIOD-NO             PIC ZZZ9.
022600     05  FILLER                     PIC X(08) VALUE SPACES.
022700     05  RPTD-INTEREST              PIC Z(12)9.99-.
022800     05  FILLER                     PIC X(04) VALUE SPACES.
022900     05  RPTD-REPAYMENT             PIC Z(12)9.99-.
023000     05  FILLER                     PIC X(81) VALUE SPACES.
023100*
023200*    ONE LINE PER REQUEST, PRINTED AFTER THE LAST DETAIL LINE --
023300*    SEE THE NOTE AT 270 FOR WHY THIS FIGURE USUALLY DIFFERS
023400*    FROM THE LEVEL PAYMENT SHOWN IN THE HEADING.
023500 01  WS-RPT-FOOTER-LINE.
023600     05  FILLER                     PIC X(03) VALUE SPACES.
023700     05  FILLER                     PIC X(24)
023800         VALUE 'LAST PRO-RATA PAYMENT: '.
023900     05  RPTF-LAST-PAYMENT          PIC Z(12)9.99-.
024000     05  FILLER                     PIC X(87) VALUE SPACES.
024100*
024200 PROCEDURE DIVISION.
024300*
024400*    PARAGRAPH MAP: 000 MAINLINE, 100/110 OPEN AND PRIMING READ,
024500*    200/210 THE READ-VALIDATE-PROCESS LOOP, 220 THE MONTHLY
024600*    PAYMENT FORMULA, 230-270 THE REPORT-WRITING PARAGRAPHS, 280
024700*    THE SHARED ONE-MONTH-INTEREST HELPER, 400 CLOSE, 900
024800*    SUMMARY.
024900*
025000 000-CALCULATE-ANNUITY-BATCH.
025100*
025200     ACCEPT CURRENT-DATE FROM DATE.
025300     ACCEPT CURRENT-TIME FROM TIME.
025400*
025500     DISPLAY '*************************************************'.
025600     DISPLAY 'ANNUCALC STARTED DATE = ' CURRENT-MONTH '/'
025700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
025800     DISPLAY '             TIME = ' CURRENT-HOUR ':'
025900             CURRENT-MINUTE ':' CURRENT-SECOND.
026000     DISPLAY '*************************************************'.
026100*    START/END BANNERS LET OPERATIONS CONFIRM THE STEP RAN TO
026200*    COMPLETION WITHOUT OPENING THE PRINT FILE.
026300*
026400*    PRIMING READ BEFORE THE LOOP, THEN A READ AT THE BOTTOM OF
026500*    200 FOR EACH PASS -- SAME READ-AHEAD STRUCTURE AS INTRCALC.
026600     PERFORM 100-OPEN-FILES.
026700     PERFORM 110-READ-REQUEST.
026800     PERFORM 200-PROCESS-REQUEST
026900         UNTIL WS-REQUEST-EOF.
027000     PERFORM 400-CLOSE-FILES.
027100     PERFORM 900-DISPLAY-RUN-SUMMARY.
027200*
027300     STOP RUN.
027400*
027500*    REQUEST FILE IS READ-ONLY; REPORT FILE IS BUILT FRESH EACH
027600*    RUN.
027700 100-OPEN-FILES.
027800     OPEN INPUT  ANNU-REQUEST-FILE.
027900     OPEN OUTPUT ANNU-REPORT-FILE.
028000*
028100*    AT-END SETS THE EOF SWITCH BUT LEAVES THE LAST REQUEST
028200*    RECORD UNTOUCHED -- THE UNTIL TEST IN 000 STOPS THE LOOP
028300*    BEFORE 200 LOOKS AT IT AGAIN.
028400 110-READ-REQUEST.
028500     READ ANNU-REQUEST-FILE
028600         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW
028700     END-READ.
028800     IF NOT WS-REQUEST-EOF
028900         ADD 1 TO WS-READ-RECORD
029000     END-IF.
029100*
029200*    ONE SCHEDULE IN, ONE REPORT PAGE OUT (OR NONE, IF INVALID).
029300*    THE VALID SWITCH IS RESET TO 'Y' EVERY PASS SO A PRIOR
029400*    REQUEST'S FAILURE CANNOT CARRY FORWARD.
029500 200-PROCESS-REQUEST.
029600     MOVE 'Y' TO WS-VALID-REQUEST-SW.
029700     PERFORM 210-VALIDATE-REQUEST.
029800     IF WS-VALID-REQUEST
029900         PERFORM 220-COMPUTE-MONTHLY-PAYMENT
030000         PERFORM 230-WRITE-REPORT-HEADER
030100         PERFORM 240-GENERATE-SCHEDULE
030200         PERFORM 270-WRITE-FOOTER-LINE
030300         ADD 1 TO WS-WRITE-RECORD
030400         ADD AS-MONTHLY-PAYMENT TO WS-TOTAL-SCHEDULED
030500     END-IF.
030600     PERFORM 110-READ-REQUEST.
030700*
030800*    BR-0119 (1996) ADDED THIS CHECK AFTER A ZERO-PERIOD REQUEST
030900*    SLIPPED THROUGH AND CAUSED A DIVIDE EXCEPTION IN 220 BELOW.
031000*    A NEGATIVE RATE IS LEFT LEGAL -- SEE THE NOTE FURTHER DOWN.
031100 210-VALIDATE-REQUEST.
031200     IF AR-PRINCIPAL NOT > 0 OR AR-NUMBER-PERIODS NOT > 0
031300         MOVE 'N' TO WS-VALID-REQUEST-SW
031400         MOVE 'PRINCIPAL OR PERIODS NOT POSITIVE -- REQUEST #'
031500             TO ERR-MSG-DATA1
031600         MOVE WS-READ-RECORD TO ERR-MSG-DATA2 (1:7)
031700         DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
031800         ADD 1 TO WS-ERROR-RECORD
031900     END-IF.
032000*    NOT AN ERROR -- A NONZERO WHOLE-NUMBER PART ON A RATE THAT
032100*    SHOULD BE A SMALL FRACTION (.0625, NOT 6.25) USUALLY MEANS
032200*    THE PERCENT SIGN WAS KEYED AS A WHOLE NUMBER.  WORTH A NOTE.
032300     IF WS-VALID-REQUEST AND AR-RATE-WHOLE NOT = 0
032400         DISPLAY 'NOTE - RATE LOOKS LIKE A WHOLE PERCENT, REQ #'
032500             WS-READ-RECORD
032600     END-IF.
032700*    NOT AN ERROR -- A PRINCIPAL OF TEN BILLION OR MORE IS LEGAL
032800*    PER THE RECORD LAYOUT BUT FAR OUTSIDE WHAT THIS SHOP EVER
032900*    SEES -- USUALLY AN EXTRA DIGIT OR TWO KEYED BY MISTAKE.
033000     IF WS-VALID-REQUEST AND AR-PRINCIPAL-MAGCHK NOT = 0
033100         DISPLAY 'NOTE - PRINCIPAL OVER 10 BILLION, REQ #'
033200             WS-READ-RECORD
033300     END-IF.
033400*    NOT AN ERROR -- A SCHEDULE OF 100 OR MORE MONTHLY PERIODS
033500*    (OVER EIGHT YEARS) IS LEGAL BUT UNUSUAL ENOUGH HERE TO FLAG
033600*    FOR A SECOND LOOK BEFORE THE REPORT GOES OUT.
033700     IF WS-VALID-REQUEST AND AR-PERIODS-HUNDREDS NOT = 0
033800         DISPLAY 'NOTE - SCHEDULE RUNS 100+ PERIODS, REQ #'
033900             WS-READ-RECORD
034000     END-IF.
034100*
034200*    A ZERO RATE IS A VALID REQUEST -- AN INTEREST-FREE PAYMENT
034300*    PLAN -- AND THE STANDARD ANNUITY FORMULA BELOW DIVIDES BY
034400*    ZERO IF USED AS-IS, SO IT IS SPLIT OUT INTO ITS OWN CASE:
034500*    STRAIGHT PRINCIPAL OVER THE NUMBER OF PERIODS.
034600 220-COMPUTE-MONTHLY-PAYMENT.
034700     COMPUTE WS-MONTHLY-RATE = AR-INTEREST-FRAC / 12.
034800     IF AR-INTEREST-FRAC = 0
034900         COMPUTE AS-MONTHLY-PAYMENT ROUNDED =
035000             AR-PRINCIPAL / AR-NUMBER-PERIODS
035100     ELSE
035200*        PAYMENT = PRINCIPAL * MONTHLY-RATE / DISCOUNT-FACTOR,
035300*        DISCOUNT-FACTOR = 1 - (1+MONTHLY-RATE)**(-PERIODS) --
035400*        THE STANDARD LEVEL-PAYMENT AMORTIZATION FORMULA.
035500         COMPUTE WS-DISCOUNT-FACTOR =
035600             1 - ((1 + WS-MONTHLY-RATE) **
035700             (- AR-NUMBER-PERIODS)).
035800         COMPUTE AS-MONTHLY-PAYMENT ROUNDED =
035900             AR-PRINCIPAL * WS-MONTHLY-RATE / WS-DISCOUNT-FACTOR
036000     END-IF.
036100*    AR-INTEREST-FRAC IS A SIGNED FIELD -- A NEGATIVE RATE DRIVES
036200*    THE DISCOUNT FACTOR NEGATIVE TOO AND CAN FLIP THE COMPUTED
036300*    PAYMENT SIGN.  NOT TRAPPED AS AN ERROR, BUT NOTED.
036400     IF AS-MONTHLY-PAYMENT NEGATIVE
036500         DISPLAY 'NOTE - COMPUTED PAYMENT IS NEGATIVE, REQ #'
036600             WS-READ-RECORD
036700     END-IF.
036800*
036900*    THREE PHYSICAL LINES MAKE UP ONE LOGICAL HEADING -- PRINCIPAL
037000*    AND RATE ON THE FIRST, PERIOD COUNT AND PAYMENT ON THE
037100*    SECOND, COLUMN CAPTIONS ON THE THIRD.  NO TOP-OF-FORM SKIP
037200*    IS CODED HERE; ANNURPT IS A SPOOLED REPORT, NOT A FORMS
037300*    PRINTER, SO C01 IS DECLARATIVE ONLY ON THIS PROGRAM.
037400 230-WRITE-REPORT-HEADER.
037500     MOVE AR-PRINCIPAL          TO RPT1-PRINCIPAL.
037600     MOVE AR-INTEREST-FRAC      TO RPT1-RATE.
037700     WRITE ANNU-PRINT-RECORD FROM WS-RPT-HEADING-1.
037800     MOVE AR-NUMBER-PERIODS     TO RPT2-PERIODS.
037900     MOVE AS-MONTHLY-PAYMENT    TO RPT2-PAYMENT.
038000     WRITE ANNU-PRINT-RECORD FROM WS-RPT-HEADING-2.
038100     WRITE ANNU-PRINT-RECORD FROM WS-RPT-HEADING-3.
038200*
038300*    GENERATE THE SCHEDULE.  MONTHS 1 THRU N-1 REPAY BY
038400*    SUBTRACTING THE MONTH'S INTEREST FROM THE LEVEL PAYMENT;
038500*    MONTH N CLOSES THE LOAN EXACTLY.
038600*    A ONE-PERIOD REQUEST (AR-NUMBER-PERIODS = 1) SKIPS THE
038700*    VARYING LOOP ENTIRELY -- WS-LAST-MONTH COMES OUT ZERO, SO
038800*    THE WHOLE SCHEDULE IS JUST THE SINGLE CLOSING MONTH BELOW.
038900 240-GENERATE-SCHEDULE.
039000     MOVE AR-PRINCIPAL TO WS-REMAINING.
039100     COMPUTE WS-LAST-MONTH = AR-NUMBER-PERIODS - 1.
039200     IF WS-LAST-MONTH > 0
039300         PERFORM 245-GENERATE-ONE-MONTH
039400             VARYING AS-PERIOD-NO FROM 1 BY 1
039500             UNTIL AS-PERIOD-NO > WS-LAST-MONTH
039600     END-IF.
039700*    WS-REMAINING AT THIS POINT IS WHATEVER IS LEFT GOING INTO
039800*    THE FINAL MONTH -- CAPTURED HERE FOR THE FOOTER LINE BEFORE
039900*    250 CONSUMES IT.
040000     MOVE WS-REMAINING TO AS-LAST-PAYMENT.
040100     MOVE AR-NUMBER-PERIODS TO AS-PERIOD-NO.
040200     PERFORM 250-GENERATE-FINAL-MONTH.
040300*
040400*    EACH ORDINARY MONTH'S REPAYMENT IS WHATEVER IS LEFT OF THE
040500*    LEVEL PAYMENT AFTER THIS MONTH'S INTEREST IS COVERED -- THE
040600*    STANDARD AMORTIZATION SPLIT.  THE FINAL MONTH IS HANDLED
040700*    SEPARATELY BY 250 BELOW SO ROUNDING DRIFT OVER N-1 MONTHS
040800*    DOES NOT LEAVE A STRAY CENT OF BALANCE OUTSTANDING.
040900 245-GENERATE-ONE-MONTH.
041000     PERFORM 280-CALC-MONTH-INTEREST.
041100     MOVE WS-MONTH-INTEREST TO AS-INTEREST.
041200     COMPUTE AS-REPAYMENT = AS-MONTHLY-PAYMENT - AS-INTEREST.
041300     SUBTRACT AS-REPAYMENT FROM WS-REMAINING.
041400*    A NEGATIVE WS-REMAINING HERE MEANS THE LEVEL PAYMENT DID NOT
041500*    EVEN COVER THE MONTH'S INTEREST -- THE LOAN GREW INSTEAD OF
041600*    AMORTIZING DOWN.  LEGAL WITH A LOW PAYMENT/HIGH RATE REQUEST,
041700*    BUT UNUSUAL ENOUGH TO NOTE ON THE OPERATOR CONSOLE.
041800     IF WS-REMAINING NEGATIVE
041900         DISPLAY 'NOTE - LOAN GREW, REQ #' WS-READ-RECORD
042000             ' PERIOD ' AS-PERIOD-NO
042100     END-IF.
042200     PERFORM 260-WRITE-DETAIL-LINE.
042300*
042400*    THE CLOSING MONTH'S REPAYMENT IS THE ENTIRE REMAINING
042500*    BALANCE LESS ITS OWN MONTH'S INTEREST -- NOT THE LEVEL
042600*    PAYMENT FIGURE.  THIS IS THE "PRO-RATA LAST PAYMENT" BR-0070
042700*    ADDED IN 1995; IT IS USUALLY A FEW CENTS DIFFERENT FROM
042800*    AS-MONTHLY-PAYMENT AND IS ALSO ECHOED ON THE FOOTER LINE.
042900 250-GENERATE-FINAL-MONTH.
043000     PERFORM 280-CALC-MONTH-INTEREST.
043100     MOVE WS-MONTH-INTEREST TO AS-INTEREST.
043200     COMPUTE AS-REPAYMENT = WS-REMAINING - AS-INTEREST.
043300     PERFORM 260-WRITE-DETAIL-LINE.
043400*
043500*    ONE DETAIL LINE PER PERIOD -- CALLED FROM BOTH 245 AND 250
043600*    SO ORDINARY AND CLOSING MONTHS PRINT IN THE SAME FORMAT.
043700 260-WRITE-DETAIL-LINE.
043800     MOVE AS-PERIOD-NO  TO RPTD-PERIOD-NO.
043900     MOVE AS-INTEREST   TO RPTD-INTEREST.
044000     MOVE AS-REPAYMENT  TO RPTD-REPAYMENT.
044100     WRITE ANNU-PRINT-RECORD FROM WS-RPT-DETAIL-LINE.
044200*
044300*    AS-LAST-PAYMENT WAS CAPTURED BACK IN 240 BEFORE THE FINAL
044400*    MONTH'S BALANCE WAS CONSUMED -- IT IS THE PRO-RATA AMOUNT,
044500*    NOT THE LEVEL PAYMENT, SO OPERATIONS CAN SEE AT A GLANCE
044600*    WHETHER THE LAST PAYMENT WAS UNUSUAL.
044700 270-WRITE-FOOTER-LINE.
044800     MOVE AS-LAST-PAYMENT TO RPTF-LAST-PAYMENT.
044900     WRITE ANNU-PRINT-RECORD FROM WS-RPT-FOOTER-LINE.
045000*
045100*    CALC-MONTH(B,R) = ROUND(B * ((1+R) ** (1/12) - 1)).  THE
045200*    SOURCE SYSTEM APPLIES THIS TO THE ALREADY-MONTHLY RATE
045300*    WS-MONTHLY-RATE, NOT TO THE ANNUAL RATE -- REPRODUCED HERE
045400*    EXACTLY AS OBSERVED, NOT "CORRECTED".
045500 280-CALC-MONTH-INTEREST.
045600*    CALLED ONCE PER PERIOD FROM 245 OR 250, NEVER DIRECTLY FROM
045700*    000 OR 200 -- THE INPUT IS WHATEVER WS-REMAINING THE CALLER
045800*    LEFT IN PLACE, AND THE OUTPUT GOES TO WS-MONTH-INTEREST ONLY.
045900     COMPUTE WS-COMPOUND-FACTOR =
046000         (1 + WS-MONTHLY-RATE) ** (1 / 12) - 1.
046100     COMPUTE WS-MONTH-INTEREST ROUNDED =
046200         WS-REMAINING * WS-COMPOUND-FACTOR.
046300*
046400*    NO FILE-STATUS CHECK ON CLOSE -- NEITHER FILE IS REOPENED OR
046500*    RETRIED WITHIN THIS RUN.
046600 400-CLOSE-FILES.
046700     CLOSE ANNU-REQUEST-FILE.
046800     CLOSE ANNU-REPORT-FILE.
046900*
047000*    PER BR-0356 (2008).  READ MINUS PROCESSED SHOULD EQUAL
047100*    IN-ERROR -- SAME CROSS-CHECK CONVENTION AS INTRCALC.
047200 900-DISPLAY-RUN-SUMMARY.
047300     DISPLAY '-------------------------------------------------'.
047400     DISPLAY 'RECORDS READ       : ' WS-READ-RECORD.
047500     DISPLAY 'RECORDS PROCESSED  : ' WS-WRITE-RECORD.
047600     DISPLAY 'RECORDS IN ERROR   : ' WS-ERROR-RECORD.
047700     DISPLAY 'TOTAL SCHEDULED PMT: ' WS-TOTAL-SCHEDULED.
047800     DISPLAY '-------------------------------------------------'.
047900     DISPLAY 'ANNUCALC ENDED NORMALLY'.
048000*
048100*    END OF ANNUCALC.  SEE ANNUREQ FOR THE REQUEST RECORD LAYOUT
048200*    AND ITS OWN MAINTENANCE LOG.
048300 END PROGRAM ANNUCALC.
