000100*****************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 04-18-1994
000400* Purpose: BUILD THE STRAIGHT-LINE DEPRECIATION SCHEDULE FOR AN
000500*        : ASSET AND, WHEN REQUESTED, THE BOOK VALUE AT A GIVEN
000600*        : DATE, FOR THE LOAN AND ASSET ACCOUNTING BACK OFFICE
000700*        : BATCH.
000800*        : NOTE - COMPUTE ROUNDED BELOW IS HALF-AWAY-FROM-ZERO;
000900*        : THE ACCOUNTING MANUAL CALLS FOR HALF-TO-EVEN.  TEST
001000*        : DECKS MUST AVOID EXACT HALF-CENT TIES.
001100*        : INPUT IS DEPR-REQUEST-FILE, ONE RECORD PER ASSET TO BE
001200*        : SCHEDULED; OUTPUT IS THE PRINTED SCHEDULE ON
001300*        : DEPR-REPORT-FILE -- A HEADER GROUP, A ZERO ENTRY AT
001400*        : PURCHASE, AN OPTIONAL FIRST-PARTIAL-PERIOD ENTRY, ONE
001500*        : ENTRY PER FULL YEAR THEREAFTER CAPPED AT RESIDUAL
001600*        : VALUE, AND AN OPTIONAL BOOK-VALUE-AT-DATE FOOTER.
001700*        : NON-GOAL: NO DECLINING-BALANCE OR SUM-OF-YEARS-DIGITS
001800*        : METHOD -- STRAIGHT-LINE ONLY, PER THE ACCOUNTING
001900*        : MANUAL'S FIXED-ASSET POLICY.
002000*        : NON-GOAL: NO DISPOSAL OR TRADE-IN PROCESSING -- THAT
002100*        : IS HANDLED BY THE FIXED-ASSET RETIREMENT STEP, NOT
002200*        : BY THIS PROGRAM.
002300*        : ONE INVALID REQUEST (FIRST-REPORT-DATE MORE THAN ONE
002400*        : YEAR PAST PURCHASE) IS SKIPPED AND LOGGED; IT DOES
002500*        : NOT STOP THE REST OF THE RUN.
002600* Tectonics: COBC
002700*****************************************************************
002800*-----------------------*
002900 IDENTIFICATION DIVISION.
003000*-----------------------*
003100 PROGRAM-ID. DEPRCALC.
003200 AUTHOR. S R PRAJAPATI.
003300 INSTALLATION. INVENTURE GROWTH AND SECURITIES - DP CENTER.
003400 DATE-WRITTEN. 04-18-1994.
003500 DATE-COMPILED.
003600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003700*
003800*****************************************************************
003900*    MAINTENANCE LOG
004000*    DATE       BY   REQ#      DESCRIPTION
004100*    ---------  ---  --------  ---------------------------------
004200*    04-18-1994 SPP  BR-0058   ORIGINAL PROGRAM.                  BR0058OR
004300*    12-04-1995 SPP  BR-0081   ADDED THE FIRST-PARTIAL-PERIOD     BR0081AD
004400*               SPP  BR-0081   PRO-RATA ENTRY.                    BR0081A2
004500*    01-06-1999 RDM  Y2K-0011  CONVERTED ALL DATE WORK FIELDS TO  Y2K0011A
004600*               RDM  Y2K-0011  4-DIGIT YEARS.                     Y2K0011B
004700*    07-30-2003 LKT  BR-0295   REBUILT CALENDAR-COMPONENT AND     BR0295AD
004800*               LKT  BR-0295   ABSOLUTE-DAY-NUMBER ARITHMETIC TO  BR0295A2
004900*               LKT  BR-0295   MATCH INTRCALC.                    BR0295A3
005000*    11-14-2008 JKW  BR-0358   ADDED RUN-TOTAL DISPLAY AT END OF  BR0358AD
005100*               JKW  BR-0358   RUN.                               BR0358A2
005200*    03-09-2011 MTB  BR-0406   PULLED WS-AD-QUOT OUT OF THE       BR0406AD
005300*               MTB  BR-0406   ABSOLUTE-DAY-NUMBER WORK AREA AS A BR0406A2
005400*               MTB  BR-0406   STANDALONE ITEM, PER DP STANDARDS. BR0406A3
005500*    04-15-2011 MTB  BR-0411   WIDENED THE SCHEDULE HEADING TO    BR0411AD
005600*               MTB  BR-0411   SHOW DEPRECIATE-YEARS, RESIDUAL    BR0411A2
005700*               MTB  BR-0411   VALUE AND THE YEARLY AMOUNT -- THE BR0411A3
005800*               MTB  BR-0411   WANTED THEM ON THE SCHEDULE PRINT. BR0411A4
005900*    05-02-2011 MTB  BR-0417   WIRED UP THE SIGN TEST ON          BR0417AD
006000*               MTB  BR-0417   WS-ENTRY-AMOUNT -- THE CAP AT      BR0417A2
006100*               MTB  BR-0417   RESIDUAL VALUE IN 255 CAN GO       BR0417A3
006200*               MTB  BR-0417   NEGATIVE IF A PRIOR RUN ALREADY    BR0417A4
006300*               MTB  BR-0417   TOOK THE ASSET BELOW RESIDUAL.     BR0417A5
006400*    09-14-2011 MTB  BR-0423   NO CODE CHANGE.  CONFIRMED WITH    BR0423AD
006500*               MTB  BR-0423   ACCOUNTING THAT THE SCHEDULE CAP ATBR0423A2
006600*               MTB  BR-0423   255 IS CORRECT -- A HELP-DESK      BR0423A3
006700*               MTB  BR-0423   TICKET HAD ASKED WHY THE LAST      BR0423A4
006800*               MTB  BR-0423   YEARLY ENTRY IS USUALLY SMALLER    BR0423A5
006900*               MTB  BR-0423   THAN THE YEARLY AMOUNT ON THE      BR0423A6
007000*               MTB  BR-0423   SCHEDULE HEADING.                  BR0423A7
007100*    02-20-2012 MTB  BR-0432   REVIEWED FOR THE INTERNAL CONTROLS BR0432AD
007200*               MTB  BR-0432   AUDIT.  NO CHANGE.                 BR0432A2
007300*    08-03-2012 MTB  BR-0437   NO CODE CHANGE.  CONFIRMED WITH    BR0437AD
007400*               MTB  BR-0437   ACCOUNTING THAT A SCHEDULE WITH    BR0437A2
007500*               MTB  BR-0437   DEPRECIATE-YEARS OF ONE IS VALID --BR0437A3
007600*               MTB  BR-0437   THE ZERO ENTRY AND THE SINGLE      BR0437A4
007700*               MTB  BR-0437   YEARLY ENTRY ARE BOTH EXPECTED ON  BR0437A5
007800*               MTB  BR-0437   SUCH A SCHEDULE, NOT A DUPLICATE.  BR0437A6
007900*    01-22-2013 MTB  BR-0441   NO CODE CHANGE.  WALKED THROUGH THEBR0441AD
008000*               MTB  BR-0441   FEBRUARY-29 ADJUSTMENT AT 296 WITH BR0441A2
008100*               MTB  BR-0441   THE HELP DESK -- AN ASSET PURCHASEDBR0441A3
008200*               MTB  BR-0441   ON A LEAP DAY STEPS TO FEBRUARY 28 BR0441A4
008300*               MTB  BR-0441   IN A NON-LEAP YEAR, THEN BACK TO   BR0441A5
008400*               MTB  BR-0441   29 WHEN THE YEAR IS LEAP ONCE      BR0441A6
008500*               MTB  BR-0441   AGAIN.  CONFIRMED AS INTENDED.     BR0441A7
008600*    06-11-2013 MTB  BR-0444   NO CODE CHANGE.  CONFIRMED WITH    BR0444AD
008700*               MTB  BR-0444   ACCOUNTING THAT AN INVALID REQUEST BR0444A2
008800*               MTB  BR-0444   (BAD FIRST-REPORT-DATE) IS         BR0444A3
008900*               MTB  BR-0444   SKIPPED RATHER THAN ABORTING THE   BR0444A4
009000*               MTB  BR-0444   WHOLE RUN -- OPERATIONS RERUNS JUSTBR0444A5
009100*               MTB  BR-0444   THE SKIPPED ASSET AFTER CORRECTING.BR0444A6
009200*    03-04-2014 MTB  BR-0449   NO CODE CHANGE.  REVIEWED THE RUN  BR0449AD
009300*               MTB  BR-0449   SUMMARY DISPLAY AT 900 WITH THE    BR0449A2
009400*               MTB  BR-0449   HELP DESK -- RECORDS READ COUNTS   BR0449A3
009500*               MTB  BR-0449   EVERY REQUEST SEEN, RECORDS        BR0449A4
009600*               MTB  BR-0449   PROCESSED COUNTS ONLY THE VALID    BR0449A5
009700*               MTB  BR-0449   ONES, AND THE TWO NEED NOT MATCH.  BR0449A6
009800*    11-19-2014 MTB  BR-0452   NO CODE CHANGE.  CONFIRMED WITH    BR0452AD
009900*               MTB  BR-0452   ACCOUNTING THAT THE ZERO ENTRY AT  BR0452A2
010000*               MTB  BR-0452   235 SHOULD COUNT TOWARD THE CASH   BR0452A3
010100*               MTB  BR-0452   CONTROL TOTAL AT 900 EVEN THOUGH   BR0452A4
010200*               MTB  BR-0452   IT ADDS ZERO -- THE TOTAL IS A     BR0452A5
010300*               MTB  BR-0452   COUNT OF ENTRIES, NOT JUST DOLLARS.BR0452A6
010400*    07-08-2015 MTB  BR-0456   NO CODE CHANGE.  REVIEWED THE      BR0456AD
010500*               MTB  BR-0456   VALUE-AT-DATE FOOTER LOGIC AT 295  BR0456A2
010600*               MTB  BR-0456   WITH THE HELP DESK -- A REQUESTED  BR0456A3
010700*               MTB  BR-0456   DATE EQUAL TO PURCHASE-DATE RETURNSBR0456A4
010800*               MTB  BR-0456   THE FULL PURCHASE AMOUNT, NOT ZERO.BR0456A5
010900*    03-02-2016 MTB  BR-0465   BR-0417 ABOVE WAS WRONG -- THE SIGNBR0465AD
011000*               MTB  BR-0465   TEST REDEFINES OVER WS-ENTRY-AMOUNTBR0465A2
011100*               MTB  BR-0465   (A COMP-3 FIELD) CARVED THE FIRST  BR0465A3
011200*               MTB  BR-0465   PACKED BYTE AS A ONE-DIGIT DISPLAY BR0465A4
011300*               MTB  BR-0465   FIELD -- THE PACKED SIGN NIBBLE IS BR0465A5
011400*               MTB  BR-0465   IN THE LAST BYTE, SO IT NEVER      BR0465A6
011500*               MTB  BR-0465   FIRED.  290 NOW TESTS WS-ENTRY-    BR0465A7
011600*               MTB  BR-0465   AMOUNT DIRECTLY AND THE REDEFINES  BR0465A8
011700*               MTB  BR-0465   IS REMOVED.                        BR0465A9
011800*****************************************************************
011900*------------------------*
012000 ENVIRONMENT DIVISION.
012100*------------------------*
012200 CONFIGURATION SECTION.
012300*    C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF EACH ASSET'S
012400*    HEADER LINES -- ONE SCHEDULE PER REPORT PAGE, SAME AS
012500*    ANNUCALC.
012600 SPECIAL-NAMES.
012700     C01 IS TOP-OF-FORM.
012800*
012900*    BOTH FILES ARE SEQUENTIAL, FIXED-LENGTH -- A STRAIGHT
013000*    ONE-PASS BATCH STEP, SAME SHAPE AS INTRCALC/ANNUCALC.
013100 INPUT-OUTPUT SECTION.
013200 FILE-CONTROL.
013300     SELECT DEPR-REQUEST-FILE ASSIGN TO DEPRREQ
013400         ACCESS IS SEQUENTIAL
013500         FILE STATUS IS WS-INFILE-STATUS.
013600*
013700     SELECT DEPR-REPORT-FILE ASSIGN TO DEPRRPT
013800         ACCESS IS SEQUENTIAL
013900         FILE STATUS IS WS-OUTFILE-STATUS.
014000*
014100*------------------------*
014200 DATA DIVISION.
014300*------------------------*
014400 FILE SECTION.
014500*
014600*    ONE RECORD PER ASSET TO BE SCHEDULED.
014700 FD  DEPR-REQUEST-FILE
014800     RECORD CONTAINS 57 CHARACTERS
014900     RECORDING MODE IS F.
015000     COPY DEPRREQ.
015100*
015200*    PRINT FILE -- NO FD-LEVEL RECORD LAYOUT OF ITS OWN; EACH
015300*    PARAGRAPH BELOW WRITES FROM ITS OWN 01-LEVEL REPORT LINE.
015400 FD  DEPR-REPORT-FILE
015500     RECORD CONTAINS 132 CHARACTERS
015600     RECORDING MODE IS F.
015700 01  DEPR-PRINT-RECORD                PIC X(132).
015800*
015900 WORKING-STORAGE SECTION.
016000*
016100*    SYSTEM DATE/TIME FOR THE START/END BANNERS ONLY -- NOT USED
016200*    IN ANY CALCULATION.
016300 01  SYSTEM-DATE-AND-TIME.
016400     05  CURRENT-DATE.
016500         10  CURRENT-YEAR           PIC 9(02).
016600         10  CURRENT-MONTH          PIC 9(02).
016700         10  CURRENT-DAY            PIC 9(02).
016800     05  CURRENT-TIME.
016900         10  CURRENT-HOUR           PIC 9(02).
017000         10  CURRENT-MINUTE         PIC 9(02).
017100         10  CURRENT-SECOND         PIC 9(02).
017200         10  CURRENT-HNDSEC         PIC 9(02).
017300*
017400*    FILE STATUS, EOF AND VALIDATION SWITCHES, THE VALUE-AT-DATE
017500*    REQUEST FLAG, AND THE TWO-PART ERROR MESSAGE WORK AREA --
017600*    SAME SHAPE AS INTRCALC'S AND ANNUCALC'S, PLUS THE ONE EXTRA
017700*    SWITCH THIS PROGRAM NEEDS.
017800 01  WS-FIELDS.
017900     05  WS-INFILE-STATUS           PIC X(02) VALUE SPACES.
018000     05  WS-OUTFILE-STATUS          PIC X(02) VALUE SPACES.
018100     05  WS-REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
018200         88  WS-REQUEST-EOF                   VALUE 'Y'.
018300     05  WS-VALID-REQUEST-SW        PIC X(01) VALUE 'Y'.
018400         88  WS-VALID-REQUEST                 VALUE 'Y'.
018500*        SET BY 200 WHEN DP-VALUE-AT-DATE IS PRESENT; TESTED AT
018600*        THE BOTTOM OF 200 AND AGAIN INSIDE 290 BELOW.
018700     05  WS-VALUE-AT-REQ-SW         PIC X(01) VALUE 'N'.
018800         88  WS-VALUE-AT-REQUESTED             VALUE 'Y'.
018900     05  ERR-MSG-DATA1              PIC X(35) VALUE SPACES.
019000     05  ERR-MSG-DATA2              PIC X(45) VALUE SPACES.
019100*
019200*    RUN-LEVEL COUNTS FOR THE 900 SUMMARY DISPLAY.
019300 01  WS-COUNTERS COMP.
019400     05  WS-READ-RECORD             PIC 9(07) VALUE ZERO.
019500     05  WS-WRITE-RECORD            PIC 9(07) VALUE ZERO.
019600     05  WS-ERROR-RECORD            PIC 9(07) VALUE ZERO.
019700*
019800*    DAYS-IN-MONTH TABLE, NON-LEAP YEAR (FEB ADJUSTED AT RUN TIME)
019900*    -- SAME TABLE AND SAME REDEFINES-TO-LOAD TRICK AS INTRCALC,
020000*    REBUILT HERE RATHER THAN SHARED SINCE THE TWO PROGRAMS DO
020100*    NOT COPY A COMMON WORKING-STORAGE MODULE.
020200 01  WS-DAYS-IN-MONTH-TABLE.
020300     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
020400 01  WS-DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
020500     05  FILLER                     PIC 9(24)
020600         VALUE '312831303130313130313031'.
020700*
020800*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR, USED BY
020900*    THE ABSOLUTE-DAY-NUMBER ROUTINE BELOW.
021000 01  WS-CUM-DAYS-TABLE.
021100     05  WS-CUM-ENTRY OCCURS 12 TIMES PIC 9(03).
021200 01  WS-CUM-DAYS-VALUES REDEFINES WS-CUM-DAYS-TABLE.
021300     05  FILLER                     PIC 9(36)
021400         VALUE '000031059090120151181212243273304334'.
021500*
021600*    ABSOLUTE-DAY-NUMBER SUBROUTINE WORK AREA.  YY/MM/DD ARE THE
021700*    CALLER'S INPUT DATE, SET JUST BEFORE EACH PERFORM OF 280;
021800*    THE FIVE -ABSDAY FIELDS BELOW ARE WHERE EACH CALLER STASHES
021900*    ITS OWN COPY OF WS-AD-RESULT SO 280 CAN BE RE-ENTERED
022000*    WITHOUT ONE CALLER'S ANSWER OVERWRITING ANOTHER'S.
022100 01  WS-ABSDAY-WORK.
022200     05  WS-AD-YY                   PIC 9(04) COMP.
022300     05  WS-AD-MM                   PIC 9(02) COMP.
022400     05  WS-AD-DD                   PIC 9(02) COMP.
022500     05  WS-AD-YY-1                 PIC 9(04) COMP.
022600     05  WS-AD-REM                  PIC 9(04) COMP.
022700     05  WS-AD-RESULT               PIC 9(07) COMP.
022800*        PURCHASE-DATE'S ORDINAL, SET BY 295 ONLY.
022900     05  WS-PUR-ABSDAY              PIC 9(07) COMP.
023000*        VALUE-AT-DATE'S ORDINAL, SET BY 200 ONLY.
023100     05  WS-REQ-ABSDAY              PIC 9(07) COMP.
023200*        SCHEDULE-GENERATION CUTOFF ORDINAL, SET BY 250 ONLY.
023300     05  WS-LIMIT-ABSDAY            PIC 9(07) COMP.
023400*        PRIOR YEARLY-ENTRY DATE'S ORDINAL, SET BY 250/255.
023500     05  WS-PREV-ABSDAY             PIC 9(07) COMP.
023600*        THE SCHEDULE LINE CURRENTLY BEING WRITTEN, SET BY 290.
023700     05  WS-ENTRY-ABSDAY            PIC 9(07) COMP.
023800*
023900*    DIVIDE QUOTIENT, SHARED SCRATCH FOR 280 AND 285 BELOW.
024000*    PULLED OUT TO ITS OWN 77-LEVEL BY BR-0406 (2011), SAME DP
024100*    STANDARDS REVIEW THAT GAVE INTRCALC ITS WS-AD-QUOT 77-LEVEL.
024200 77  WS-AD-QUOT                    PIC 9(04) COMP.
024300*
024400*    LEAP-YEAR TEST WORK AREA.  YY IN, SW/88-LEVEL OUT.  SHARED
024500*    BY 280 (CALENDAR DATE ITSELF), 260 (BORROW-MONTH YEAR) AND
024600*    296 (FEBRUARY 29 ADJUSTMENT) -- ONLY ONE CALLER IS EVER IN
024700*    PROGRESS AT A TIME.
024800 01  WS-LEAP-WORK.
024900     05  WS-LEAP-YY                 PIC 9(04) COMP.
025000     05  WS-LEAP-SW                 PIC X(01) VALUE 'N'.
025100         88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
025200*
025300*    CALENDAR-COMPONENT SPLIT WORK (FIRST-REPORT-DATE MINUS
025400*    PURCHASE-DATE), YEARS/MONTHS/DAYS, BORROW LOGIC -- SAME
025500*    SPLIT TECHNIQUE AS INTRCALC'S 260, REBUILT HERE TO MATCH
025600*    PER BR-0295 (2003).  SET BY 260, READ BY 210 AND 240.
025700 01  WS-CAL-WORK.
025800*        SHOULD BE ZERO ON RETURN FROM 260 FOR A VALID REQUEST --
025900*        210 REJECTS ANY REQUEST WHERE IT IS NOT.
026000     05  WS-YEARS-DIFF               PIC S9(04) COMP.
026100*        WHOLE MONTHS, USED BY 240 FOR THE PRO-RATA FRACTION.
026200     05  WS-MONTHS-DIFF               PIC S9(04) COMP.
026300*        REMAINING DAYS AFTER THE MONTH SPLIT -- A NON-ZERO VALUE
026400*        HERE IS WHAT TELLS 240 TO ROUND THE PARTIAL MONTH UP.
026500     05  WS-DAYS-DIFF                 PIC S9(04) COMP.
026600*        ONLY MEANINGFUL WHEN WS-DAYS-DIFF WENT NEGATIVE AND 260
026700*        HAD TO BORROW A MONTH'S WORTH OF DAYS.
026800     05  WS-BORROW-MONTH               PIC 9(02) COMP.
026900     05  WS-BORROW-YEAR                PIC 9(04) COMP.
027000*
027100*    YEARLY-ENTRY STEP WORK -- PREVIOUS/NEXT REPORTING DATE.
027200*    WS-PREV-YY/MM/DD IS THE LAST ENTRY ALREADY WRITTEN;
027300*    WS-NEXT-YY/MM/DD IS THE ONE 255 IS ABOUT TO WRITE.
027400*    WS-SCHD-YY/MM/DD IS THE DATE 290 ACTUALLY PRINTS -- NOT
027500*    ALWAYS THE SAME FIELD AS NEXT, SINCE 235/240 ALSO FEED IT.
027600 01  WS-STEP-WORK.
027700*        STARTS AT FIRST-REPORT-DATE, THEN ADVANCES EVERY PASS
027800*        THROUGH 255 -- SEE THE FOOTER RATIONALE ABOVE.
027900     05  WS-PREV-YY                  PIC 9(04) COMP.
028000     05  WS-PREV-MM                  PIC 9(02) COMP.
028100     05  WS-PREV-DD                  PIC 9(02) COMP.
028200*        PREV'S YEAR PLUS ONE, MONTH/DAY UNCHANGED UNLESS 296
028300*        ADJUSTS FOR A NON-LEAP FEBRUARY 29.
028400     05  WS-NEXT-YY                  PIC 9(04) COMP.
028500     05  WS-NEXT-MM                  PIC 9(02) COMP.
028600     05  WS-NEXT-DD                  PIC 9(02) COMP.
028700*        STOP-LOOP YEAR FOR 250 -- PURCHASE YEAR PLUS
028800*        DEPRECATE-YEARS PLUS ONE, SO THE LOOP ALWAYS RUNS AT
028900*        LEAST ONE YEAR PAST THE NOMINAL SCHEDULE END AND THE
029000*        255/255 CAP LOGIC CATCHES THE LAST PARTIAL YEAR.
029100     05  WS-LIMIT-YY                 PIC 9(04) COMP.
029200     05  WS-SCHD-YY                  PIC 9(04) COMP.
029300     05  WS-SCHD-MM                  PIC 9(02) COMP.
029400     05  WS-SCHD-DD                  PIC 9(02) COMP.
029500*
029600*    RUNNING BOOK-VALUE AND ENTRY-AMOUNT WORK.  WS-CURRENT-VALUE
029700*    IS THE ASSET'S BOOK VALUE AFTER THE MOST RECENTLY WRITTEN
029800*    ENTRY; WS-YEARLY-AMOUNT IS THE FLAT STRAIGHT-LINE FIGURE
029900*    SET ONCE BY 220 AND HELD FOR THE WHOLE SCHEDULE.
030000 01  WS-DEPREC-WORK.
030100     05  WS-CURRENT-VALUE            PIC S9(15) COMP-3.
030200     05  WS-YEARLY-AMOUNT            PIC S9(15) COMP-3.
030300*        PRO-RATA FIGURE COMPUTED ONCE BY 240, USED ONLY BY 240
030400*        -- NOT RE-USED FOR ANY LATER PERIOD.
030500     05  WS-FIRST-AMOUNT             PIC S9(15) COMP-3.
030600*        CAPS THE LAST YEARLY ENTRY AT WHATEVER IS LEFT ABOVE
030700*        RESIDUAL VALUE -- SEE 255.
030800     05  WS-CAP-AMOUNT               PIC S9(15) COMP-3.
030900*        WHATEVER 235/240/255 LAST MOVED IN, JUST BEFORE THE
031000*        PERFORM OF 290 BELOW -- THE COMMON WRITER'S ONE INPUT.
031100*        SEE THE "NEGATIVE SCHEDULE ENTRY" NOTE AT 290 FOR WHAT
031200*        A NEGATIVE SIGN ON THIS FIELD MEANS.  TESTED DIRECTLY
031300*        (IF WS-ENTRY-AMOUNT NEGATIVE) -- SEE BR-0465 BELOW.
031400     05  WS-ENTRY-AMOUNT             PIC S9(15) COMP-3.
031500*        RUNNING TOTAL OF ENTRIES DATED ON OR BEFORE THE
031600*        REQUESTED VALUE-AT-DATE -- ACCUMULATED INSIDE 290.
031700     05  WS-VALUE-AT-ACCUM           PIC S9(15) COMP-3.
031800*        PURCHASE-AMOUNT LESS WS-VALUE-AT-ACCUM -- THE ANSWER
031900*        295 PRINTS ON THE FOOTER LINE.
032000     05  WS-VALUE-AT-RESULT          PIC S9(15) COMP-3.
032100*
032200*    CASH CONTROL TOTAL -- SUM OF EVERY SCHEDULE-LINE AMOUNT
032300*    WRITTEN THIS RUN, ACROSS ALL ASSETS, INCLUDING THE ZERO
032400*    ENTRY (WHICH ADDS NOTHING) AND ANY FIRST-PARTIAL ENTRY.
032500 01  WS-RUN-TOTALS.
032600     05  WS-TOTAL-DEPREC          PIC S9(15) COMP-3 VALUE ZERO.
032700*
032800*    REPORT LINES -- 132 COLUMN PRINT IMAGE.  THREE HEADING
032900*    LINES PER ASSET (230), A ZERO ENTRY AND ANY FIRST-PARTIAL
033000*    ENTRY THAT SHARE THE SAME DETAIL-LINE LAYOUT AS THE YEARLY
033100*    ENTRIES (235/240/255, ALL THROUGH 290), AND AN OPTIONAL
033200*    FOOTER LINE (295) IF A VALUE-AT-DATE WAS REQUESTED.
033300 01  WS-RPT-HEADING-1.
033400     05  FILLER                     PIC X(03) VALUE SPACES.
033500     05  FILLER                     PIC X(29)
033600         VALUE 'ASSET DEPRECIATION SCHEDULE '.
033700     05  FILLER                     PIC X(11)
033800         VALUE 'PURCHASED: '.
033900     05  RPT1-PUR-YY                PIC 9(04).
034000     05  FILLER                     PIC X(01) VALUE '/'.
034100     05  RPT1-PUR-MM                PIC 9(02).
034200     05  FILLER                     PIC X(01) VALUE '/'.
034300     05  RPT1-PUR-DD                PIC 9(02).
034400     05  FILLER                     PIC X(03) VALUE SPACES.
034500     05  RPT1-PUR-AMOUNT             PIC Z(12)9.99-.
034600     05  FILLER                     PIC X(59) VALUE SPACES.
034700*
034800*    DEPRECATE-YEARS, RESIDUAL VALUE AND THE FLAT YEARLY AMOUNT
034900*    -- ADDED BY BR-0411 (2011) AT THE OPERATIONS GROUP'S
035000*    REQUEST SO THE SCHEDULE STANDS ON ITS OWN WITHOUT A COPY OF
035100*    THE ORIGINAL REQUEST RECORD ON HAND.
035200 01  WS-RPT-HEADING-2.
035300     05  FILLER                     PIC X(03) VALUE SPACES.
035400     05  FILLER                     PIC X(07) VALUE 'YEARS: '.
035500     05  RPT1-YEARS                 PIC ZZ9.
035600     05  FILLER                     PIC X(02) VALUE SPACES.
035700     05  FILLER                     PIC X(10)
035800         VALUE 'RESIDUAL: '.
035900     05  RPT1-RESIDUAL               PIC Z(12)9.99-.
036000     05  FILLER                     PIC X(02) VALUE SPACES.
036100     05  FILLER                     PIC X(08) VALUE 'YEARLY: '.
036200     05  RPT1-YEARLY-AMT             PIC Z(12)9.99-.
036300     05  FILLER                     PIC X(63) VALUE SPACES.
036400*
036500*    COLUMN CAPTIONS FOR THE DETAIL LINES THAT FOLLOW.
036600 01  WS-RPT-HEADING-3.
036700     05  FILLER                     PIC X(03) VALUE SPACES.
036800     05  FILLER                     PIC X(07) VALUE 'REPORT '.
036900     05  FILLER                     PIC X(10) VALUE SPACES.
037000     05  FILLER                     PIC X(13)
037100         VALUE 'DEPRECIATION '.
037200     05  FILLER                     PIC X(99) VALUE SPACES.
037300*
037400*    ONE LINE PER SCHEDULE ENTRY -- ENTRY DATE AND ITS
037500*    DEPRECIATION AMOUNT.  SHARED BY 235, 240 AND 255 THROUGH
037600*    THE COMMON WRITER AT 290; NONE OF THE THREE WRITE DIRECTLY.
037700 01  WS-RPT-DETAIL-LINE.
037800     05  FILLER                     PIC X(03) VALUE SPACES.
037900     05  RPTD-YY                    PIC 9(04).
038000     05  FILLER                     PIC X(01) VALUE '/'.
038100     05  RPTD-MM                    PIC 9(02).
038200     05  FILLER                     PIC X(01) VALUE '/'.
038300     05  RPTD-DD                    PIC 9(02).
038400     05  FILLER                     PIC X(06) VALUE SPACES.
038500     05  RPTD-DEPRECIATION           PIC Z(12)9.99-.
038600     05  FILLER                     PIC X(96) VALUE SPACES.
038700*
038800*    PRINTED ONLY WHEN DP-VALUE-AT-DATE IS PRESENT ON THE
038900*    REQUEST -- SEE 295.  NOT A FOOTER IN THE SENSE OF A
039000*    PAGE-TOTAL LINE; IT IS AN ANSWER TO A SPECIFIC QUERY.
039100 01  WS-RPT-FOOTER-LINE.
039200     05  FILLER                     PIC X(03) VALUE SPACES.
039300     05  FILLER                     PIC X(22)
039400         VALUE 'BOOK VALUE AT DATE   :'.
039500     05  RPTF-YY                    PIC 9(04).
039600     05  FILLER                     PIC X(01) VALUE '/'.
039700     05  RPTF-MM                    PIC 9(02).
039800     05  FILLER                     PIC X(01) VALUE '/'.
039900     05  RPTF-DD                    PIC 9(02).
040000     05  FILLER                     PIC X(03) VALUE SPACES.
040100     05  RPTF-VALUE-AT               PIC Z(12)9.99-.
040200     05  FILLER                     PIC X(77) VALUE SPACES.
040300*
040400 PROCEDURE DIVISION.
040500*
040600*    PARAGRAPH MAP: 000 MAINLINE, 100/110 OPEN AND PRIMING READ,
040700*    200/210 THE READ-VALIDATE-PROCESS LOOP, 220 THE FLAT YEARLY
040800*    FORMULA, 230-250 THE SCHEDULE-BUILDING PARAGRAPHS (HEADER,
040900*    ZERO ENTRY, FIRST-PARTIAL, YEARLY LOOP), 255/296 ONE YEARLY
041000*    ENTRY AND ITS FEBRUARY-29 ADJUSTMENT, 260 THE CALENDAR
041100*    SPLIT, 280/285 THE SHARED CALENDAR HELPERS, 290 THE COMMON
041200*    SCHEDULE-LINE WRITER, 295 THE VALUE-AT-DATE ANSWER, 400
041300*    CLOSE, 900 SUMMARY.
041400*
041500 000-DEPRECIATE-ASSET-BATCH.
041600*
041700     ACCEPT CURRENT-DATE FROM DATE.
041800     ACCEPT CURRENT-TIME FROM TIME.
041900*
042000     DISPLAY '*************************************************'.
042100     DISPLAY 'DEPRCALC STARTED DATE = ' CURRENT-MONTH '/'
042200             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
042300     DISPLAY '             TIME = ' CURRENT-HOUR ':'
042400             CURRENT-MINUTE ':' CURRENT-SECOND.
042500     DISPLAY '*************************************************'.
042600*    START/END BANNERS LET OPERATIONS CONFIRM THE STEP RAN TO
042700*    COMPLETION WITHOUT OPENING THE PRINT FILE.
042800*
042900*    PRIMING READ BEFORE THE LOOP, THEN A READ AT THE BOTTOM OF
043000*    200 FOR EACH PASS -- SAME READ-AHEAD STRUCTURE AS INTRCALC
043100*    AND ANNUCALC.
043200     PERFORM 100-OPEN-FILES.
043300     PERFORM 110-READ-REQUEST.
043400     PERFORM 200-PROCESS-REQUEST
043500         UNTIL WS-REQUEST-EOF.
043600     PERFORM 400-CLOSE-FILES.
043700     PERFORM 900-DISPLAY-RUN-SUMMARY.
043800*
043900     STOP RUN.
044000*
044100*    REQUEST FILE IS READ-ONLY; REPORT FILE IS BUILT FRESH EACH
044200*    RUN.
044300 100-OPEN-FILES.
044400     OPEN INPUT  DEPR-REQUEST-FILE.
044500     OPEN OUTPUT DEPR-REPORT-FILE.
044600*
044700*    AT-END SETS THE EOF SWITCH BUT LEAVES THE LAST REQUEST
044800*    RECORD UNTOUCHED -- THE UNTIL TEST IN 000 STOPS THE LOOP
044900*    BEFORE 200 LOOKS AT IT AGAIN.
045000 110-READ-REQUEST.
045100     READ DEPR-REQUEST-FILE
045200         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW
045300     END-READ.
045400     IF NOT WS-REQUEST-EOF
045500         ADD 1 TO WS-READ-RECORD
045600     END-IF.
045700*
045800*    ONE SCHEDULE IN, ONE REPORT PAGE OUT (OR NONE, IF INVALID).
045900*    THE VALID SWITCH IS RESET TO 'Y' EVERY PASS SO A PRIOR
046000*    REQUEST'S FAILURE CANNOT CARRY FORWARD.
046100 200-PROCESS-REQUEST.
046200     MOVE 'Y' TO WS-VALID-REQUEST-SW.
046300     PERFORM 210-VALIDATE-REQUEST.
046400     IF WS-VALID-REQUEST
046500*        BOOK VALUE STARTS AT THE FULL PURCHASE AMOUNT AND IS
046600*        WHITTLED DOWN BY EVERY SCHEDULE ENTRY WRITTEN BELOW.
046700         MOVE DP-PURCHASE-AMOUNT TO WS-CURRENT-VALUE
046800         MOVE ZERO TO WS-VALUE-AT-ACCUM
046900         MOVE 'N' TO WS-VALUE-AT-REQ-SW
047000*        A ZERO DP-VALUE-AT-DATE MEANS THE REQUEST DID NOT ASK
047100*        FOR A BOOK-VALUE ANSWER -- THE FOOTER LINE IS SKIPPED
047200*        ENTIRELY FOR SUCH REQUESTS, NOT PRINTED WITH A ZERO.
047300         IF DP-VALUE-AT-DATE NOT = 0
047400             MOVE 'Y' TO WS-VALUE-AT-REQ-SW
047500             MOVE DP-VAD-YY TO WS-AD-YY
047600             MOVE DP-VAD-MM TO WS-AD-MM
047700             MOVE DP-VAD-DD TO WS-AD-DD
047800             PERFORM 280-COMPUTE-ABS-DAY-NUMBER
047900             MOVE WS-AD-RESULT TO WS-REQ-ABSDAY
048000         END-IF
048100         PERFORM 220-COMPUTE-YEARLY-AMOUNT
048200         PERFORM 230-WRITE-HEADER-LINES
048300         PERFORM 235-WRITE-ENTRY-ZERO
048400         PERFORM 240-PROCESS-FIRST-PERIOD
048500         PERFORM 250-GENERATE-YEARLY-ENTRIES
048600         IF WS-VALUE-AT-REQUESTED
048700             PERFORM 295-WRITE-VALUE-AT-LINE
048800         END-IF
048900         ADD 1 TO WS-WRITE-RECORD
049000     END-IF.
049100     PERFORM 110-READ-REQUEST.
049200*
049300*    VALIDATE: THE CALENDAR-YEAR COMPONENT OF (FIRST-REPORT-DATE
049400*    MINUS PURCHASE-DATE) MUST BE ZERO -- THE FIRST REPORTING
049500*    DATE IS WITHIN ONE YEAR OF PURCHASE.
049600 210-VALIDATE-REQUEST.
049700     PERFORM 260-COMPUTE-PERIOD-COMPONENTS.
049800*    THIS IS THE ONLY VALIDATION THE PROGRAM PERFORMS -- THERE
049900*    IS NO RANGE CHECK ON DP-DEPRECATE-YEARS OR A SIGN CHECK ON
050000*    DP-PURCHASE-AMOUNT.  THOSE ARE LEFT TO THE ASSET-SETUP
050100*    EDITS UPSTREAM OF THIS PROGRAM.
050200     IF WS-YEARS-DIFF NOT = 0
050300         MOVE 'N' TO WS-VALID-REQUEST-SW
050400         MOVE 'FIRST-REPORT-DATE NOT WITHIN ONE YEAR -- REQ #'
050500             TO ERR-MSG-DATA1
050600         MOVE WS-READ-RECORD TO ERR-MSG-DATA2 (1:7)
050700         DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
050800         ADD 1 TO WS-ERROR-RECORD
050900     END-IF.
051000*
051100*    THE FLAT STRAIGHT-LINE FORMULA -- (COST LESS RESIDUAL)
051200*    SPREAD EVENLY OVER THE DEPRECIATION LIFE.  THIS IS THE
051300*    FIGURE 255 LATER CAPS AT WHATEVER VALUE REMAINS ABOVE
051400*    RESIDUAL ON THE LAST FULL YEAR.
051500 220-COMPUTE-YEARLY-AMOUNT.
051600     COMPUTE WS-YEARLY-AMOUNT ROUNDED =
051700         (DP-PURCHASE-AMOUNT - DP-VALUE-AT-END)
051800             / DP-DEPRECATE-YEARS.
051900*
052000*    ONE-TIME HEADER GROUP FOR THE SCHEDULE -- PURCHASE FACTS,
052100*    THEN THE FLAT YEARLY FIGURE COMPUTED ABOVE, THEN THE
052200*    COLUMN CAPTIONS.  PRINTED ONCE PER REQUEST, NOT REPEATED.
052300 230-WRITE-HEADER-LINES.
052400     MOVE DP-PUR-YY            TO RPT1-PUR-YY.
052500     MOVE DP-PUR-MM            TO RPT1-PUR-MM.
052600     MOVE DP-PUR-DD            TO RPT1-PUR-DD.
052700     MOVE DP-PURCHASE-AMOUNT   TO RPT1-PUR-AMOUNT.
052800     MOVE DP-DEPRECATE-YEARS   TO RPT1-YEARS.
052900     MOVE DP-VALUE-AT-END      TO RPT1-RESIDUAL.
053000     MOVE WS-YEARLY-AMOUNT     TO RPT1-YEARLY-AMT.
053100     WRITE DEPR-PRINT-RECORD FROM WS-RPT-HEADING-1.
053200     WRITE DEPR-PRINT-RECORD FROM WS-RPT-HEADING-2.
053300     WRITE DEPR-PRINT-RECORD FROM WS-RPT-HEADING-3.
053400*
053500*    SCHEDULE ENTRY 0 -- (PURCHASE-DATE, 0).  ALWAYS WRITTEN,
053600*    EVEN WHEN FIRST-REPORT-DATE EQUALS PURCHASE-DATE, SO THE
053700*    SCHEDULE'S STARTING BOOK VALUE IS ON THE PRINTED PAGE AND
053800*    NOT ONLY IN THE HEADING LINES ABOVE.
053900 235-WRITE-ENTRY-ZERO.
054000     MOVE DP-PUR-YY TO WS-SCHD-YY.
054100     MOVE DP-PUR-MM TO WS-SCHD-MM.
054200     MOVE DP-PUR-DD TO WS-SCHD-DD.
054300     MOVE ZERO TO WS-ENTRY-AMOUNT.
054400     PERFORM 290-WRITE-SCHEDULE-LINE.
054500*
054600*    FIRST-PERIOD PRO-RATA ENTRY.  WS-MONTHS-DIFF/WS-DAYS-DIFF
054700*    WERE SET BY 210'S CALL TO 260 ABOVE.  IF THE PURCHASE DATE
054800*    IS ITSELF THE REPORTING DATE (BOTH ZERO), NO ENTRY IS ADDED.
054900 240-PROCESS-FIRST-PERIOD.
055000     IF WS-MONTHS-DIFF NOT = 0 OR WS-DAYS-DIFF NOT = 0
055100*        A PARTIAL MONTH (WS-DAYS-DIFF NOT ZERO) ROUNDS UP TO A
055200*        FULL MONTH FOR THE PRO-RATA FRACTION -- THE ACCOUNTING
055300*        MANUAL TREATS ANY PART OF A MONTH AS A WHOLE MONTH OF
055400*        OWNERSHIP.
055500         IF WS-DAYS-DIFF NOT = 0
055600             COMPUTE WS-FIRST-AMOUNT =
055700                 (WS-MONTHS-DIFF + 1) * WS-YEARLY-AMOUNT / 12
055800         ELSE
055900             COMPUTE WS-FIRST-AMOUNT =
056000                 WS-MONTHS-DIFF * WS-YEARLY-AMOUNT / 12
056100         END-IF
056200         SUBTRACT WS-FIRST-AMOUNT FROM WS-CURRENT-VALUE
056300         MOVE DP-FST-YY TO WS-SCHD-YY
056400         MOVE DP-FST-MM TO WS-SCHD-MM
056500         MOVE DP-FST-DD TO WS-SCHD-DD
056600         MOVE WS-FIRST-AMOUNT TO WS-ENTRY-AMOUNT
056700         PERFORM 290-WRITE-SCHEDULE-LINE
056800     END-IF.
056900*    NOTE - THIS FIRST-PERIOD ENTRY IS NOT CAPPED AT RESIDUAL
057000*    VALUE THE WAY 255 CAPS EACH YEARLY ENTRY BELOW.  A REQUEST
057100*    WITH AN UNREALISTICALLY SHORT DEPRECIATE-YEARS COULD IN
057200*    THEORY DRIVE WS-CURRENT-VALUE BELOW RESIDUAL HERE; 290'S
057300*    NEGATIVE-ENTRY NOTICE WOULD STILL CATCH IT ON THE NEXT PASS.
057400*
057500*    YEARLY ENTRIES, STARTING AT FIRST-REPORT-DATE, STEPPING BY
057600*    ONE CALENDAR YEAR, WHILE THE PREVIOUS REPORTING DATE IS
057700*    BEFORE PURCHASE-DATE PLUS (DEPRECATE-YEARS + 1) YEARS.
057800 250-GENERATE-YEARLY-ENTRIES.
057900*    WS-LIMIT-ABSDAY IS PURCHASE-DATE ADVANCED BY ONE YEAR PAST
058000*    THE NOMINAL SCHEDULE LENGTH -- DELIBERATELY ONE YEAR LONG
058100*    SO THE LOOP BELOW ALWAYS REACHES THE YEAR WHERE 255'S CAP
058200*    LOGIC WRITES THE FINAL, SHORTENED ENTRY.
058300     COMPUTE WS-LIMIT-YY =
058400         DP-PUR-YY + DP-DEPRECATE-YEARS + 1.
058500     MOVE WS-LIMIT-YY TO WS-AD-YY.
058600     MOVE DP-PUR-MM   TO WS-AD-MM.
058700     MOVE DP-PUR-DD   TO WS-AD-DD.
058800     PERFORM 280-COMPUTE-ABS-DAY-NUMBER.
058900     MOVE WS-AD-RESULT TO WS-LIMIT-ABSDAY.
059000*
059100*    THE FIRST PASS THROUGH 255 STEPS FORWARD FROM
059200*    FIRST-REPORT-DATE, NOT FROM PURCHASE-DATE -- THE ZERO ENTRY
059300*    AND ANY FIRST-PARTIAL ENTRY ABOVE ALREADY COVERED THAT
059400*    GROUND.
059500     MOVE DP-FST-YY TO WS-PREV-YY.
059600     MOVE DP-FST-MM TO WS-PREV-MM.
059700     MOVE DP-FST-DD TO WS-PREV-DD.
059800     MOVE DP-FST-YY TO WS-AD-YY.
059900     MOVE DP-FST-MM TO WS-AD-MM.
060000     MOVE DP-FST-DD TO WS-AD-DD.
060100     PERFORM 280-COMPUTE-ABS-DAY-NUMBER.
060200     MOVE WS-AD-RESULT TO WS-PREV-ABSDAY.
060300*
060400*    LOOP TEST IS ON THE ABSOLUTE-DAY ORDINAL, NOT ON
060500*    WS-PREV-YY, SO A FEBRUARY-29-TO-FEBRUARY-28 ADJUSTMENT
060600*    INSIDE 255 CANNOT THROW OFF THE COMPARISON.
060700     PERFORM 255-GENERATE-ONE-YEARLY-ENTRY
060800         UNTIL WS-PREV-ABSDAY NOT < WS-LIMIT-ABSDAY.
060900*
061000*    ONE YEARLY ENTRY.  THE CAP AT WS-CAP-AMOUNT (RATHER THAN
061100*    ALWAYS BOOKING THE FLAT WS-YEARLY-AMOUNT) IS WHAT KEEPS
061200*    THE LAST ENTRY ON EVERY SCHEDULE FROM DRIVING BOOK VALUE
061300*    BELOW THE REQUESTED RESIDUAL VALUE.
061400 255-GENERATE-ONE-YEARLY-ENTRY.
061500     COMPUTE WS-NEXT-YY = WS-PREV-YY + 1.
061600     MOVE WS-PREV-MM TO WS-NEXT-MM.
061700     MOVE WS-PREV-DD TO WS-NEXT-DD.
061800     PERFORM 296-ADJUST-FEB-TWENTY-NINE.
061900     COMPUTE WS-CAP-AMOUNT = WS-CURRENT-VALUE - DP-VALUE-AT-END.
062000     IF WS-YEARLY-AMOUNT > WS-CAP-AMOUNT
062100         MOVE WS-CAP-AMOUNT TO WS-ENTRY-AMOUNT
062200     ELSE
062300         MOVE WS-YEARLY-AMOUNT TO WS-ENTRY-AMOUNT
062400     END-IF.
062500     SUBTRACT WS-ENTRY-AMOUNT FROM WS-CURRENT-VALUE.
062600     MOVE WS-NEXT-YY TO WS-SCHD-YY.
062700     MOVE WS-NEXT-MM TO WS-SCHD-MM.
062800     MOVE WS-NEXT-DD TO WS-SCHD-DD.
062900     PERFORM 290-WRITE-SCHEDULE-LINE.
063000*    ADVANCE PREV TO NEXT BEFORE RETURNING TO 250'S LOOP TEST --
063100*    WITHOUT THIS, THE UNTIL CONDITION WOULD NEVER CHANGE AND
063200*    THE PERFORM WOULD NOT TERMINATE.
063300     MOVE WS-NEXT-YY TO WS-PREV-YY.
063400     MOVE WS-NEXT-MM TO WS-PREV-MM.
063500     MOVE WS-NEXT-DD TO WS-PREV-DD.
063600     MOVE WS-NEXT-YY TO WS-AD-YY.
063700     MOVE WS-NEXT-MM TO WS-AD-MM.
063800     MOVE WS-NEXT-DD TO WS-AD-DD.
063900     PERFORM 280-COMPUTE-ABS-DAY-NUMBER.
064000     MOVE WS-AD-RESULT TO WS-PREV-ABSDAY.
064100*
064200*    ONLY CALLED FROM 255, AND ONLY MATTERS ONCE EVERY FOUR
064300*    YEARS -- WITHOUT IT, STEPPING A LEAP-DAY PURCHASE FORWARD
064400*    BY ONE YEAR WOULD PRODUCE AN INVALID FEBRUARY 29 IN A
064500*    NON-LEAP YEAR.
064600 296-ADJUST-FEB-TWENTY-NINE.
064700     IF WS-NEXT-MM = 2 AND WS-NEXT-DD = 29
064800         MOVE WS-NEXT-YY TO WS-LEAP-YY
064900         PERFORM 285-TEST-LEAP-YEAR
065000         IF NOT WS-IS-LEAP-YEAR
065100             MOVE 28 TO WS-NEXT-DD
065200         END-IF
065300     END-IF.
065400*
065500*    COMMON SCHEDULE-LINE WRITER.  WS-SCHD-YY/MM/DD AND
065600*    WS-ENTRY-AMOUNT ARE SET BY THE CALLER.  IF A VALUE-AT QUERY
065700*    WAS REQUESTED AND THIS ENTRY'S DATE IS NOT AFTER IT, ADD THE
065800*    ENTRY INTO THE RUNNING VALUE-AT ACCUMULATOR.
065900 290-WRITE-SCHEDULE-LINE.
066000     MOVE WS-SCHD-YY TO WS-AD-YY.
066100     MOVE WS-SCHD-MM TO WS-AD-MM.
066200     MOVE WS-SCHD-DD TO WS-AD-DD.
066300     PERFORM 280-COMPUTE-ABS-DAY-NUMBER.
066400     MOVE WS-AD-RESULT TO WS-ENTRY-ABSDAY.
066500     MOVE WS-SCHD-YY TO RPTD-YY.
066600     MOVE WS-SCHD-MM TO RPTD-MM.
066700     MOVE WS-SCHD-DD TO RPTD-DD.
066800     MOVE WS-ENTRY-AMOUNT TO RPTD-DEPRECIATION.
066900     WRITE DEPR-PRINT-RECORD FROM WS-RPT-DETAIL-LINE.
067000*    A NEGATIVE ENTRY HERE MEANS THE ASSET WAS ALREADY AT OR
067100*    BELOW RESIDUAL VALUE WHEN THIS ENTRY WAS BOOKED -- NOT AN
067200*    ERROR, BUT WORTH A NOTE SO OPERATIONS CAN CHECK FOR A
067300*    DUPLICATE OR OUT-OF-SEQUENCE SCHEDULE REQUEST.
067400     IF WS-ENTRY-AMOUNT NEGATIVE
067500         DISPLAY 'NOTE - NEGATIVE SCHEDULE ENTRY, REQ #'
067600             WS-READ-RECORD
067700     END-IF.
067800     ADD WS-ENTRY-AMOUNT TO WS-TOTAL-DEPREC.
067900     IF WS-VALUE-AT-REQUESTED
068000         IF WS-ENTRY-ABSDAY NOT > WS-REQ-ABSDAY
068100             ADD WS-ENTRY-AMOUNT TO WS-VALUE-AT-ACCUM
068200         END-IF
068300     END-IF.
068400*
068500*    BOOK VALUE AT DATE.  IF THE REQUESTED DATE IS BEFORE THE
068600*    PURCHASE DATE THE ASSET DID NOT YET EXIST -- VALUE IS ZERO.
068700*    OTHERWISE THE VALUE IS PURCHASE-AMOUNT LESS EVERY SCHEDULE
068800*    AMOUNT BOOKED ON OR BEFORE THE REQUESTED DATE.
068900*    WS-REQ-ABSDAY WAS COMPUTED IN 200 BEFORE THE SCHEDULE WAS
069000*    BUILT, SO 290'S ACCUMULATOR TEST ABOVE HAD IT AVAILABLE.
069100 295-WRITE-VALUE-AT-LINE.
069200     MOVE DP-PUR-YY TO WS-AD-YY.
069300     MOVE DP-PUR-MM TO WS-AD-MM.
069400     MOVE DP-PUR-DD TO WS-AD-DD.
069500     PERFORM 280-COMPUTE-ABS-DAY-NUMBER.
069600     MOVE WS-AD-RESULT TO WS-PUR-ABSDAY.
069700     IF WS-REQ-ABSDAY < WS-PUR-ABSDAY
069800         MOVE ZERO TO WS-VALUE-AT-RESULT
069900     ELSE
070000         COMPUTE WS-VALUE-AT-RESULT =
070100             DP-PURCHASE-AMOUNT - WS-VALUE-AT-ACCUM
070200     END-IF.
070300     MOVE DP-VAD-YY TO RPTF-YY.
070400     MOVE DP-VAD-MM TO RPTF-MM.
070500     MOVE DP-VAD-DD TO RPTF-DD.
070600     MOVE WS-VALUE-AT-RESULT TO RPTF-VALUE-AT.
070700     WRITE DEPR-PRINT-RECORD FROM WS-RPT-FOOTER-LINE.
070800*
070900*    ABSOLUTE-DAY-NUMBER(YY,MM,DD) -- GREGORIAN ORDINAL DATE,
071000*    BUILT FROM FIRST PRINCIPLES WITHOUT AN INTRINSIC FUNCTION.
071100*    CALLED HEAVILY -- EVERY 250/255/235/240/290/295 DATE
071200*    EVENTUALLY ROUTES THROUGH HERE TO GET AN ORDINAL THAT CAN
071300*    BE SUBTRACTED OR COMPARED.  SAME ALGORITHM AS INTRCALC'S
071400*    270, REBUILT SEPARATELY PER BR-0295.
071500 280-COMPUTE-ABS-DAY-NUMBER.
071600*    365 DAYS PER PRIOR YEAR, PLUS ONE LEAP DAY FOR EVERY PRIOR
071700*    YEAR DIVISIBLE BY 4, LESS ONE FOR EVERY CENTURY YEAR, PLUS
071800*    ONE BACK FOR EVERY FOURTH CENTURY -- THE STANDARD GREGORIAN
071900*    LEAP-DAY COUNT.
072000     COMPUTE WS-AD-YY-1 = WS-AD-YY - 1.
072100     DIVIDE WS-AD-YY-1 BY 4 GIVING WS-AD-QUOT
072200         REMAINDER WS-AD-REM.
072300     COMPUTE WS-AD-RESULT = 365 * WS-AD-YY + WS-AD-QUOT.
072400     DIVIDE WS-AD-YY-1 BY 100 GIVING WS-AD-QUOT
072500         REMAINDER WS-AD-REM.
072600     COMPUTE WS-AD-RESULT = WS-AD-RESULT - WS-AD-QUOT.
072700     DIVIDE WS-AD-YY-1 BY 400 GIVING WS-AD-QUOT
072800         REMAINDER WS-AD-REM.
072900*    ADD THE CUMULATIVE-DAYS TABLE ENTRY FOR THE MONTH, THEN THE
073000*    DAY WITHIN THE MONTH, TO LAND ON THE CALLER'S OWN DATE.
073100     COMPUTE WS-AD-RESULT = WS-AD-RESULT + WS-AD-QUOT
073200                           + WS-CUM-ENTRY (WS-AD-MM) + WS-AD-DD.
073300     MOVE WS-AD-YY TO WS-LEAP-YY.
073400     PERFORM 285-TEST-LEAP-YEAR.
073500*    THE CUMULATIVE-DAYS TABLE ABOVE IS BUILT FOR A NON-LEAP
073600*    YEAR -- IF THE CALLER'S OWN YEAR IS LEAP AND THE DATE
073700*    FALLS AFTER FEBRUARY, ONE EXTRA DAY MUST BE ADDED BACK IN.
073800     IF WS-IS-LEAP-YEAR AND WS-AD-MM > 2
073900         ADD 1 TO WS-AD-RESULT
074000     END-IF.
074100*
074200*    STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE BY 4, UNLESS
074300*    ALSO DIVISIBLE BY 100 AND NOT BY 400.  WS-LEAP-YY IS SET BY
074400*    THE CALLER JUST BEFORE THE PERFORM.
074500 285-TEST-LEAP-YEAR.
074600     MOVE 'N' TO WS-LEAP-SW.
074700     DIVIDE WS-LEAP-YY BY 4 GIVING WS-AD-QUOT
074800         REMAINDER WS-AD-REM.
074900     IF WS-AD-REM = 0
075000         MOVE 'Y' TO WS-LEAP-SW
075100         DIVIDE WS-LEAP-YY BY 100 GIVING WS-AD-QUOT
075200             REMAINDER WS-AD-REM
075300         IF WS-AD-REM = 0
075400*            CENTURY YEAR -- NOT LEAP UNLESS ALSO DIVISIBLE BY
075500*            400 (THE CASE RE-TESTED JUST BELOW).
075600             MOVE 'N' TO WS-LEAP-SW
075700             DIVIDE WS-LEAP-YY BY 400 GIVING WS-AD-QUOT
075800                 REMAINDER WS-AD-REM
075900             IF WS-AD-REM = 0
076000                 MOVE 'Y' TO WS-LEAP-SW
076100             END-IF
076200         END-IF
076300     END-IF.
076400*
076500*    CALENDAR-COMPONENT SPLIT OF (FIRST-REPORT-DATE MINUS
076600*    PURCHASE-DATE) INTO WHOLE YEARS, WHOLE MONTHS AND REMAINING
076700*    DAYS.  WS-YEARS-DIFF/WS-MONTHS-DIFF/WS-DAYS-DIFF ARE SET ON
076800*    RETURN AND ARE ALSO USED BY 240 FOR THE FIRST-PERIOD ENTRY.
076900*    CALLED ONLY FROM 210 -- THE NAIVE SUBTRACTION BELOW CAN
077000*    LEAVE WS-DAYS-DIFF OR WS-MONTHS-DIFF NEGATIVE, WHICH THE
077100*    BORROW LOGIC THAT FOLLOWS CORRECTS ONE FIELD AT A TIME.
077200 260-COMPUTE-PERIOD-COMPONENTS.
077300     COMPUTE WS-DAYS-DIFF = DP-FST-DD - DP-PUR-DD.
077400     COMPUTE WS-MONTHS-DIFF = DP-FST-MM - DP-PUR-MM.
077500     COMPUTE WS-YEARS-DIFF = DP-FST-YY - DP-PUR-YY.
077600*    A NEGATIVE DAY COUNT MEANS FIRST-REPORT-DATE FALLS EARLIER
077700*    IN THE MONTH THAN PURCHASE-DATE -- BORROW A MONTH'S WORTH
077800*    OF DAYS FROM THE MONTH BEFORE FIRST-REPORT-DATE.
077900     IF WS-DAYS-DIFF < 0
078000         IF DP-FST-MM = 1
078100             MOVE 12 TO WS-BORROW-MONTH
078200             COMPUTE WS-BORROW-YEAR = DP-FST-YY - 1
078300         ELSE
078400             COMPUTE WS-BORROW-MONTH = DP-FST-MM - 1
078500             MOVE DP-FST-YY TO WS-BORROW-YEAR
078600         END-IF
078700         MOVE WS-BORROW-YEAR TO WS-LEAP-YY
078800         PERFORM 285-TEST-LEAP-YEAR
078900*        THE BORROWED MONTH HAS 29 DAYS, NOT 28, WHEN IT IS A
079000*        LEAP FEBRUARY -- OTHERWISE THE TABLE VALUE APPLIES.
079100         IF WS-BORROW-MONTH = 2 AND WS-IS-LEAP-YEAR
079200             COMPUTE WS-DAYS-DIFF =
079300                 WS-DAYS-DIFF +
079400                 WS-DIM-ENTRY (WS-BORROW-MONTH) + 1
079500         ELSE
079600             COMPUTE WS-DAYS-DIFF =
079700                 WS-DAYS-DIFF + WS-DIM-ENTRY (WS-BORROW-MONTH)
079800         END-IF
079900         SUBTRACT 1 FROM WS-MONTHS-DIFF
080000     END-IF.
080100*    SAME IDEA ONE LEVEL UP -- A NEGATIVE MONTH COUNT BORROWS A
080200*    YEAR'S WORTH OF MONTHS.
080300     IF WS-MONTHS-DIFF < 0
080400         ADD 12 TO WS-MONTHS-DIFF
080500         SUBTRACT 1 FROM WS-YEARS-DIFF
080600     END-IF.
080700*
080800*    NOTHING TO FLUSH ON EITHER FILE -- RECORD-AT-A-TIME WRITE,
080900*    NO BLOCKING BUFFER LEFT PARTIALLY FULL.
081000 400-CLOSE-FILES.
081100     CLOSE DEPR-REQUEST-FILE.
081200     CLOSE DEPR-REPORT-FILE.
081300*
081400*    OPERATOR-FACING TALLY -- NOT WRITTEN TO THE REPORT FILE
081500*    ITSELF, SO A SHORT RUN CAN BE SPOTTED FROM THE JOB LOG
081600*    WITHOUT OPENING THE PRINTED SCHEDULE.
081700 900-DISPLAY-RUN-SUMMARY.
081800     DISPLAY '-------------------------------------------------'.
081900     DISPLAY 'RECORDS READ       : ' WS-READ-RECORD.
082000     DISPLAY 'RECORDS PROCESSED  : ' WS-WRITE-RECORD.
082100     DISPLAY 'RECORDS IN ERROR   : ' WS-ERROR-RECORD.
082200     DISPLAY 'TOTAL DEPRECIATION : ' WS-TOTAL-DEPREC.
082300     DISPLAY '-------------------------------------------------'.
082400     DISPLAY 'DEPRCALC ENDED NORMALLY'.
082500*
082600*    DEPRREQ AND DEPRRPT ARE THE ONLY COPYBOOKS THIS PROGRAM
082700*    PULLS IN -- NO SUBPROGRAMS ARE CALLED.
082800 END PROGRAM DEPRCALC.
