000100*****************************************************************
000110*
000120*    DEPRREQ  --  ASSET DEPRECIATION REQUEST RECORD LAYOUT
000130*    COPYBOOK FOR DEPRCALC.  ONE RECORD PER ASSET TO BE
000140*    SCHEDULED, READ FROM DEPREC-REQUESTS.
000150*
000160*    MAINTENANCE LOG
000170*    DATE       BY   REQ#      DESCRIPTION
000180*    ---------  ---  --------  ---------------------------------
000190*    06-09-1994 SPP  BR-0061   ORIGINAL LAYOUT.                   BR0061OR
000200*    01-06-1999 RDM  Y2K-0008  CONFIRMED 4-DIGIT CENTURY IN DATE  Y2K0008A
000210*               RDM  Y2K-0008  FIELDS.  NO CHANGE REQUIRED.       Y2K0008B
000220*    07-30-2003 LKT  BR-0293   ADDED REDEFINES FOR CALENDAR MATH. BR0293AD
000230*
000240 01  DEPR-REQUEST-RECORD.
000250     05  DP-PURCHASE-AMOUNT        PIC S9(15).
000260     05  DP-PURCHASE-DATE          PIC 9(08).
000270     05  DP-PURCHASE-DATE-R REDEFINES DP-PURCHASE-DATE.
000280         10  DP-PUR-YY              PIC 9(04).
000290         10  DP-PUR-MM              PIC 9(02).
000300         10  DP-PUR-DD              PIC 9(02).
000310     05  DP-FIRST-REPORT-DATE      PIC 9(08).
000320     05  DP-FIRST-REPORT-DATE-R REDEFINES DP-FIRST-REPORT-DATE.
000330         10  DP-FST-YY              PIC 9(04).
000340         10  DP-FST-MM              PIC 9(02).
000350         10  DP-FST-DD              PIC 9(02).
000360     05  DP-DEPRECATE-YEARS        PIC 9(02).
000370     05  DP-VALUE-AT-END           PIC S9(15).
000380     05  DP-VALUE-AT-DATE          PIC 9(08).
000390     05  DP-VALUE-AT-DATE-R REDEFINES DP-VALUE-AT-DATE.
000400         10  DP-VAD-YY              PIC 9(04).
000410         10  DP-VAD-MM              PIC 9(02).
000420         10  DP-VAD-DD              PIC 9(02).
000430     05  FILLER                    PIC X(01).
