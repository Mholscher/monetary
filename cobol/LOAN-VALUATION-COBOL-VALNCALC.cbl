000100*****************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 08-20-1994
000400* Purpose: VALUE EACH LOAN IN THE VALUATION-PERIODS FILE BY A
000500*        : CONTROL BREAK ON LOAN ID -- TOTAL THE INTEREST POSTED
000600*        : AND COMPUTE THE REPAYMENT (FIRST PERIOD'S PRINCIPAL
000700*        : LESS THE LAST) FOR THE LOAN AND ASSET ACCOUNTING BACK
000800*        : OFFICE BATCH.
000900*        : INPUT IS VALN-PERIOD-FILE, ONE RECORD PER VALUATION
001000*        : PERIOD A LOAN PASSED THROUGH.  A LOAN MAY HAVE MANY
001100*        : PERIOD RECORDS IN A ROW; THIS PROGRAM GROUPS THEM BY
001200*        : LOAN ID AND WRITES ONE VALN-RESULT-FILE RECORD PER
001300*        : LOAN, NOT PER PERIOD.
001400*        : NOTE - THE INPUT FILE MUST ARRIVE SORTED BY LOAN ID
001500*        : THEN FROM-DATE.  THIS PROGRAM DOES NOT SORT IT.
001600*        : NON-GOAL: NO INTEREST RECALCULATION OR RATE CHECKING --
001700*        : VP-INTEREST-POSTED IS TAKEN AS POSTED BY THE INTEREST
001800*        : STEP UPSTREAM AND SIMPLY SUMMED HERE.
001900* Tectonics: COBC
002000*****************************************************************
002100*-----------------------*
002200 IDENTIFICATION DIVISION.
002300*-----------------------*
002400 PROGRAM-ID. VALNCALC.
002500 AUTHOR. S R PRAJAPATI.
002600 INSTALLATION. INVENTURE GROWTH AND SECURITIES - DP CENTER.
002700 DATE-WRITTEN. 08-20-1994.
002800 DATE-COMPILED.
002900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000*
003100*****************************************************************
003200*    MAINTENANCE LOG
003300*    DATE       BY   REQ#      DESCRIPTION
003400*    ---------  ---  --------  ---------------------------------
003500*    08-20-1994 SPP  BR-0073   ORIGINAL PROGRAM -- CONTROL BREAK  BR0073OR
003600*               SPP  BR-0073   ON LOAN ID, ONE RESULT PER LOAN.   BR0073O2
003700*    04-12-1997 SPP  BR-0151   ADDED RUN-LEVEL GRAND TOTALS OF    BR0151AD
003800*               SPP  BR-0151   INTEREST AND REPAYMENT FOR THE     BR0151A2
003900*               SPP  BR-0151   END-OF-RUN DISPLAY.                BR0151A3
004000*    01-06-1999 RDM  Y2K-0009  REVIEWED FROM-DATE/TO-DATE FIELDS  Y2K0009A
004100*               RDM  Y2K-0009  FOR 4-DIGIT CENTURY.  NO CALENDAR  Y2K0009B
004200*               RDM  Y2K-0009  MATH IS DONE HERE -- NO CHANGE.    Y2K0009C
004300*    07-30-2003 LKT  BR-0294   ADDED SIGN-TEST REDEFINES ON THE   BR0294AD
004400*               LKT  BR-0294   REPAYMENT FIELD FOR THE "LOAN      BR0294A2
004500*               LKT  BR-0294   GREW" CASE (REPAYMENT MAY GO       BR0294A3
004600*               LKT  BR-0294   NEGATIVE).                         BR0294A4
004700*    11-14-2008 JKW  BR-0356   ADDED RUN-TOTAL AND RECORD-COUNT   BR0356AD
004800*               JKW  BR-0356   DISPLAY AT END OF RUN.             BR0356A2
004900*    03-09-2011 MTB  BR-0405   PULLED WS-LOANS-VALUED OUT OF THE  BR0405AD
005000*               MTB  BR-0405   RUN TOTALS AREA AS A STANDALONE    BR0405A2
005100*               MTB  BR-0405   ITEM, PER DP STANDARDS REVIEW.     BR0405A3
005200*    05-02-2011 MTB  BR-0414   WIRED UP THE LOAN-GREW SIGN TEST ONBR0414AD
005300*               MTB  BR-0414   VO-REPAYMENT AND THE NET-NEGATIVE  BR0414A2
005400*               MTB  BR-0414   TEST ON THE GRAND TOTAL -- AUDIT   BR0414A3
005500*               MTB  BR-0414   FOUND THE REDEFINES BUT NO CALLER. BR0414A4
005600*    09-19-2012 MTB  BR-0422   NO CODE CHANGE. CONFIRMED WITH     BR0422AD
005700*               MTB  BR-0422   ACCOUNTING THAT ONE RESULT PER     BR0422A2
005800*               MTB  BR-0422   LOAN (NOT PER PERIOD) IS CORRECT.  BR0422A3
005900*    02-11-2014 MTB  BR-0447   REVIEWED FOR THE INTERNAL CONTROLS BR0447AD
006000*               MTB  BR-0447   AUDIT. NO CHANGE.                  BR0447A2
006100*    08-04-2015 MTB  BR-0459   NO CODE CHANGE. CONFIRMED A LOAN   BR0459AD
006200*               MTB  BR-0459   WITH ONLY ONE PERIOD RECORD STILL  BR0459A2
006300*               MTB  BR-0459   VALUES CORRECTLY -- REPAYMENT IS 0 BR0459A3
006400*               MTB  BR-0459   WHEN FIRST-PRINCIPAL = LAST.       BR0459A4
006500*    03-02-2016 MTB  BR-0466   BR-0414 ABOVE WAS WRONG -- THE     BR0466AD
006600*               MTB  BR-0466   REDEFINES ON VO-REPAYMENT CARVED   BR0466A2
006700*               MTB  BR-0466   THE FIRST BYTE OF A DISPLAY ITEM,  BR0466A3
006800*               MTB  BR-0466   BUT THE SIGN OVERPUNCH SITS ON     BR0466A4
006900*               MTB  BR-0466   THE LAST BYTE BY DEFAULT, AND THE  BR0466A5
007000*               MTB  BR-0466   GRAND-TOTAL REDEFINES NEVER WORKED BR0466A6
007100*               MTB  BR-0466   EITHER -- WS-GRAND-TOTAL-REPAYMENT BR0466A7
007200*               MTB  BR-0466   IS COMP-3, AND THE SIGN NIBBLE IS  BR0466A8
007300*               MTB  BR-0466   IN ITS LAST PACKED BYTE, NOT THE   BR0466A9
007400*               MTB  BR-0466   FIRST.  NEITHER NOTICE EVER FIRED. BR0466AB
007500*               MTB  BR-0466   BOTH REDEFINES DROPPED; 230 AND    BR0466AC
007600*               MTB  BR-0466   900 NOW TEST THE REAL FIELDS.      BR0466AE
007700*****************************************************************
007800*------------------------*
007900 ENVIRONMENT DIVISION.
008000*------------------------*
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300*    TOP-OF-FORM NOT ACTUALLY USED -- THIS PROGRAM HAS NO PRINT
008400*    FILE.  CARRIED OVER FROM THE SHOP'S STANDARD HEADER ANYWAY.
008500     C01 IS TOP-OF-FORM.
008600*
008700 INPUT-OUTPUT SECTION.
008800*    ONE-PASS, SEQUENTIAL READ ON BOTH FILES -- NO SORT STEP AND
008900*    NO RANDOM ACCESS.  SAME FILE-STATUS CONVENTION AS INTRCALC,
009000*    ANNUCALC, INTPCALC AND DEPRCALC.
009100 FILE-CONTROL.
009200     SELECT VALN-PERIOD-FILE ASSIGN TO VALNREQ
009300         ACCESS IS SEQUENTIAL
009400         FILE STATUS IS WS-INFILE-STATUS.
009500*
009600     SELECT VALN-RESULT-FILE ASSIGN TO VALNRES
009700         ACCESS IS SEQUENTIAL
009800         FILE STATUS IS WS-OUTFILE-STATUS.
009900*
010000*------------------------*
010100 DATA DIVISION.
010200*------------------------*
010300 FILE SECTION.
010400*
010500*    ONE RECORD PER VALUATION PERIOD -- MANY PERIODS MAY SHARE
010600*    ONE LOAN ID.  MUST ARRIVE SORTED BY LOAN ID THEN FROM-DATE.
010700 FD  VALN-PERIOD-FILE
010800     RECORD CONTAINS 56 CHARACTERS
010900     RECORDING MODE IS F.
011000     COPY VALNREQ.
011100*
011200*    ONE RECORD PER LOAN -- THE CONTROL-BREAK SUMMARY, NOT A
011300*    COPY OF THE INPUT RECORDS.
011400 FD  VALN-RESULT-FILE
011500     RECORD CONTAINS 41 CHARACTERS
011600     RECORDING MODE IS F.
011700     COPY VALNRES.
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100*    ACCEPT'D ONCE AT STARTUP FOR THE JOB-LOG BANNERS ONLY --
012200*    NOT USED IN ANY CALCULATION.
012300 01  SYSTEM-DATE-AND-TIME.
012400     05  CURRENT-DATE.
012500         10  CURRENT-YEAR           PIC 9(02).
012600         10  CURRENT-MONTH          PIC 9(02).
012700         10  CURRENT-DAY            PIC 9(02).
012800     05  CURRENT-TIME.
012900         10  CURRENT-HOUR           PIC 9(02).
013000         10  CURRENT-MINUTE         PIC 9(02).
013100         10  CURRENT-SECOND         PIC 9(02).
013200         10  CURRENT-HNDSEC         PIC 9(02).
013300*
013400*    FILE-STATUS FIELDS ARE SET BY EVERY OPEN/READ/WRITE/CLOSE
013500*    BUT NEVER TESTED -- PRESENT FOR A FUTURE ERROR-HANDLING
013600*    PASS, PER THE SHOP'S STANDARD FILE HEADER.
013700 01  WS-FIELDS.
013800     05  WS-INFILE-STATUS           PIC X(02) VALUE SPACES.
013900     05  WS-OUTFILE-STATUS          PIC X(02) VALUE SPACES.
014000     05  WS-PERIOD-EOF-SW           PIC X(01) VALUE 'N'.
014100         88  WS-PERIOD-EOF                    VALUE 'Y'.
014200*        SET BY 200 AT THE CONTROL BREAK AND AT END OF FILE;
014300*        TESTED BY 000 TO DECIDE WHETHER ONE MORE LOAN IS OWED
014400*        A WRITE WHEN THE LAST RECORD IS READ.
014500     05  WS-LOAN-ACTIVE-SW          PIC X(01) VALUE 'N'.
014600         88  WS-LOAN-ACTIVE                   VALUE 'Y'.
014700*
014800*    RUN-WIDE RECORD COUNTS -- READ FROM VALN-PERIOD-FILE,
014900*    WRITTEN TO VALN-RESULT-FILE.  NOT THE SAME NUMBER; MANY
015000*    PERIOD RECORDS COLLAPSE INTO ONE RESULT RECORD PER LOAN.
015100 01  WS-COUNTERS COMP.
015200     05  WS-READ-RECORD             PIC 9(07) VALUE ZERO.
015300     05  WS-WRITE-RECORD            PIC 9(07) VALUE ZERO.
015400*
015500*    CONTROL-BREAK SAVE AREA -- THE KEY AND THE FIRST/LAST
015600*    PRINCIPAL OF THE LOAN CURRENTLY ACCUMULATING.  FIRST-PERIOD
015700*    DATE IS KEPT FOR THE "LOAN GREW" NOTICE BELOW.
015800 01  WS-BREAK-WORK.
015900     05  WS-SAVE-LOAN-ID            PIC X(10) VALUE SPACES.
016000*        SET ONCE WHEN THE LOAN STARTS; NEVER UPDATED AGAIN
016100*        UNTIL THE NEXT LOAN BEGINS.
016200     05  WS-FIRST-PRINCIPAL         PIC S9(15)       COMP-3.
016300*        OVERWRITTEN ON EVERY PERIOD RECORD FOR THIS LOAN, SO IT
016400*        ALWAYS HOLDS THE MOST RECENT PRINCIPAL AT THE BREAK.
016500     05  WS-LAST-PRINCIPAL          PIC S9(15)       COMP-3.
016600     05  WS-LOAN-TOTAL-INTEREST     PIC S9(15)       COMP-3.
016700     05  WS-LOAN-REPAYMENT          PIC S9(15)       COMP-3.
016800     05  WS-FIRST-PERIOD-YY         PIC 9(04).
016900     05  WS-FIRST-PERIOD-MM         PIC 9(02).
017000     05  WS-FIRST-PERIOD-DD         PIC 9(02).
017100*        LAST PERIOD'S TO-DATE -- UPDATED ON EVERY PERIOD RECORD,
017200*        SO AT THE BREAK IT HOLDS THE LOAN'S TRUE LAST TO-DATE.
017300*        SHOWN ALONGSIDE THE FIRST-PERIOD DATE ON THE LOAN-GREW
017400*        NOTICE -- SEE BR-0466 ABOVE.
017500     05  WS-LAST-PERIOD-YY          PIC 9(04).
017600     05  WS-LAST-PERIOD-MM          PIC 9(02).
017700     05  WS-LAST-PERIOD-DD          PIC 9(02).
017800*
017900*    GRAND TOTALS ACROSS ALL LOANS IN THE RUN -- DISPLAYED AT
018000*    900 BELOW, NOT WRITTEN TO ANY FILE.
018100 01  WS-RUN-TOTALS.
018200     05  WS-GRAND-TOTAL-INTEREST    PIC S9(15)       COMP-3
018300                                     VALUE ZERO.
018400     05  WS-GRAND-TOTAL-REPAYMENT   PIC S9(15)       COMP-3
018500                                     VALUE ZERO.
018600*
018700*    RUN-LEVEL COUNT OF LOANS WRITTEN TO VALN-RESULT-FILE.  KEPT
018800*    AS A STANDALONE 77-LEVEL RATHER THAN IN WS-RUN-TOTALS --
018900*    SEE BR-0405 ABOVE.
019000 77  WS-LOANS-VALUED                PIC 9(07) COMP VALUE ZERO.
019100*
019200 PROCEDURE DIVISION.
019300*
019400*    PARAGRAPH MAP: 000 MAINLINE, 100/110 OPEN AND PRIMING READ,
019500*    200 THE CONTROL-BREAK DISPATCH, 210 START A NEW LOAN, 220
019600*    ACCUMULATE ONE PERIOD, 230 WRITE THE LOAN'S RESULT RECORD,
019700*    400 CLOSE, 900 SUMMARY.
019800 000-VALUE-LOAN-BATCH.
019900*
020000     ACCEPT CURRENT-DATE FROM DATE.
020100     ACCEPT CURRENT-TIME FROM TIME.
020200*
020300     DISPLAY '*************************************************'.
020400     DISPLAY 'VALNCALC STARTED DATE = ' CURRENT-MONTH '/'
020500             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
020600     DISPLAY '             TIME = ' CURRENT-HOUR ':'
020700             CURRENT-MINUTE ':' CURRENT-SECOND.
020800     DISPLAY '*************************************************'.
020900*
021000*    PRIMING READ BEFORE THE LOOP, THEN A READ AT THE BOTTOM OF
021100*    200 FOR EACH PASS.  THE LOOP TEST IS END-OF-FILE, NOT
021200*    END-OF-LOAN -- SO THE LAST LOAN'S RESULT IS NOT WRITTEN
021300*    UNTIL AFTER THE LOOP ENDS, HANDLED BELOW.
021400     PERFORM 100-OPEN-FILES.
021500     PERFORM 110-READ-PERIOD.
021600     PERFORM 200-PROCESS-PERIOD
021700         UNTIL WS-PERIOD-EOF.
021800*    THE FINAL LOAN IN THE FILE NEVER SEES A LOAN-ID CHANGE TO
021900*    TRIGGER ITS OWN WRITE -- THIS CATCHES IT AFTER THE LOOP.
022000     IF WS-LOAN-ACTIVE
022100         PERFORM 230-WRITE-LOAN-RESULT
022200     END-IF.
022300     PERFORM 400-CLOSE-FILES.
022400     PERFORM 900-DISPLAY-RUN-SUMMARY.
022500*
022600     STOP RUN.
022700*
022800*    PERIOD FILE IS READ-ONLY; RESULT FILE IS BUILT FRESH EACH
022900*    RUN.
023000 100-OPEN-FILES.
023100     OPEN INPUT  VALN-PERIOD-FILE.
023200     OPEN OUTPUT VALN-RESULT-FILE.
023300*
023400*    AT-END SETS THE EOF SWITCH BUT LEAVES THE LAST PERIOD
023500*    RECORD UNTOUCHED -- THE UNTIL TEST IN 000 STOPS THE LOOP
023600*    BEFORE 200 LOOKS AT IT AGAIN.
023700 110-READ-PERIOD.
023800     READ VALN-PERIOD-FILE
023900         AT END MOVE 'Y' TO WS-PERIOD-EOF-SW
024000     END-READ.
024100     IF NOT WS-PERIOD-EOF
024200         ADD 1 TO WS-READ-RECORD
024300     END-IF.
024400*
024500*    A LOAN-ID CHANGE ENDS THE PRIOR LOAN'S ACCUMULATION AND
024600*    WRITES ITS RESULT RECORD BEFORE THE NEW LOAN IS STARTED.
024700*    RELIES ON THE INPUT ARRIVING SORTED BY LOAN ID -- AN
024800*    OUT-OF-SEQUENCE FILE WOULD SPLIT ONE LOAN INTO TWO RESULT
024900*    RECORDS WITHOUT ANY ERROR BEING RAISED.
025000 200-PROCESS-PERIOD.
025100     IF WS-LOAN-ACTIVE
025200         IF VP-LOAN-ID NOT = WS-SAVE-LOAN-ID
025300             PERFORM 230-WRITE-LOAN-RESULT
025400             PERFORM 210-START-NEW-LOAN
025500         END-IF
025600     ELSE
025700         PERFORM 210-START-NEW-LOAN
025800     END-IF.
025900     PERFORM 220-ACCUMULATE-PERIOD.
026000     PERFORM 110-READ-PERIOD.
026100*
026200*    FIRST-PRINCIPAL IS SET HERE FROM THE LOAN'S FIRST PERIOD
026300*    RECORD AND NEVER TOUCHED AGAIN UNTIL THE NEXT LOAN STARTS --
026400*    IT ANCHORS THE REPAYMENT COMPUTATION AT 230 BELOW.
026500 210-START-NEW-LOAN.
026600     MOVE VP-LOAN-ID      TO WS-SAVE-LOAN-ID.
026700     MOVE VP-PRINCIPAL    TO WS-FIRST-PRINCIPAL.
026800     MOVE ZERO            TO WS-LOAN-TOTAL-INTEREST.
026900     MOVE VP-FROM-YY      TO WS-FIRST-PERIOD-YY.
027000     MOVE VP-FROM-MM      TO WS-FIRST-PERIOD-MM.
027100     MOVE VP-FROM-DD      TO WS-FIRST-PERIOD-DD.
027200     IF VP-PRINCIPAL-MAGCHK NOT = 0
027300         DISPLAY 'NOTE - PRINCIPAL OVER 10 BILLION, LOAN ID '
027400             VP-LOAN-ID
027500     END-IF.
027600     MOVE 'Y'             TO WS-LOAN-ACTIVE-SW.
027700*
027800*    RUNS ONCE FOR EVERY PERIOD RECORD OF THE CURRENT LOAN,
027900*    INCLUDING THE FIRST -- THE INTEREST IS SUMMED AND THE
028000*    LAST-PRINCIPAL FIELD IS LEFT HOLDING WHATEVER THIS RECORD
028100*    SAID, SO AFTER THE LAST PERIOD IT HOLDS THE TRUE LAST VALUE.
028200 220-ACCUMULATE-PERIOD.
028300     ADD VP-INTEREST-POSTED TO WS-LOAN-TOTAL-INTEREST.
028400     MOVE VP-PRINCIPAL       TO WS-LAST-PRINCIPAL.
028500     MOVE VP-TO-YY           TO WS-LAST-PERIOD-YY.
028600     MOVE VP-TO-MM           TO WS-LAST-PERIOD-MM.
028700     MOVE VP-TO-DD           TO WS-LAST-PERIOD-DD.
028800*
028900*    WRITTEN AT THE CONTROL BREAK -- WHEN THE NEXT RECORD'S LOAN
029000*    ID DIFFERS FROM WS-SAVE-LOAN-ID, OR AT END OF FILE.  A
029100*    NEGATIVE VO-REPAYMENT MEANS THE LOAN'S PRINCIPAL GREW OVER
029200*    THE VALUATION PERIOD RATHER THAN AMORTIZING DOWN -- NOT AN
029300*    ERROR, BUT WORTH A NOTE ON THE OPERATOR CONSOLE.
029400 230-WRITE-LOAN-RESULT.
029500     MOVE WS-SAVE-LOAN-ID        TO VO-LOAN-ID.
029600     MOVE WS-LOAN-TOTAL-INTEREST TO VO-TOTAL-INTEREST.
029700     COMPUTE WS-LOAN-REPAYMENT =
029800         WS-FIRST-PRINCIPAL - WS-LAST-PRINCIPAL.
029900     MOVE WS-LOAN-REPAYMENT       TO VO-REPAYMENT.
030000     WRITE VALN-RESULT-RECORD.
030100     IF VO-REPAYMENT NEGATIVE
030200         DISPLAY 'NOTE - LOAN GREW, LOAN ID ' WS-SAVE-LOAN-ID
030300             ' FIRST PERIOD FROM ' WS-FIRST-PERIOD-MM '/'
030400             WS-FIRST-PERIOD-DD '/' WS-FIRST-PERIOD-YY
030500             ' THRU ' WS-LAST-PERIOD-MM '/'
030600             WS-LAST-PERIOD-DD '/' WS-LAST-PERIOD-YY
030700     END-IF.
030800     ADD 1 TO WS-WRITE-RECORD.
030900     ADD 1 TO WS-LOANS-VALUED.
031000     ADD WS-LOAN-TOTAL-INTEREST TO WS-GRAND-TOTAL-INTEREST.
031100     ADD WS-LOAN-REPAYMENT      TO WS-GRAND-TOTAL-REPAYMENT.
031200     MOVE 'N' TO WS-LOAN-ACTIVE-SW.
031300*
031400 400-CLOSE-FILES.
031500     CLOSE VALN-PERIOD-FILE.
031600     CLOSE VALN-RESULT-FILE.
031700*
031800 900-DISPLAY-RUN-SUMMARY.
031900     DISPLAY '-------------------------------------------------'.
032000     DISPLAY 'RECORDS READ          : ' WS-READ-RECORD.
032100     DISPLAY 'LOANS VALUED          : ' WS-LOANS-VALUED.
032200     DISPLAY 'GRAND TOTAL INTEREST  : ' WS-GRAND-TOTAL-INTEREST.
032300     DISPLAY 'GRAND TOTAL REPAYMENT : ' WS-GRAND-TOTAL-REPAYMENT.
032400     IF WS-GRAND-TOTAL-REPAYMENT NEGATIVE
032500         DISPLAY 'NOTE - NET REPAYMENT FOR RUN IS NEGATIVE'
032600     END-IF.
032700     DISPLAY '-------------------------------------------------'.
032800     DISPLAY 'VALNCALC ENDED NORMALLY'.
032900*    VALNREQ AND VALNRES ARE THE ONLY COPYBOOKS THIS PROGRAM
033000*    PULLS IN -- NO SUBPROGRAMS ARE CALLED.
033100*
033200 END PROGRAM VALNCALC.
