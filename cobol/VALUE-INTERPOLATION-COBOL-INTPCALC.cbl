000100*****************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 04-11-1994
000400* Purpose: LINEAR INTERPOLATION OF A BOOK VALUE BETWEEN TWO KNOWN
000500*        : DATED AMOUNTS, FOR THE LOAN AND ASSET ACCOUNTING BACK
000600*        : OFFICE BATCH.
000700*        : INPUT IS INTP-REQUEST-FILE, ONE RECORD PER SPAN
000800*        : TO BE DONE -- A START DATE/AMOUNT PAIR, AN END
000900*        : DATE/AMOUNT PAIR, AND A REQUESTED DATE THAT MUST FALL
001000*        : BETWEEN THEM.  OUTPUT IS INTP-RESULT-FILE, ONE RECORD
001100*        : PER INPUT RECORD CARRYING THE ORIGINAL FACTS PLUS THE
001200*        : COMPUTED AMOUNT AT THE REQUESTED DATE.
001300*        : NOTE - COMPUTE ROUNDED BELOW IS HALF-AWAY-FROM-ZERO;
001400*        : THE ACCOUNTING MANUAL CALLS FOR HALF-TO-EVEN.  TEST
001500*        : DECKS MUST AVOID EXACT HALF-CENT TIES.
001600*        : NON-GOAL: NO CURVE-FITTING OR COMPOUND-GROWTH
001700*        : INTERPOLATION -- STRAIGHT LINE BETWEEN THE TWO KNOWN
001800*        : POINTS ONLY, PER THE ACCOUNTING MANUAL.
001900*        : AN INVALID REQUEST (BAD DATE ORDER OR REQ-DATE OUTSIDE
002000*        : THE RANGE) IS SKIPPED AND LOGGED, NOT FATAL TO THE RUN.
002100* Tectonics: COBC
002200*****************************************************************
002300*-----------------------*
002400 IDENTIFICATION DIVISION.
002500*-----------------------*
002600 PROGRAM-ID. INTPCALC.
002700 AUTHOR. S R PRAJAPATI.
002800 INSTALLATION. INVENTURE GROWTH AND SECURITIES - DP CENTER.
002900 DATE-WRITTEN. 04-11-1994.
003000 DATE-COMPILED.
003100 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003200*
003300*****************************************************************
003400*    MAINTENANCE LOG
003500*    DATE       BY   REQ#      DESCRIPTION
003600*    ---------  ---  --------  ---------------------------------
003700*    04-11-1994 SPP  BR-0046   ORIGINAL PROGRAM.                  BR0046OR
003800*    11-02-1995 SPP  BR-0078   ADDED START-LESS-THAN-END AND      BR0078AD
003900*               SPP  BR-0078   RANGE-CONTAINMENT VALIDATIONS.     BR0078A2
004000*    01-06-1999 RDM  Y2K-0010  CONVERTED THE ABSOLUTE-DAY WORK    Y2K0010A
004100*               RDM  Y2K-0010  FIELDS TO 4-DIGIT YEARS.           Y2K0010B
004200*    07-30-2003 LKT  BR-0292   REBUILT DAY-SPAN ARITHMETIC ON THE BR0292AD
004300*               LKT  BR-0292   JULIAN ABSOLUTE-DAY-NUMBER ROUTINE BR0292A2
004400*    11-14-2008 JKW  BR-0357   ADDED RUN-TOTAL DISPLAY AT END OF  BR0357AD
004500*               JKW  BR-0357   RUN.                               BR0357A2
004600*    03-09-2011 MTB  BR-0403   PULLED WS-AD-QUOT OUT OF THE       BR0403AD
004700*               MTB  BR-0403   ABSOLUTE-DAY-NUMBER WORK AREA AS A BR0403A2
004800*               MTB  BR-0403   STANDALONE ITEM.  DROPPED THE      BR0403A3
004900*               MTB  BR-0403   UNUSED WS-CAL-WORK SUBSCRIPT AREA. BR0403A4
005000*    09-14-2011 MTB  BR-0424   NO CODE CHANGE.  CONFIRMED WITH    BR0424AD
005100*               MTB  BR-0424   ACCOUNTING THAT STRAIGHT-LINE      BR0424A2
005200*               MTB  BR-0424   INTERPOLATION (NOT GROWTH-CURVE    BR0424A3
005300*               MTB  BR-0424   FITTING) IS CORRECT HERE.          BR0424A4
005400*    02-20-2012 MTB  BR-0433   REVIEWED FOR THE INTERNAL CONTROLS BR0433AD
005500*               MTB  BR-0433   AUDIT.  NO CHANGE.                 BR0433A2
005600*    08-03-2012 MTB  BR-0438   NO CODE CHANGE.  CONFIRMED WITH    BR0438AD
005700*               MTB  BR-0438   ACCOUNTING THAT A REQUESTED DATE   BR0438A2
005800*               MTB  BR-0438   EQUAL TO THE START DATE IS VALID --BR0438A3
005900*               MTB  BR-0438   IT RETURNS THE START AMOUNT        BR0438A4
006000*               MTB  BR-0438   UNCHANGED, NOT AN OFF-BY-ONE ERROR.BR0438A5
006100*****************************************************************
006200*------------------------*
006300 ENVIRONMENT DIVISION.
006400*------------------------*
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700*    TOP-OF-FORM NOT ACTUALLY USED -- THIS PROGRAM HAS NO PRINT
006800*    FILE.  CARRIED OVER FROM THE SHOP'S STANDARD HEADER ANYWAY.
006900     C01 IS TOP-OF-FORM.
007000*
007100*    BOTH FILES ARE SEQUENTIAL, FIXED-LENGTH -- A STRAIGHT
007200*    ONE-PASS BATCH STEP, SAME SHAPE AS INTRCALC/ANNUCALC.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT INTP-REQUEST-FILE ASSIGN TO INTPREQ
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS IS WS-INFILE-STATUS.
007800*
007900     SELECT INTP-RESULT-FILE ASSIGN TO INTPRES
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS IS WS-OUTFILE-STATUS.
008200*
008300*------------------------*
008400 DATA DIVISION.
008500*------------------------*
008600 FILE SECTION.
008700*
008800*    ONE RECORD PER INTERPOLATION TO BE DONE.
008900 FD  INTP-REQUEST-FILE
009000     RECORD CONTAINS 54 CHARACTERS
009100     RECORDING MODE IS F.
009200     COPY INTPREQ.
009300*
009400*    ONE RECORD PER INPUT RECORD -- ORIGINAL FACTS PLUS THE
009500*    COMPUTED RESULT AMOUNT.  NOT A PRINT FILE; A DATA FILE FOR
009600*    A DOWNSTREAM STEP.
009700 FD  INTP-RESULT-FILE
009800     RECORD CONTAINS 70 CHARACTERS
009900     RECORDING MODE IS F.
010000     COPY INTPRES.
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400*    SYSTEM DATE/TIME FOR THE START/END BANNERS ONLY -- NOT USED
010500*    IN ANY CALCULATION.
010600 01  SYSTEM-DATE-AND-TIME.
010700     05  CURRENT-DATE.
010800         10  CURRENT-YEAR           PIC 9(02).
010900         10  CURRENT-MONTH          PIC 9(02).
011000         10  CURRENT-DAY            PIC 9(02).
011100     05  CURRENT-TIME.
011200         10  CURRENT-HOUR           PIC 9(02).
011300         10  CURRENT-MINUTE         PIC 9(02).
011400         10  CURRENT-SECOND         PIC 9(02).
011500         10  CURRENT-HNDSEC         PIC 9(02).
011600*
011700 01  WS-FIELDS.
011800*        FILE STATUS CODES -- SET BY EVERY READ/WRITE BUT NEVER
011900*        TESTED AFTER OPEN/CLOSE; AN ABEND ON A BAD STATUS WOULD
012000*        SHOW UP IN THE JOB LOG WITHOUT HELP FROM THIS PROGRAM.
012100     05  WS-INFILE-STATUS           PIC X(02) VALUE SPACES.
012200     05  WS-OUTFILE-STATUS          PIC X(02) VALUE SPACES.
012300*        SET BY 110, TESTED BY THE UNTIL CLAUSE IN 000.
012400     05  WS-REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
012500         88  WS-REQUEST-EOF                   VALUE 'Y'.
012600*        RESET TO 'Y' AT THE TOP OF EVERY PASS THROUGH 200 SO A
012700*        PRIOR REQUEST'S FAILURE CANNOT CARRY FORWARD.
012800     05  WS-VALID-REQUEST-SW        PIC X(01) VALUE 'Y'.
012900         88  WS-VALID-REQUEST                 VALUE 'Y'.
013000*        TWO-PIECE ERROR MESSAGE -- FIXED TEXT PLUS THE FAILING
013100*        REQUEST NUMBER, BOTH DISPLAYED TOGETHER IN 210.
013200     05  ERR-MSG-DATA1              PIC X(35) VALUE SPACES.
013300     05  ERR-MSG-DATA2              PIC X(45) VALUE SPACES.
013400*
013500*    RUN-LEVEL COUNTS FOR THE 900 SUMMARY DISPLAY.
013600 01  WS-COUNTERS COMP.
013700     05  WS-READ-RECORD             PIC 9(07) VALUE ZERO.
013800     05  WS-WRITE-RECORD            PIC 9(07) VALUE ZERO.
013900     05  WS-ERROR-RECORD            PIC 9(07) VALUE ZERO.
014000*
014100*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR, USED BY
014200*    THE ABSOLUTE-DAY-NUMBER ROUTINE BELOW.
014300 01  WS-CUM-DAYS-TABLE.
014400     05  WS-CUM-ENTRY OCCURS 12 TIMES PIC 9(03).
014500 01  WS-CUM-DAYS-VALUES REDEFINES WS-CUM-DAYS-TABLE.
014600     05  FILLER                     PIC 9(36)
014700         VALUE '000031059090120151181212243273304334'.
014800*
014900*    ABSOLUTE-DAY-NUMBER SUBROUTINE WORK AREA.  YY/MM/DD ARE THE
015000*    CALLER'S INPUT DATE, SET JUST BEFORE EACH PERFORM OF 250;
015100*    THE THREE -ABSDAY FIELDS BELOW ARE WHERE EACH CALLER STASHES
015200*    ITS OWN COPY OF WS-AD-RESULT SO 250 CAN BE RE-ENTERED
015300*    WITHOUT ONE CALLER'S ANSWER OVERWRITING ANOTHER'S.
015400 01  WS-ABSDAY-WORK.
015500     05  WS-AD-YY                   PIC 9(04) COMP.
015600     05  WS-AD-MM                   PIC 9(02) COMP.
015700     05  WS-AD-DD                   PIC 9(02) COMP.
015800     05  WS-AD-YY-1                 PIC 9(04) COMP.
015900     05  WS-AD-REM                  PIC 9(04) COMP.
016000     05  WS-AD-RESULT               PIC 9(07) COMP.
016100*        START-DATE'S ORDINAL, SET BY 210 ONLY.
016200     05  WS-START-ABSDAY            PIC 9(07) COMP.
016300*        END-DATE'S ORDINAL, SET BY 210 ONLY.
016400     05  WS-END-ABSDAY              PIC 9(07) COMP.
016500*        REQUESTED DATE'S ORDINAL, SET BY 210 ONLY.
016600     05  WS-REQ-ABSDAY              PIC 9(07) COMP.
016700*        WHOLE SPAN IN DAYS -- THE INTERPOLATION'S DENOMINATOR.
016800     05  WS-FULL-SPAN-DAYS          PIC S9(07) COMP.
016900*        ELAPSED DAYS FROM START TO THE REQUESTED DATE -- THE
017000*        INTERPOLATION'S NUMERATOR.
017100     05  WS-PART-SPAN-DAYS          PIC S9(07) COMP.
017200*
017300*    DIVIDE QUOTIENT, SHARED SCRATCH FOR 250 AND 255 BELOW.
017400*    PULLED OUT TO ITS OWN 77-LEVEL BY BR-0403 (2011), SAME DP
017500*    STANDARDS REVIEW THAT GAVE INTRCALC ITS WS-AD-QUOT 77-LEVEL.
017600 77  WS-AD-QUOT                    PIC 9(04) COMP.
017700*
017800*    LEAP-YEAR TEST WORK AREA.  YY IN, SW/88-LEVEL OUT.
017900 01  WS-LEAP-WORK.
018000     05  WS-LEAP-YY                 PIC 9(04) COMP.
018100     05  WS-LEAP-SW                 PIC X(01) VALUE 'N'.
018200         88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
018300*
018400*    INTERPOLATION ARITHMETIC WORK.  WS-AMOUNT-SPAN IS
018500*    END-AMOUNT LESS START-AMOUNT; WS-FRACTION IS THE ELAPSED
018600*    PORTION OF THE SPAN, CARRIED TO TEN DECIMALS SO A SHORT
018700*    FULL SPAN (JUST A FEW DAYS) STILL INTERPOLATES ACCURATELY.
018800 01  WS-INTERP-WORK.
018900     05  WS-AMOUNT-SPAN             PIC S9(15) COMP-3.
019000     05  WS-FRACTION                PIC S9(03)V9(10) COMP-3.
019100*
019200*    CASH CONTROL TOTAL -- SUM OF EVERY COMPUTED RESULT AMOUNT
019300*    WRITTEN THIS RUN.
019400 01  WS-RUN-TOTALS.
019500     05  WS-TOTAL-RESULT            PIC S9(15) COMP-3 VALUE ZERO.
019600*
019700 PROCEDURE DIVISION.
019800*
019900*    PARAGRAPH MAP: 000 MAINLINE, 100/110 OPEN AND PRIMING READ,
020000*    200/210 THE READ-VALIDATE-PROCESS LOOP, 220 THE STRAIGHT-LINE
020100*    FORMULA, 250/255 THE SHARED ABSOLUTE-DAY-NUMBER HELPERS
020200*    (SAME ALGORITHM AS INTRCALC'S 270/275), 280 THE RESULT
020300*    WRITER, 400 CLOSE, 900 SUMMARY.
020400 000-INTERPOLATE-VALUE-BATCH.
020500*
020600     ACCEPT CURRENT-DATE FROM DATE.
020700     ACCEPT CURRENT-TIME FROM TIME.
020800*
020900     DISPLAY '*************************************************'.
021000     DISPLAY 'INTPCALC STARTED DATE = ' CURRENT-MONTH '/'
021100             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
021200     DISPLAY '             TIME = ' CURRENT-HOUR ':'
021300             CURRENT-MINUTE ':' CURRENT-SECOND.
021400     DISPLAY '*************************************************'.
021500*    START/END BANNERS LET OPERATIONS CONFIRM THE STEP RAN TO
021600*    COMPLETION FROM THE JOB LOG ALONE.
021700*
021800*    PRIMING READ BEFORE THE LOOP, THEN A READ AT THE BOTTOM OF
021900*    200 FOR EACH PASS -- SAME READ-AHEAD STRUCTURE AS INTRCALC,
022000*    ANNUCALC AND DEPRCALC.
022100     PERFORM 100-OPEN-FILES.
022200     PERFORM 110-READ-REQUEST.
022300     PERFORM 200-PROCESS-REQUEST
022400         UNTIL WS-REQUEST-EOF.
022500     PERFORM 400-CLOSE-FILES.
022600     PERFORM 900-DISPLAY-RUN-SUMMARY.
022700*
022800     STOP RUN.
022900*
023000*    REQUEST FILE IS READ-ONLY; RESULT FILE IS BUILT FRESH EACH
023100*    RUN.
023200 100-OPEN-FILES.
023300     OPEN INPUT  INTP-REQUEST-FILE.
023400     OPEN OUTPUT INTP-RESULT-FILE.
023500*
023600*    AT-END SETS THE EOF SWITCH BUT LEAVES THE LAST REQUEST
023700*    RECORD UNTOUCHED -- THE UNTIL TEST IN 000 STOPS THE LOOP
023800*    BEFORE 200 LOOKS AT IT AGAIN.
023900 110-READ-REQUEST.
024000     READ INTP-REQUEST-FILE
024100         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW
024200     END-READ.
024300     IF NOT WS-REQUEST-EOF
024400         ADD 1 TO WS-READ-RECORD
024500     END-IF.
024600*
024700*    ONE REQUEST IN, ONE RESULT RECORD OUT (OR NONE, IF INVALID).
024800*    THE VALID SWITCH IS RESET TO 'Y' EVERY PASS SO A PRIOR
024900*    REQUEST'S FAILURE CANNOT CARRY FORWARD.
025000 200-PROCESS-REQUEST.
025100     MOVE 'Y' TO WS-VALID-REQUEST-SW.
025200     PERFORM 210-VALIDATE-REQUEST.
025300     IF WS-VALID-REQUEST
025400         PERFORM 220-COMPUTE-INTERPOLATION
025500         PERFORM 280-WRITE-RESULT
025600         ADD 1 TO WS-WRITE-RECORD
025700     END-IF.
025800     PERFORM 110-READ-REQUEST.
025900*
026000*    CONVERT ALL THREE DATES TO ORDINALS FIRST, THEN VALIDATE ON
026100*    THE ORDINALS RATHER THAN ON THE YY/MM/DD FIELDS DIRECTLY --
026200*    A STRAIGHT FIELD COMPARISON WOULD MISHANDLE A YEAR BOUNDARY.
026300 210-VALIDATE-REQUEST.
026400     MOVE IP-START-YY TO WS-AD-YY.
026500     MOVE IP-START-MM TO WS-AD-MM.
026600     MOVE IP-START-DD TO WS-AD-DD.
026700     PERFORM 250-COMPUTE-ABS-DAY-NUMBER.
026800     MOVE WS-AD-RESULT TO WS-START-ABSDAY.
026900     MOVE IP-END-YY TO WS-AD-YY.
027000     MOVE IP-END-MM TO WS-AD-MM.
027100     MOVE IP-END-DD TO WS-AD-DD.
027200     PERFORM 250-COMPUTE-ABS-DAY-NUMBER.
027300     MOVE WS-AD-RESULT TO WS-END-ABSDAY.
027400     MOVE IP-REQ-YY TO WS-AD-YY.
027500     MOVE IP-REQ-MM TO WS-AD-MM.
027600     MOVE IP-REQ-DD TO WS-AD-DD.
027700     PERFORM 250-COMPUTE-ABS-DAY-NUMBER.
027800     MOVE WS-AD-RESULT TO WS-REQ-ABSDAY.
027900*
028000*    TWO SEPARATE CHECKS: THE SPAN ITSELF MUST BE FORWARD IN
028100*    TIME, AND THE REQUESTED DATE MUST FALL WITHIN IT.  A
028200*    REQUESTED DATE EQUAL TO START IS IN RANGE; EQUAL TO END IS
028300*    NOT -- SEE BR-0438 ABOVE FOR WHY THE START-EQUAL CASE IS
028400*    INTENTIONAL.
028500     IF WS-START-ABSDAY NOT < WS-END-ABSDAY
028600         MOVE 'N' TO WS-VALID-REQUEST-SW
028700         MOVE 'START-DATE NOT LESS THAN END-DATE -- REQUEST #'
028800             TO ERR-MSG-DATA1
028900         MOVE WS-READ-RECORD TO ERR-MSG-DATA2 (1:7)
029000         DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
029100         ADD 1 TO WS-ERROR-RECORD
029200     ELSE
029300         IF WS-REQ-ABSDAY < WS-START-ABSDAY
029400             OR WS-REQ-ABSDAY NOT < WS-END-ABSDAY
029500             MOVE 'N' TO WS-VALID-REQUEST-SW
029600             MOVE 'REQ-DATE OUTSIDE START/END RANGE -- REQUEST #'
029700                 TO ERR-MSG-DATA1
029800             MOVE WS-READ-RECORD TO ERR-MSG-DATA2 (1:7)
029900             DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
030000             ADD 1 TO WS-ERROR-RECORD
030100         END-IF
030200     END-IF.
030300*
030400*    CALLED THREE TIMES BY 210 ABOVE -- ONCE EACH FOR START, END
030500*    AND THE REQUESTED DATE.  SAME ALGORITHM AS INTRCALC'S 270,
030600*    REBUILT HERE PER BR-0292 (2003) RATHER THAN SHARED.
030700*    ABSOLUTE-DAY-NUMBER(YY,MM,DD) -- GREGORIAN ORDINAL DATE,
030800*    BUILT FROM FIRST PRINCIPLES WITHOUT AN INTRINSIC FUNCTION.
030900 250-COMPUTE-ABS-DAY-NUMBER.
031000*    365 DAYS PER PRIOR YEAR, PLUS ONE LEAP DAY FOR EVERY PRIOR
031100*    YEAR DIVISIBLE BY 4, LESS ONE FOR EVERY CENTURY YEAR, PLUS
031200*    ONE BACK FOR EVERY FOURTH CENTURY.
031300     COMPUTE WS-AD-YY-1 = WS-AD-YY - 1.
031400     DIVIDE WS-AD-YY-1 BY 4 GIVING WS-AD-QUOT
031500         REMAINDER WS-AD-REM.
031600     COMPUTE WS-AD-RESULT = 365 * WS-AD-YY + WS-AD-QUOT.
031700     DIVIDE WS-AD-YY-1 BY 100 GIVING WS-AD-QUOT
031800         REMAINDER WS-AD-REM.
031900     COMPUTE WS-AD-RESULT = WS-AD-RESULT - WS-AD-QUOT.
032000     DIVIDE WS-AD-YY-1 BY 400 GIVING WS-AD-QUOT
032100         REMAINDER WS-AD-REM.
032200*    ADD THE CUMULATIVE-DAYS TABLE ENTRY FOR THE MONTH, THEN THE
032300*    DAY WITHIN THE MONTH, TO LAND ON THE CALLER'S OWN DATE.
032400     COMPUTE WS-AD-RESULT = WS-AD-RESULT + WS-AD-QUOT
032500                           + WS-CUM-ENTRY (WS-AD-MM) + WS-AD-DD.
032600     MOVE WS-AD-YY TO WS-LEAP-YY.
032700     PERFORM 255-TEST-LEAP-YEAR.
032800*    THE CUMULATIVE-DAYS TABLE IS BUILT FOR A NON-LEAP YEAR --
032900*    ADD THE EXTRA DAY BACK IN WHEN THE CALLER'S YEAR IS LEAP
033000*    AND THE DATE FALLS AFTER FEBRUARY.
033100     IF WS-IS-LEAP-YEAR AND WS-AD-MM > 2
033200         ADD 1 TO WS-AD-RESULT
033300     END-IF.
033400*
033500*    STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE BY 4, UNLESS
033600*    ALSO DIVISIBLE BY 100 AND NOT BY 400.
033700 255-TEST-LEAP-YEAR.
033800     MOVE 'N' TO WS-LEAP-SW.
033900     DIVIDE WS-LEAP-YY BY 4 GIVING WS-AD-QUOT
034000         REMAINDER WS-AD-REM.
034100     IF WS-AD-REM = 0
034200         MOVE 'Y' TO WS-LEAP-SW
034300         DIVIDE WS-LEAP-YY BY 100 GIVING WS-AD-QUOT
034400             REMAINDER WS-AD-REM
034500         IF WS-AD-REM = 0
034600*            CENTURY YEAR -- NOT LEAP UNLESS ALSO DIVISIBLE BY
034700*            400 (RE-TESTED JUST BELOW).
034800             MOVE 'N' TO WS-LEAP-SW
034900             DIVIDE WS-LEAP-YY BY 400 GIVING WS-AD-QUOT
035000                 REMAINDER WS-AD-REM
035100             IF WS-AD-REM = 0
035200                 MOVE 'Y' TO WS-LEAP-SW
035300             END-IF
035400         END-IF
035500     END-IF.
035600*
035700*    FULL = END-DATE - START-DATE IN DAYS; PART = REQ-DATE -
035800*    START-DATE IN DAYS.  AMOUNT = ROUND(PART/FULL *
035900*    (END-AMOUNT - START-AMOUNT) + START-AMOUNT).
036000*    IF PART EQUALS ZERO (REQUESTED DATE EQUALS START) THE
036100*    FRACTION IS ZERO AND THE RESULT IS EXACTLY START-AMOUNT.
036200 220-COMPUTE-INTERPOLATION.
036300     COMPUTE WS-FULL-SPAN-DAYS = WS-END-ABSDAY - WS-START-ABSDAY.
036400     COMPUTE WS-PART-SPAN-DAYS = WS-REQ-ABSDAY - WS-START-ABSDAY.
036500     COMPUTE WS-AMOUNT-SPAN =
036600         IP-END-AMOUNT - IP-START-AMOUNT.
036700*    WS-FRACTION IS CARRIED TO TEN DECIMALS SO A ONE-DAY SPAN
036800*    STILL PRODUCES AN ACCURATE WEIGHT BELOW.
036900     COMPUTE WS-FRACTION =
037000         WS-PART-SPAN-DAYS / WS-FULL-SPAN-DAYS.
037100     COMPUTE IO-RESULT-AMOUNT ROUNDED =
037200         WS-FRACTION * WS-AMOUNT-SPAN + IP-START-AMOUNT.
037300     ADD IO-RESULT-AMOUNT TO WS-TOTAL-RESULT.
037400*
037500*    ECHOES THE ORIGINAL REQUEST FACTS BACK ONTO THE RESULT
037600*    RECORD -- THE DOWNSTREAM STEP NEEDS THEM WITHOUT HAVING TO
037700*    RE-READ THE REQUEST FILE.
037800 280-WRITE-RESULT.
037900     MOVE IP-START-DATE     TO IO-START-DATE.
038000     MOVE IP-START-AMOUNT   TO IO-START-AMOUNT.
038100     MOVE IP-END-DATE       TO IO-END-DATE.
038200     MOVE IP-END-AMOUNT     TO IO-END-AMOUNT.
038300     MOVE IP-REQ-DATE       TO IO-REQ-DATE.
038400     WRITE INTP-RESULT-RECORD.
038500*
038600*    NOTHING TO FLUSH ON EITHER FILE -- RECORD-AT-A-TIME WRITE.
038700 400-CLOSE-FILES.
038800     CLOSE INTP-REQUEST-FILE.
038900     CLOSE INTP-RESULT-FILE.
039000*
039100*    OPERATOR-FACING TALLY -- NOT WRITTEN TO THE RESULT FILE
039200*    ITSELF, SO A SHORT RUN CAN BE SPOTTED FROM THE JOB LOG.
039300 900-DISPLAY-RUN-SUMMARY.
039400     DISPLAY '-------------------------------------------------'.
039500     DISPLAY 'RECORDS READ       : ' WS-READ-RECORD.
039600     DISPLAY 'RECORDS PROCESSED  : ' WS-WRITE-RECORD.
039700     DISPLAY 'RECORDS IN ERROR   : ' WS-ERROR-RECORD.
039800     DISPLAY 'TOTAL RESULT AMOUNT: ' WS-TOTAL-RESULT.
039900     DISPLAY '-------------------------------------------------'.
040000     DISPLAY 'INTPCALC ENDED NORMALLY'.
040100*    INTPREQ AND INTPRES ARE THE ONLY COPYBOOKS THIS PROGRAM
040200*    PULLS IN -- NO SUBPROGRAMS ARE CALLED.
040300*
040400 END PROGRAM INTPCALC.
