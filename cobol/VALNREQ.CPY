000100*****************************************************************
000200*
000300*    VALNREQ  --  LOAN VALUATION PERIOD RECORD LAYOUT
000400*    COPYBOOK FOR VALNCALC.  PERIODS BELONGING TO ONE LOAN,
000500*    GROUPED BY LOAN ID (THE CONTROL BREAK KEY), READ FROM
000600*    VALUATION-PERIODS IN LOAN-ID THEN FROM-DATE SEQUENCE.
000700*
000800*    MAINTENANCE LOG
000900*    DATE       BY   REQ#      DESCRIPTION
001000*    ---------  ---  --------  ---------------------------------
001100*    08-19-1994 SPP  BR-0073   ORIGINAL LAYOUT.                   BR0073OR
001200*    07-30-2003 LKT  BR-0294   ADDED REDEFINES TO SPLIT FROM-DATE.BR0294AD
001300*    05-02-2011 MTB  BR-0414   THE SPLIT WAS UNUSED UNTIL NOW --  BR0414AD
001400*               MTB  BR-0414   VALNCALC SAVES IT FOR THE LOAN-    BR0414A2
001500*               MTB  BR-0414   GREW CONSOLE NOTICE.               BR0414A3
001600*    03-02-2016 MTB  BR-0466   ADDED A REDEFINES TO SPLIT TO-DATE BR0466AD
001700*               MTB  BR-0466   TOO -- THE LOAN-GREW NOTICE NOW    BR0466A2
001800*               MTB  BR-0466   SHOWS THE LAST PERIOD'S TO-DATE AS BR0466A3
001900*               MTB  BR-0466   WELL AS THE FIRST PERIOD'S FROM-   BR0466A4
002000*               MTB  BR-0466   DATE.  ALSO ADDED A MAGNITUDE-CHECKBR0466A5
002100*               MTB  BR-0466   REDEFINES ON VP-PRINCIPAL -- SAME  BR0466A6
002200*               MTB  BR-0466   PATTERN AS ANNUREQ'S AR-PRINCIPAL. BR0466A7
002300*               MTB  BR-0466   THESE REPLACE THE BOGUS SIGN-TEST  BR0466A8
002400*               MTB  BR-0466   REDEFINES PULLED OUT OF VALNRES    BR0466A9
002500*               MTB  BR-0466   AND VALNCALC'S OWN WORKING-STORAGE.BR0466AA
002600*
002700 01  VALN-PERIOD-RECORD.
002800     05  VP-LOAN-ID                PIC X(10).
002900     05  VP-FROM-DATE              PIC 9(08).
003000     05  VP-FROM-DATE-R REDEFINES VP-FROM-DATE.
003100         10  VP-FROM-YY             PIC 9(04).
003200         10  VP-FROM-MM             PIC 9(02).
003300         10  VP-FROM-DD             PIC 9(02).
003400     05  VP-TO-DATE                PIC 9(08).
003500     05  VP-TO-DATE-R REDEFINES VP-TO-DATE.
003600         10  VP-TO-YY               PIC 9(04).
003700         10  VP-TO-MM               PIC 9(02).
003800         10  VP-TO-DD               PIC 9(02).
003900     05  VP-PRINCIPAL              PIC S9(15).
004000*        FIRST TEN DIGITS ONLY -- THE SIGN OVERPUNCH LIVES ON
004100*        THE LAST BYTE OF VP-PRINCIPAL, WELL PAST THIS SUBFIELD,
004200*        SO THE MAGNITUDE CHECK BELOW CANNOT BE FOOLED BY IT.
004300     05  VP-PRINCIPAL-R REDEFINES VP-PRINCIPAL.
004400         10  VP-PRINCIPAL-MAGCHK    PIC 9(10).
004500         10  FILLER                 PIC 9(05).
004600     05  VP-INTEREST-POSTED        PIC S9(15).
