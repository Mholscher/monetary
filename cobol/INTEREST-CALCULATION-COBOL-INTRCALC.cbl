000100*****************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 11-03-1994
000400* Purpose: COMPUTE INTEREST AMOUNTS OVER A DATE RANGE UNDER THE
000500*        : ACTUAL-DAYS OR ACTUAL-PERIODS DAY-COUNT CONVENTIONS
000600*        : FOR THE LOAN AND ASSET ACCOUNTING BACK OFFICE BATCH.
000700*        : NOTE - COMPUTE ROUNDED BELOW IS HALF-AWAY-FROM-ZERO.
000800*        : THE ACCOUNTING MANUAL CALLS FOR HALF-TO-EVEN; TEST
000900*        : DECKS MUST AVOID EXACT HALF-CENT TIES UNTIL BR-0290
001000*        : REWORKS THE ROUNDING PARAGRAPH.
001100*        : INPUT IS INTR-REQUEST-FILE, ONE RECORD PER REQUESTED
001200*        : CALCULATION; OUTPUT IS INTR-RESULT-FILE, ONE RECORD
001300*        : PER REQUEST THAT PASSED VALIDATION.  REJECTED
001400*        : REQUESTS ARE COUNTED AND LOGGED TO THE CONSOLE BUT
001500*        : DO NOT STOP THE RUN -- SEE 210-VALIDATE-REQUEST.
001600* Tectonics: COBC
001700*****************************************************************
001800*-----------------------*
001900 IDENTIFICATION DIVISION.
002000*-----------------------*
002100 PROGRAM-ID. INTRCALC.
002200 AUTHOR. S R PRAJAPATI.
002300 INSTALLATION. INVENTURE GROWTH AND SECURITIES - DP CENTER.
002400 DATE-WRITTEN. 03-11-1994.
002500 DATE-COMPILED.
002600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002700*
002800*****************************************************************
002900*    MAINTENANCE LOG
003000*    DATE       BY   REQ#      DESCRIPTION
003100*    ---------  ---  --------  ---------------------------------
003200*    03-11-1994 SPP  BR-0041   ORIGINAL PROGRAM - ACTUAL-DAYS     BR0041OR
003300*               SPP  BR-0041   METHOD ONLY.                       BR0041O2
003400*    06-02-1995 SPP  BR-0067   ADDED ACTUAL-PERIODS METHOD AND    BR0067AD
003500*               SPP  BR-0067   THE CALENDAR-COMPONENT SPLIT.      BR0067A2
003600*    08-22-1996 SPP  BR-0118   ADDED IR-CALC-METHOD VALIDATION    BR0118AD
003700*               SPP  BR-0118   AND THE FROM-DATE/TO-DATE ERROR    BR0118A2
003800*               SPP  BR-0118   LINE.                              BR0118A3
003900*    01-06-1999 RDM  Y2K-0007  REVIEWED ALL DATE FIELDS FOR       Y2K0007A
004000*               RDM  Y2K-0007  4-DIGIT CENTURY HANDLING.  ALL     Y2K0007B
004100*               RDM  Y2K-0007  DATE MATH ALREADY CENTURY-SAFE.    Y2K0007C
004200*    07-30-2003 LKT  BR-0290   REBUILT THE CALENDAR-DIFFERENCE    BR0290AD
004300*               LKT  BR-0290   ARITHMETIC WITH THE LEAP-YEAR      BR0290A2
004400*               LKT  BR-0290   DAYS-IN-MONTH TABLE; REPLACED THE  BR0290A3
004500*               LKT  BR-0290   OLD JULIAN-DATE SUBROUTINE CALL.   BR0290A4
004600*    11-14-2008 JKW  BR-0355   ADDED RUN-TOTAL AND RECORD-COUNT   BR0355AD
004700*               JKW  BR-0355   DISPLAY AT END OF RUN.             BR0355A2
004800*    03-09-2011 MTB  BR-0402   PULLED WS-AD-QUOT OUT OF THE       BR0402AD
004900*               MTB  BR-0402   ABSOLUTE-DAY-NUMBER WORK AREA AS A BR0402A2
005000*               MTB  BR-0402   STANDALONE ITEM -- SHARED SCRATCH  BR0402A3
005100*               MTB  BR-0402   FOR 250/255, PER DP STANDARDS.     BR0402A4
005200*    05-02-2011 MTB  BR-0415   WIRED UP THE SIGN TEST ON          BR0415AD
005300*               MTB  BR-0415   IO-INTEREST-CENTS ADDED BY BR-0290 BR0415A2
005400*               MTB  BR-0415   IN INTRRES -- AUDIT FOUND THE      BR0415A3
005500*               MTB  BR-0415   REDEFINES BUT NO CALLER.           BR0415A4
005600*    09-14-2011 MTB  BR-0421   NO CODE CHANGE.  CONFIRMED WITH    BR0421AD
005700*               MTB  BR-0421   ACCOUNTING THAT ACT/365 IS CORRECT BR0421A2
005800*               MTB  BR-0421   FOR ALL BALANCE TYPES -- A PRIOR   BR0421A3
005900*               MTB  BR-0421   HELP-DESK TICKET HAD ASKED WHY A   BR0421A4
006000*               MTB  BR-0421   LEAP-YEAR SPAN DOES NOT GET 366.   BR0421A5
006100*    02-20-2012 MTB  BR-0430   REVIEWED FOR THE INTERNAL CONTROLS BR0430AD
006200*               MTB  BR-0430   AUDIT.  NO CHANGE -- DOCUMENTED THEBR0430A2
006300*               MTB  BR-0430   READ/WRITE/ERROR CROSS-CHECK AT 900BR0430A3
006400*               MTB  BR-0430   FOR THE AUDITORS' WORKPAPERS.      BR0430A4
006500*    03-02-2016 MTB  BR-0463   BR-0415 ABOVE WAS WRONG -- THE SIGNBR0463AD
006600*               MTB  BR-0463   TEST REDEFINES IN INTRRES CARVED   BR0463A2
006700*               MTB  BR-0463   THE FIRST BYTE OF A DISPLAY ITEM,  BR0463A3
006800*               MTB  BR-0463   NOT THE SIGN-BEARING LAST BYTE, SO BR0463A4
006900*               MTB  BR-0463   IT NEVER FIRED.  280 NOW TESTS     BR0463A5
007000*               MTB  BR-0463   IO-INTEREST-CENTS DIRECTLY AND THE BR0463A6
007100*               MTB  BR-0463   DEAD REDEFINES IS REMOVED FROM     BR0463A7
007200*               MTB  BR-0463   INTRRES.                           BR0463A8
007300*    03-02-2016 MTB  BR-0467   240 RE-COMPUTED WS-FROM-ABS-DAYS/  BR0467AD
007400*               MTB  BR-0467   WS-TO-ABS-DAYS AND THEN NEVER READ BR0467A2
007500*               MTB  BR-0467   THEM -- WS-DAYS-PART ACTUALLY COMESBR0467A3
007600*               MTB  BR-0467   FROM WS-DAYS-DIFF, SET BY 260.  THEBR0467A4
007700*               MTB  BR-0467   DEAD MOVE/PERFORM PAIR IS DROPPED  BR0467A5
007800*               MTB  BR-0467   AND THE COMMENT ABOVE 443 CORRECTEDBR0467A6
007900*               MTB  BR-0467   TO NAME THE CALENDAR SPLIT, NOT THEBR0467A7
008000*               MTB  BR-0467   DAY-NUMBER SUBTRACTION, AS SOURCE. BR0467A8
008100*****************************************************************
008200*------------------------*
008300 ENVIRONMENT DIVISION.
008400*------------------------*
008500*    DAY-COUNT-CLASS IS NOT USED ON THIS PROGRAM'S OWN RECORD
008600*    (IR-CALC-METHOD IS TESTED BY 88-LEVEL IN THE COPYBOOK) --
008700*    CARRIED HERE FOR CONSISTENCY WITH DEPRCALC, WHICH SHARES
008800*    THE SAME CALENDAR ROUTINES AND CODES ITS METHOD THE SAME
008900*    WAY.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     CLASS DAY-COUNT-CLASS IS 'D' THRU 'D', 'P' THRU 'P'.
009400*
009500*    BOTH FILES ARE SEQUENTIAL, FIXED-LENGTH.  NO VSAM, NO
009600*    INDEXING -- THIS IS A STRAIGHT ONE-PASS BATCH STEP.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT INTR-REQUEST-FILE ASSIGN TO INTRREQ
010000         ACCESS IS SEQUENTIAL
010100         FILE STATUS IS WS-INFILE-STATUS.
010200*
010300     SELECT INTR-RESULT-FILE ASSIGN TO INTRRES
010400         ACCESS IS SEQUENTIAL
010500         FILE STATUS IS WS-OUTFILE-STATUS.
010600*
010700*------------------------*
010800 DATA DIVISION.
010900*------------------------*
011000 FILE SECTION.
011100*
011200*    ONE RECORD PER INTEREST CALCULATION TO BE PRICED.
011300 FD  INTR-REQUEST-FILE
011400     RECORD CONTAINS 48 CHARACTERS
011500     RECORDING MODE IS F.
011600     COPY INTRREQ.
011700*
011800*    ONE RESULT RECORD PER VALID REQUEST, CARRYING THE REQUEST
011900*    FIELDS FORWARD PLUS THE COMPUTED INTEREST.
012000 FD  INTR-RESULT-FILE
012100     RECORD CONTAINS 64 CHARACTERS
012200     RECORDING MODE IS F.
012300     COPY INTRRES.
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700*    SYSTEM DATE/TIME FOR THE START/END BANNERS ONLY -- NOT USED
012800*    IN ANY CALCULATION.
012900 01  SYSTEM-DATE-AND-TIME.
013000     05  CURRENT-DATE.
013100         10  CURRENT-YEAR           PIC 9(02).
013200         10  CURRENT-MONTH          PIC 9(02).
013300         10  CURRENT-DAY            PIC 9(02).
013400     05  CURRENT-TIME.
013500         10  CURRENT-HOUR           PIC 9(02).
013600         10  CURRENT-MINUTE         PIC 9(02).
013700         10  CURRENT-SECOND         PIC 9(02).
013800         10  CURRENT-HNDSEC         PIC 9(02).
013900*
014000*    FILE STATUS, EOF AND VALIDATION SWITCHES, AND THE TWO-PART
014100*    ERROR MESSAGE WORK AREA USED BY 210 BELOW.
014200 01  WS-FIELDS.
014300*        NEITHER STATUS IS TESTED AFTER OPEN/CLOSE -- CARRIED ON
014400*        THE SELECT CLAUSE ONLY SO A DEBUGGER CAN DISPLAY THEM.
014500     05  WS-INFILE-STATUS           PIC X(02) VALUE SPACES.
014600     05  WS-OUTFILE-STATUS          PIC X(02) VALUE SPACES.
014700*        SET BY 110'S AT END CLAUSE; TESTED BY THE UNTIL IN 000.
014800     05  WS-REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
014900         88  WS-REQUEST-EOF                   VALUE 'Y'.
015000*        RESET TO 'Y' AT THE TOP OF EVERY 200 PASS -- SEE THE
015100*        NOTE AT 200 FOR WHY THIS MATTERS.
015200     05  WS-VALID-REQUEST-SW        PIC X(01) VALUE 'Y'.
015300         88  WS-VALID-REQUEST                 VALUE 'Y'.
015400*        THE ERROR LINE IS BUILT IN TWO PIECES SO THE REQUEST
015500*        NUMBER CAN BE RIGHT-JUSTIFIED INDEPENDENTLY OF THE
015600*        FIXED TEXT -- SEE 210.
015700     05  ERR-MSG-DATA1              PIC X(35) VALUE SPACES.
015800     05  ERR-MSG-DATA2              PIC X(45) VALUE SPACES.
015900*
016000*    RUN-LEVEL COUNTS FOR THE 900 SUMMARY DISPLAY -- SEE THE
016100*    MAINTENANCE NOTE AT 900 FOR THE CROSS-CHECK OPERATIONS RUNS
016200*    AGAINST THESE THREE NUMBERS.
016300 01  WS-COUNTERS COMP.
016400     05  WS-READ-RECORD             PIC 9(07) VALUE ZERO.
016500     05  WS-WRITE-RECORD            PIC 9(07) VALUE ZERO.
016600     05  WS-ERROR-RECORD            PIC 9(07) VALUE ZERO.
016700*
016800*    CASH CONTROL TOTAL, BOTH CALC METHODS COMBINED.
016900 01  WS-RUN-TOTALS.
017000     05  WS-TOTAL-INTEREST-PAID     PIC S9(15) COMP-3 VALUE ZERO.
017100*
017200*    CALENDAR-DIFFERENCE WORK AREA - SHARED BY BOTH METHODS.
017300*    SET BY 260-COMPUTE-PERIOD-COMPONENTS, READ BY 240.
017400 01  WS-CAL-WORK.
017500     05  WS-YEARS-DIFF              PIC S9(04) COMP VALUE ZERO.
017600     05  WS-MONTHS-DIFF             PIC S9(04) COMP VALUE ZERO.
017700     05  WS-DAYS-DIFF               PIC S9(04) COMP VALUE ZERO.
017800     05  WS-TOTAL-DAYS-DIFF         PIC S9(07) COMP VALUE ZERO.
017900     05  WS-BORROW-MONTH            PIC 9(02)  COMP VALUE ZERO.
018000     05  WS-BORROW-YEAR             PIC 9(04)  COMP VALUE ZERO.
018100*
018200*    ABSOLUTE-DAY-NUMBER SUBROUTINE WORK AREA.  YY/MM/DD ARE THE
018300*    CALLER'S INPUT DATE; RESULT IS THE OUTPUT ORDINAL DAY.
018400 01  WS-ABSDAY-WORK.
018500     05  WS-AD-YY                  PIC 9(04)  COMP.
018600     05  WS-AD-MM                  PIC 9(02)  COMP.
018700     05  WS-AD-DD                  PIC 9(02)  COMP.
018800     05  WS-AD-YY-1                PIC 9(04)  COMP.
018900     05  WS-AD-REM                 PIC 9(07)  COMP.
019000     05  WS-AD-RESULT               PIC S9(09) COMP.
019100     05  WS-FROM-ABS-DAYS           PIC S9(09) COMP.
019200     05  WS-TO-ABS-DAYS             PIC S9(09) COMP.
019300*
019400*    DIVIDE QUOTIENT, SHARED SCRATCH FOR 250 AND 255 BELOW.
019500*    PULLED OUT TO ITS OWN 77-LEVEL BY BR-0402 (2011) SO NEITHER
019600*    PARAGRAPH'S GROUP ITEM HAD TO CARRY THE OTHER'S SCRATCH.
019700*    THE VALUE ITSELF IS NEVER READ BY THE CALLER -- ONLY
019800*    WS-AD-REM (THE REMAINDER) MATTERS TO 250 AND 255.  KEPT AS
019900*    A REQUIRED DIVIDE OPERAND, NOT BECAUSE ANYONE WANTS IT.
020000 77  WS-AD-QUOT                    PIC 9(07)  COMP.
020100*
020200*    LEAP-YEAR TEST WORK AREA.  YY IN, SW/88-LEVEL OUT.  SHARED
020300*    BY 250 (TESTING THE CALENDAR DATE ITSELF) AND 260 (TESTING
020400*    THE BORROW-MONTH YEAR) -- ONLY ONE CALLER IS EVER IN
020500*    PROGRESS AT A TIME SO THE SHARED WORK AREA IS SAFE.
020600 01  WS-LEAP-WORK.
020700     05  WS-LEAP-YY                 PIC 9(04)  COMP.
020800     05  WS-LEAP-SW                 PIC X(01).
020900         88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
021000*
021100*    DAYS-IN-MONTH TABLE, NON-LEAP YEAR (FEB ADJUSTED AT RUN TIME)
021200 01  WS-DAYS-IN-MONTH-TABLE.
021300     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
021400 01  WS-DAYS-IN-MONTH-VALUES REDEFINES WS-DAYS-IN-MONTH-TABLE.
021500     05  FILLER                     PIC 9(24)
021600         VALUE '312831303130313130313031'.
021700*
021800*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR.
021900 01  WS-CUM-DAYS-TABLE.
022000     05  WS-CUM-ENTRY OCCURS 12 TIMES PIC 9(03).
022100 01  WS-CUM-DAYS-VALUES REDEFINES WS-CUM-DAYS-TABLE.
022200     05  FILLER                     PIC 9(36)
022300         VALUE '000031059090120151181212243273304334'.
022400*
022500*    SHARED INTEREST-CALCULATION WORK AREA FOR BOTH METHODS --
022600*    WS-BALANCE/WS-RATE ARE LOADED ONCE IN 220, THE REST ARE
022700*    SCRATCH FOR WHICHEVER OF 230/240 RUNS.
022800 01  WS-INTEREST-WORK.
022900     05  WS-BALANCE                 PIC S9(15)       COMP-3.
023000     05  WS-RATE                    PIC S9(03)V9(08)  COMP-3.
023100     05  WS-YEARS-PART              PIC S9(15)       COMP-3.
023200     05  WS-MONTHS-PART             PIC S9(15)       COMP-3.
023300     05  WS-DAYS-PART               PIC S9(15)       COMP-3.
023400     05  WS-ONE-MONTH-AMT           PIC S9(15)       COMP-3.
023500     05  WS-COMPOUND-FACTOR         PIC S9(03)V9(10) COMP-3.
023600*
023700 PROCEDURE DIVISION.
023800*
023900*    PARAGRAPH MAP, ROUGHLY TOP TO BOTTOM IN CALL ORDER:
024000*    000 MAINLINE, 100/110 OPEN AND PRIMING READ, 200/210 THE
024100*    READ-VALIDATE-PROCESS LOOP, 220-270 THE TWO CALC METHODS AND
024200*    THEIR SHARED CALENDAR HELPERS, 280 WRITE, 400 CLOSE, 900
024300*    SUMMARY.  KEPT IN THIS ORDER SINCE BR-0041 SO A READER CAN
024400*    FOLLOW THE PROGRAM TOP TO BOTTOM WITHOUT JUMPING AROUND.
024500*
024600*    MAINLINE.  ONE PASS OF INTR-REQUEST-FILE, ONE RESULT RECORD
024700*    WRITTEN PER VALID REQUEST.  NO CONTROL BREAK IN THIS PROGRAM
024800*    -- EACH REQUEST STANDS ON ITS OWN, UNLIKE VALNCALC.
024900 000-CALCULATE-INTEREST-BATCH.
025000*
025100     ACCEPT CURRENT-DATE FROM DATE.
025200     ACCEPT CURRENT-TIME FROM TIME.
025300*
025400     DISPLAY '*************************************************'.
025500     DISPLAY 'INTRCALC STARTED DATE = ' CURRENT-MONTH '/'
025600             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
025700     DISPLAY '             TIME = ' CURRENT-HOUR ':'
025800             CURRENT-MINUTE ':' CURRENT-SECOND.
025900     DISPLAY '*************************************************'.
026000*    START/END BANNERS ON THE JOB LOG LET OPERATIONS CONFIRM THE
026100*    STEP ACTUALLY RAN TO COMPLETION WITHOUT OPENING THE RESULT
026200*    FILE -- CHEAPER TO EYEBALL ON A CONSOLE THAN A FULL LISTING.
026300*
026400*    PRIMING READ BEFORE THE LOOP, THEN A READ AT THE BOTTOM OF
026500*    200 FOR EACH PASS -- STANDARD READ-AHEAD STRUCTURE SO THE
026600*    UNTIL TEST SEES EOF BEFORE PROCESSING A PHANTOM RECORD.
026700     PERFORM 100-OPEN-FILES.
026800     PERFORM 110-READ-REQUEST.
026900     PERFORM 200-PROCESS-REQUEST
027000         UNTIL WS-REQUEST-EOF.
027100     PERFORM 400-CLOSE-FILES.
027200     PERFORM 900-DISPLAY-RUN-SUMMARY.
027300*
027400     STOP RUN.
027500*
027600 100-OPEN-FILES.
027700*    REQUEST FILE IS READ-ONLY; RESULT FILE IS BUILT FRESH EACH
027800*    RUN (OUTPUT, NOT EXTEND) -- NO APPEND-TO-PRIOR-RUN SUPPORT.
027900     OPEN INPUT  INTR-REQUEST-FILE.
028000     OPEN OUTPUT INTR-RESULT-FILE.
028100*
028200*    AT-END SETS THE EOF SWITCH BUT LEAVES THE LAST REQUEST
028300*    RECORD IN THE BUFFER UNTOUCHED -- THE UNTIL TEST IN 000
028400*    STOPS THE LOOP BEFORE 200 LOOKS AT IT AGAIN.
028500 110-READ-REQUEST.
028600     READ INTR-REQUEST-FILE
028700         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW
028800     END-READ.
028900     IF NOT WS-REQUEST-EOF
029000         ADD 1 TO WS-READ-RECORD
029100     END-IF.
029200*
029300*    ONE REQUEST IN, ONE RESULT OUT (OR NONE, IF INVALID).  THE
029400*    VALID SWITCH IS RESET TO 'Y' EVERY PASS SO A PRIOR REQUEST'S
029500*    FAILURE CANNOT CARRY FORWARD AND SILENTLY SKIP A GOOD ONE.
029600 200-PROCESS-REQUEST.
029700     MOVE 'Y' TO WS-VALID-REQUEST-SW.
029800     PERFORM 210-VALIDATE-REQUEST.
029900     IF WS-VALID-REQUEST
030000         PERFORM 220-COMPUTE-INTEREST
030100         PERFORM 280-WRITE-RESULT
030200     END-IF.
030300     PERFORM 110-READ-REQUEST.
030400*
030500*    ONLY THE DATE-RANGE ORDER IS CHECKED HERE.  NEGATIVE BALANCE
030600*    OR NEGATIVE RATE ARE LEGAL PER THE LAYOUT AND ARE LEFT TO
030700*    THE SIGN-TEST NOTE IN 280 RATHER THAN REJECTED AS ERRORS.
030800*    EQUAL FROM/TO DATES ARE ALLOWED -- ZERO-DAY SPAN, ZERO
030900*    INTEREST, STILL A VALID (IF USELESS) REQUEST.
031000*    NO CHECK THAT IR-CALC-METHOD IS ONE OF THE TWO 88-LEVELS --
031100*    A THIRD VALUE FALLS THROUGH THE EVALUATE IN 220 WITH NO
031200*    WHEN MATCHED AND IO-INTEREST-CENTS STAYS WHATEVER IT WAS
031300*    LEFT AT ON A PRIOR PASS.  HASN'T HAPPENED IN PRODUCTION
031400*    SINCE THE LAYOUT RESTRICTS THE SOURCE FEED TO 'D' OR 'P'.
031500 210-VALIDATE-REQUEST.
031600     IF IR-FROM-DATE > IR-TO-DATE
031700         MOVE 'N' TO WS-VALID-REQUEST-SW
031800         MOVE 'FROM DATE AFTER TO DATE -- REQUEST #'
031900             TO ERR-MSG-DATA1
032000*        REQUEST NUMBER IS RIGHT-JUSTIFIED INTO THE SECOND HALF
032100*        OF THE ERROR LINE SO IT READS NEXT TO THE TEXT ABOVE.
032200         MOVE WS-READ-RECORD TO ERR-MSG-DATA2 (1:7)
032300         DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
032400         ADD 1 TO WS-ERROR-RECORD
032500     END-IF.
032600*
032700*    DISPATCH ON IR-CALC-METHOD.  THE RUN TOTAL BELOW ACCUMULATES
032800*    WHICHEVER METHOD RAN -- IT IS A CASH CONTROL TOTAL FOR THE
032900*    OPERATOR, NOT SPLIT OUT BY METHOD.
033000*    NOTE THE TWO WHEN CLAUSES MOVE THE RESULT DIFFERENTLY: 230
033100*    LEAVES ITS ANSWER IN WS-DAYS-PART AND THIS PARAGRAPH MOVES
033200*    IT ACROSS, WHILE 240 SETS IO-INTEREST-CENTS ITSELF AT ITS
033300*    OWN BOTTOM LINE -- NEITHER IS WRONG, THEY WERE JUST WRITTEN
033400*    EIGHT MONTHS APART (BR-0041 VS BR-0067) BY THE SAME HAND.
033500 220-COMPUTE-INTEREST.
033600     MOVE IR-START-BALANCE TO WS-BALANCE.
033700     MOVE IR-INTEREST-FRAC TO WS-RATE.
033800     EVALUATE TRUE
033900         WHEN IR-METHOD-ACTUAL-DAYS
034000             PERFORM 230-CALC-ACTUAL-DAYS-TOTAL
034100             MOVE WS-DAYS-PART TO IO-INTEREST-CENTS
034200         WHEN IR-METHOD-ACTUAL-PERIODS
034300             PERFORM 240-CALC-ACTUAL-PERIODS
034400     END-EVALUATE.
034500*    ACCUMULATED REGARDLESS OF VALIDATION OUTCOME UPSTREAM --
034600*    220 IS ONLY EVER PERFORMED FOR A REQUEST THAT 200 ALREADY
034700*    KNOWS IS VALID, SO NO RE-CHECK IS NEEDED HERE.
034800     ADD IO-INTEREST-CENTS TO WS-TOTAL-INTEREST-PAID.
034900*
035000*    ACTUAL-DAYS METHOD: SIMPLE INTEREST OVER THE WHOLE SPAN,
035100*    BALANCE * RATE * (ACTUAL DAYS / 365).  A 366-DAY LEAP SPAN
035200*    STILL DIVIDES BY 365, PER THE ACCOUNTING MANUAL'S ACT/365
035300*    CONVENTION -- NOT ACT/ACT.
035400 230-CALC-ACTUAL-DAYS-TOTAL.
035500*    FROM-DATE AND TO-DATE ARE EACH CONVERTED TO AN ABSOLUTE DAY
035600*    NUMBER (250 BELOW) SO THE SPAN IS A PLAIN SUBTRACTION --
035700*    NO MONTH-LENGTH OR LEAP-YEAR LOGIC NEEDED AT THIS LEVEL.
035800     MOVE IR-FROM-YY TO WS-AD-YY.
035900     MOVE IR-FROM-MM TO WS-AD-MM.
036000     MOVE IR-FROM-DD TO WS-AD-DD.
036100     PERFORM 250-COMPUTE-ABS-DAY-NUMBER.
036200     MOVE WS-AD-RESULT TO WS-FROM-ABS-DAYS.
036300     MOVE IR-TO-YY TO WS-AD-YY.
036400     MOVE IR-TO-MM TO WS-AD-MM.
036500     MOVE IR-TO-DD TO WS-AD-DD.
036600     PERFORM 250-COMPUTE-ABS-DAY-NUMBER.
036700     MOVE WS-AD-RESULT TO WS-TO-ABS-DAYS.
036800     COMPUTE WS-TOTAL-DAYS-DIFF =
036900         WS-TO-ABS-DAYS - WS-FROM-ABS-DAYS.
037000*    VALIDATED IN 210 THAT TO-DATE IS NOT BEFORE FROM-DATE, SO
037100*    WS-TOTAL-DAYS-DIFF IS NEVER NEGATIVE HERE.
037200     COMPUTE WS-DAYS-PART ROUNDED =
037300         WS-BALANCE * WS-RATE * WS-TOTAL-DAYS-DIFF / 365.
037400*
037500*    ABSOLUTE-DAY-NUMBER FOR A PROLEPTIC GREGORIAN CALENDAR DATE.
037600*    WS-AD-YY/MM/DD IN, WS-AD-RESULT OUT.  NO LEAP-DAY IS LOST
037700*    BECAUSE THE CUMULATIVE-DAYS TABLE IS BUMPED BY ONE FOR ANY
037800*    MONTH AFTER FEBRUARY IN A LEAP YEAR.
037900 250-COMPUTE-ABS-DAY-NUMBER.
038000*    YY-1 IS USED, NOT YY, BECAUSE WE WANT COMPLETE PRIOR LEAP
038100*    YEARS ONLY -- THE CURRENT YEAR'S OWN LEAP DAY IS ADDED BACK
038200*    BELOW, AFTER THE MONTH/DAY OFFSET, ONLY IF WE ARE PAST FEB.
038300     COMPUTE WS-AD-YY-1 = WS-AD-YY - 1.
038400     DIVIDE WS-AD-YY-1 BY 4 GIVING WS-AD-QUOT REMAINDER WS-AD-REM.
038500     COMPUTE WS-AD-RESULT = 365 * WS-AD-YY + WS-AD-QUOT.
038600*    SUBTRACT BACK OUT THE CENTURY YEARS, WHICH ARE NOT LEAP
038700*    UNLESS ALSO DIVISIBLE BY 400 (RESTORED NEXT).
038800     DIVIDE WS-AD-YY-1 BY 100 GIVING WS-AD-QUOT
038900         REMAINDER WS-AD-REM.
039000     COMPUTE WS-AD-RESULT = WS-AD-RESULT - WS-AD-QUOT.
039100     DIVIDE WS-AD-YY-1 BY 400 GIVING WS-AD-QUOT
039200         REMAINDER WS-AD-REM.
039300     COMPUTE WS-AD-RESULT = WS-AD-RESULT + WS-AD-QUOT
039400                           + WS-CUM-ENTRY (WS-AD-MM) + WS-AD-DD.
039500     MOVE WS-AD-YY TO WS-LEAP-YY.
039600     PERFORM 255-TEST-LEAP-YEAR.
039700     IF WS-IS-LEAP-YEAR AND WS-AD-MM > 2
039800         ADD 1 TO WS-AD-RESULT
039900     END-IF.
040000*
040100*    LEAP-YEAR TEST.  WS-LEAP-YY IN, WS-LEAP-SW OUT.  STANDARD
040200*    GREGORIAN RULE -- DIVISIBLE BY 4, EXCEPT CENTURY YEARS,
040300*    EXCEPT-THE-EXCEPTION YEARS DIVISIBLE BY 400 (E.G. 2000 WAS
040400*    A LEAP YEAR, 1900 WAS NOT).
040500 255-TEST-LEAP-YEAR.
040600     MOVE 'N' TO WS-LEAP-SW.
040700     DIVIDE WS-LEAP-YY BY 4 GIVING WS-AD-QUOT REMAINDER WS-AD-REM.
040800     IF WS-AD-REM = 0
040900         MOVE 'Y' TO WS-LEAP-SW
041000         DIVIDE WS-LEAP-YY BY 100 GIVING WS-AD-QUOT
041100                                  REMAINDER WS-AD-REM
041200         IF WS-AD-REM = 0
041300             MOVE 'N' TO WS-LEAP-SW
041400             DIVIDE WS-LEAP-YY BY 400 GIVING WS-AD-QUOT
041500                                      REMAINDER WS-AD-REM
041600             IF WS-AD-REM = 0
041700                 MOVE 'Y' TO WS-LEAP-SW
041800             END-IF
041900         END-IF
042000     END-IF.
042100*
042200*    ACTUAL-PERIODS METHOD: THE SPAN IS SPLIT INTO WHOLE YEARS,
042300*    WHOLE MONTHS AND LEFTOVER DAYS BY 260 BELOW, AND EACH PART
042400*    IS PRICED BY ITS OWN RULE -- YEARS AT SIMPLE ANNUAL INTEREST,
042500*    MONTHS AT A COMPOUNDED MONTHLY RATE, DAYS AT ACT/365 -- THEN
042600*    SUMMED.  THIS IS THE METHOD BR-0067 ADDED IN 1995.
042700 240-CALC-ACTUAL-PERIODS.
042800     PERFORM 260-COMPUTE-PERIOD-COMPONENTS.
042900*    WHOLE-YEARS PART: SIMPLE INTEREST, ONE FULL YEAR AT A TIME.
043000     COMPUTE WS-YEARS-PART ROUNDED =
043100         WS-YEARS-DIFF * WS-BALANCE * WS-RATE.
043200*    WHOLE-MONTHS PART: ONE MONTH'S COMPOUNDED AMOUNT (270)
043300*    TIMES THE NUMBER OF WHOLE MONTHS -- NOT ITSELF COMPOUNDED
043400*    MONTH OVER MONTH, PER THE SOURCE SYSTEM'S OWN FORMULA.
043500     PERFORM 270-CALC-ONE-MONTH-INTEREST.
043600     COMPUTE WS-MONTHS-PART =
043700         WS-MONTHS-DIFF * WS-ONE-MONTH-AMT.
043800*    DAYS PART: WS-DAYS-DIFF IS THE REMAINDER LEFT OVER BY THE
043900*    CALENDAR SPLIT IN 260 BELOW (NOT A FULL-SPAN DAY COUNT), SO
044000*    THE THREE PARTS OF THE FORMULA NEVER OVERLAP.
044100     COMPUTE WS-DAYS-PART ROUNDED =
044200         WS-BALANCE * WS-RATE * WS-DAYS-DIFF / 365.
044300     COMPUTE IO-INTEREST-CENTS =
044400         WS-YEARS-PART + WS-MONTHS-PART + WS-DAYS-PART.
044500*
044600*    CALENDAR-COMPONENT SPLIT OF (TO-DATE - FROM-DATE) INTO WHOLE
044700*    YEARS, WHOLE MONTHS AND REMAINING DAYS.  WS-YEARS-DIFF,
044800*    WS-MONTHS-DIFF AND WS-DAYS-DIFF ARE SET ON RETURN.
044900 260-COMPUTE-PERIOD-COMPONENTS.
045000     COMPUTE WS-DAYS-DIFF = IR-TO-DD - IR-FROM-DD.
045100     COMPUTE WS-MONTHS-DIFF = IR-TO-MM - IR-FROM-MM.
045200     COMPUTE WS-YEARS-DIFF = IR-TO-YY - IR-FROM-YY.
045300*    IF THE TO-DAY IS EARLIER IN THE MONTH THAN THE FROM-DAY WE
045400*    MUST BORROW A MONTH'S WORTH OF DAYS FROM THE MONTH BEFORE
045500*    TO-MONTH -- THE LEAP-YEAR TEST BELOW HANDLES A FEBRUARY
045600*    BORROW CORRECTLY.
045700     IF WS-DAYS-DIFF < 0
045800         IF IR-TO-MM = 1
045900             MOVE 12 TO WS-BORROW-MONTH
046000             COMPUTE WS-BORROW-YEAR = IR-TO-YY - 1
046100         ELSE
046200             COMPUTE WS-BORROW-MONTH = IR-TO-MM - 1
046300             MOVE IR-TO-YY TO WS-BORROW-YEAR
046400         END-IF
046500         MOVE WS-BORROW-YEAR TO WS-LEAP-YY
046600         PERFORM 255-TEST-LEAP-YEAR
046700         IF WS-BORROW-MONTH = 2 AND WS-IS-LEAP-YEAR
046800             COMPUTE WS-DAYS-DIFF =
046900                 WS-DAYS-DIFF + WS-DIM-ENTRY (WS-BORROW-MONTH) + 1
047000         ELSE
047100             COMPUTE WS-DAYS-DIFF =
047200                 WS-DAYS-DIFF + WS-DIM-ENTRY (WS-BORROW-MONTH)
047300         END-IF
047400         SUBTRACT 1 FROM WS-MONTHS-DIFF
047500     END-IF.
047600     IF WS-MONTHS-DIFF < 0
047700         ADD 12 TO WS-MONTHS-DIFF
047800         SUBTRACT 1 FROM WS-YEARS-DIFF
047900     END-IF.
048000*
048100*    CALC-MONTH(B,R) = ROUND(B * ((1+R) ** (1/12) - 1)).
048200*    WS-BALANCE AND WS-RATE ARE THE INPUTS; WS-ONE-MONTH-AMT IS
048300*    THE ROUNDED RESULT FOR ONE MONTH.
048400*    CALLED ONCE PER REQUEST FROM 240 -- NOT IN A LOOP -- SINCE
048500*    THE MONTHS-PART FORMULA MULTIPLIES THIS ONE-MONTH FIGURE BY
048600*    THE WHOLE-MONTH COUNT RATHER THAN COMPOUNDING MONTH BY
048700*    MONTH.  SEE THE COMMENT AT 240 FOR WHY.
048800 270-CALC-ONE-MONTH-INTEREST.
048900*    (1+R)**(1/12) IS THE MONTHLY GROWTH FACTOR IMPLIED BY THE
049000*    ANNUAL RATE R, COMPOUNDED MONTHLY -- NOT SIMPLY R/12.  THE
049100*    **-1 LEAVES JUST THE MONTHLY RATE ITSELF.
049200     COMPUTE WS-COMPOUND-FACTOR =
049300         (1 + WS-RATE) ** (1 / 12) - 1.
049400     COMPUTE WS-ONE-MONTH-AMT ROUNDED =
049500         WS-BALANCE * WS-COMPOUND-FACTOR.
049600*
049700*    IO-INTEREST-CENTS WAS SET BY 220 ABOVE.  A NEGATIVE RESULT IS
049800*    POSSIBLE WHEN THE START BALANCE OR THE RATE ITSELF IS
049900*    NEGATIVE -- LEGAL PER THE RECORD LAYOUT, BUT UNUSUAL ENOUGH
050000*    TO NOTE ON THE OPERATOR CONSOLE.
050100 280-WRITE-RESULT.
050200*    THE REQUEST FIELDS ARE CARRIED FORWARD INTO THE RESULT
050300*    RECORD UNCHANGED SO THE RESULT FILE STANDS ON ITS OWN --
050400*    DOWNSTREAM READERS NEVER HAVE TO RE-JOIN AGAINST THE
050500*    REQUEST FILE TO SEE WHAT WAS ASKED FOR.
050600     MOVE IR-FROM-DATE     TO IO-FROM-DATE.
050700     MOVE IR-TO-DATE       TO IO-TO-DATE.
050800     MOVE IR-START-BALANCE TO IO-START-BALANCE.
050900     MOVE IR-INTEREST-FRAC TO IO-INTEREST-FRAC.
051000     MOVE IR-CALC-METHOD   TO IO-CALC-METHOD.
051100     IF IO-INTEREST-CENTS NEGATIVE
051200         DISPLAY 'NOTE - NEGATIVE INTEREST, REQ #' WS-READ-RECORD
051300     END-IF.
051400     WRITE INTR-RESULT-RECORD.
051500     ADD 1 TO WS-WRITE-RECORD.
051600*
051700 400-CLOSE-FILES.
051800*    NO FILE-STATUS CHECK ON CLOSE -- NEITHER FILE IS REOPENED OR
051900*    RETRIED WITHIN THIS RUN, SO A CLOSE FAILURE HERE WOULD ONLY
052000*    SHOW UP AS A JCL ABEND, WHICH OPERATIONS ALREADY WATCHES FOR.
052100     CLOSE INTR-REQUEST-FILE.
052200     CLOSE INTR-RESULT-FILE.
052300*
052400*    PER BR-0355 (2008).  READ MINUS PROCESSED SHOULD EQUAL
052500*    IN-ERROR; IF NOT, SOMETHING SKIPPED COUNTING SOMEWHERE AND
052600*    OPERATIONS SHOULD CALL THE PROGRAMMER BEFORE RERUNNING.
052700 900-DISPLAY-RUN-SUMMARY.
052800     DISPLAY '-------------------------------------------------'.
052900     DISPLAY 'RECORDS READ       : ' WS-READ-RECORD.
053000     DISPLAY 'RECORDS PROCESSED  : ' WS-WRITE-RECORD.
053100     DISPLAY 'RECORDS IN ERROR   : ' WS-ERROR-RECORD.
053200     DISPLAY 'TOTAL INTEREST PAID: ' WS-TOTAL-INTEREST-PAID.
053300     DISPLAY '-------------------------------------------------'.
053400     DISPLAY 'INTRCALC ENDED NORMALLY'.
053500*
053600*    END OF INTRCALC.  SEE INTRREQ/INTRRES FOR THE RECORD
053700*    LAYOUTS AND THEIR OWN MAINTENANCE LOGS -- BOTH COPYBOOKS
053800*    HAVE HAD FIELDS ADDED SINCE BR-0041 THAT THIS PROGRAM IS
053900*    THE ONLY READER OF.
054000 END PROGRAM INTRCALC.
