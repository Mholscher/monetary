000100*****************************************************************
000200*
000300*    ANNUREQ  --  ANNUITY REQUEST RECORD LAYOUT
000400*    COPYBOOK FOR ANNUCALC.  ONE RECORD PER ANNUITY SCHEDULE TO
000500*    BE BUILT, READ FROM ANNUITY-REQUESTS.
000600*
000700*    MAINTENANCE LOG
000800*    DATE       BY   REQ#      DESCRIPTION
000900*    ---------  ---  --------  ---------------------------------
001000*    04-02-1994 SPP  BR-0044   ORIGINAL LAYOUT.                   BR0044OR
001100*    07-30-2003 LKT  BR-0291   ADDED REDEFINES TO SPLIT THE RATE. BR0291AD
001200*    05-02-2011 MTB  BR-0416   THE SPLIT SAT UNUSED -- ANNUCALC   BR0416AD
001300*               MTB  BR-0416   NOW CHECKS AR-RATE-WHOLE FOR A     BR0416A2
001400*               MTB  BR-0416   LIKELY DATA-ENTRY MISTAKE.         BR0416A3
001500*    03-02-2016 MTB  BR-0464   ADDED A MAGNITUDE-CHECK REDEFINES  BR0464AD
001600*               MTB  BR-0464   ON AR-PRINCIPAL AND A LONG-        BR0464A2
001700*               MTB  BR-0464   SCHEDULE-CHECK REDEFINES ON        BR0464A3
001800*               MTB  BR-0464   AR-NUMBER-PERIODS -- REPLACES THE  BR0464A4
001900*               MTB  BR-0464   SIGN-TEST REDEFINES PULLED OUT OF  BR0464A5
002000*               MTB  BR-0464   ANNUCALC'S OWN WORKING-STORAGE.    BR0464A6
002100*
002200 01  ANNU-REQUEST-RECORD.
002300     05  AR-PRINCIPAL              PIC S9(15).
002400*        FIRST TEN DIGITS ONLY -- THE SIGN OVERPUNCH LIVES ON
002500*        THE LAST BYTE OF AR-PRINCIPAL, WELL PAST THIS SUBFIELD,
002600*        SO THE MAGNITUDE CHECK BELOW CANNOT BE FOOLED BY IT.
002700     05  AR-PRINCIPAL-R REDEFINES AR-PRINCIPAL.
002800         10  AR-PRINCIPAL-MAGCHK    PIC 9(10).
002900         10  FILLER                 PIC 9(05).
003000     05  AR-INTEREST-FRAC          PIC S9(03)V9(08).
003100     05  AR-INTEREST-FRAC-R REDEFINES AR-INTEREST-FRAC.
003200         10  AR-RATE-WHOLE          PIC S9(03).
003300         10  AR-RATE-DECIMAL        PIC 9(08).
003400     05  AR-NUMBER-PERIODS         PIC 9(04).
003500*        FIRST TWO DIGITS -- NONZERO MEANS 100 OR MORE PERIODS
003600*        (OVER EIGHT YEARS OF MONTHLY PAYMENTS), WORTH A NOTE.
003700     05  AR-NUMBER-PERIODS-R REDEFINES AR-NUMBER-PERIODS.
003800         10  AR-PERIODS-HUNDREDS    PIC 9(02).
003900         10  AR-PERIODS-UNITS       PIC 9(02).
004000     05  FILLER                    PIC X(01).
