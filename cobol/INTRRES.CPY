000100*****************************************************************
000200*
000300*    INTRRES  --  INTEREST RESULT RECORD LAYOUT
000400*    COPYBOOK FOR INTRCALC.  REQUEST ECHOED BACK WITH THE
000500*    COMPUTED INTEREST AMOUNT, WRITTEN TO INTEREST-RESULTS.
000600*
000700*    MAINTENANCE LOG
000800*    DATE       BY   REQ#      DESCRIPTION
000900*    ---------  ---  --------  ---------------------------------
001000*    03-11-1994 SPP  BR-0041   ORIGINAL LAYOUT.                   BR0041OR
001100*    07-30-2003 LKT  BR-0290   ADDED REDEFINES FOR SIGN TEST.     BR0290AD
001200*    03-02-2016 MTB  BR-0463   REMOVED THE SIGN-TEST REDEFINES -- BR0463AD
001300*               MTB  BR-0463   IT CARVED THE FIRST BYTE OF A      BR0463A2
001400*               MTB  BR-0463   DISPLAY ITEM, BUT THE SIGN LIVES   BR0463A3
001500*               MTB  BR-0463   AS AN OVERPUNCH ON THE LAST BYTE   BR0463A4
001600*               MTB  BR-0463   BY DEFAULT -- IT NEVER TESTED THE  BR0463A5
001700*               MTB  BR-0463   REAL SIGN.  INTRCALC NOW TESTS     BR0463A6
001800*               MTB  BR-0463   IO-INTEREST-CENTS DIRECTLY.        BR0463A7
001900*
002000 01  INTR-RESULT-RECORD.
002100     05  IO-FROM-DATE              PIC 9(08).
002200     05  IO-TO-DATE                PIC 9(08).
002300     05  IO-START-BALANCE          PIC S9(15).
002400     05  IO-INTEREST-FRAC          PIC S9(03)V9(08).
002500     05  IO-CALC-METHOD            PIC X(01).
002600     05  IO-INTEREST-CENTS         PIC S9(15).
002700     05  FILLER                    PIC X(06).
