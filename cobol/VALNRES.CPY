000100*****************************************************************
000200*
000300*    VALNRES  --  LOAN VALUATION RESULT RECORD LAYOUT
000400*    COPYBOOK FOR VALNCALC.  ONE RECORD PER LOAN, WRITTEN TO
000500*    VALUATION-RESULTS AT EACH CONTROL BREAK ON LOAN ID.
000600*
000700*    MAINTENANCE LOG
000800*    DATE       BY   REQ#      DESCRIPTION
000900*    ---------  ---  --------  ---------------------------------
001000*    08-19-1994 SPP  BR-0073   ORIGINAL LAYOUT.                   BR0073OR
001100*    07-30-2003 LKT  BR-0294   ADDED REDEFINES FOR SIGN TEST.     BR0294AD
001200*    03-02-2016 MTB  BR-0466   REMOVED THE SIGN-TEST REDEFINES -- BR0466AD
001300*               MTB  BR-0466   IT CARVED THE FIRST BYTE OF A      BR0466A2
001400*               MTB  BR-0466   DISPLAY ITEM, BUT THE SIGN LIVES   BR0466A3
001500*               MTB  BR-0466   AS AN OVERPUNCH ON THE LAST BYTE   BR0466A4
001600*               MTB  BR-0466   BY DEFAULT -- IT NEVER TESTED THE  BR0466A5
001700*               MTB  BR-0466   REAL SIGN.  VALNCALC NOW TESTS     BR0466A6
001800*               MTB  BR-0466   VO-REPAYMENT DIRECTLY.             BR0466A7
001900*
002000 01  VALN-RESULT-RECORD.
002100     05  VO-LOAN-ID                PIC X(10).
002200     05  VO-TOTAL-INTEREST         PIC S9(15).
002300     05  VO-REPAYMENT              PIC S9(15).
002400     05  FILLER                    PIC X(01).
